000010******************************************************************
000020* FECHA       : 11/02/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPELOCA                                           *
000060* TIPO        : SUBPROGRAMA (CALL)                                *
000070* DESCRIPCION : MOTOR DE CALIFICACIONES ELO. MANTIENE EN MEMORIA  *
000080*             : EL PUNTAJE VIGENTE DE CADA EQUIPO POR LIGA, CALCU-*
000090*             : LA EL PUNTAJE ESPERADO, LA PREDICCION DE UN PARTI-*
000100*             : DO Y ACTUALIZA LOS PUNTAJES CON EL RESULTADO.     *
000110* ARCHIVOS    : NO APLICA (TABLA EN MEMORIA, SIN E/S)             *
000120* PROGRAMA(S) : LLAMADO POR SPELO010 Y SPPRD010                   *
000130* BPM/RATIONAL: 4411                                              *
000140* NOMBRE      : MOTOR DE CALIFICACIONES ELO                       *
000150******************************************************************
000160*                   B I T A C O R A   D E   C A M B I O S        *
000170******************************************************************
000180* 1991-02-11 EEDR TCK-4411 ALTA INICIAL DEL PROGRAMA             *SPE00010
000190* 1991-02-26 EEDR TCK-4420 SE AGREGA TABLA DE PARAMETRO POR LIGA *SPE00020
000200* 1991-05-14 JMRZ TCK-4470 SE SEPARA PREDICCION SIN ACTUALIZAR   *SPE00030
000210*           PARA CORRER EL PRONOSTICO DE PARTIDOS FUTUROS        *SPE00031
000220* 1991-08-02 JMRZ TCK-4510 SE AGREGA FUNCION DE REINICIO DE TABLA*SPE00040
000230* 1991-10-01 EEDR TCK-4541 SE AGREGA FUNCION AJUSTA (LESIONES) Y *SPE00041
000240*           SE CORRIGE INDICE DEVUELTO POR LA BUSQUEDA DE EQUIPO *SPE00042
000250*           EXISTENTE (NO QUEDABA POSICIONADO SOBRE EL EQUIPO)   *SPE00043
000260* 1998-10-20 PEDR Y2K-0091 SE REVISAN CAMPOS DE FECHA, NO APLICA *SPE00050
000270*           CAMPOS DE FECHA EN ESTE SUBPROGRAMA                  *SPE00051
000280* 1999-01-08 PEDR Y2K-0140 CIERRE DE REVISION Y2K, SIN CAMBIOS   *SPE00060
000290* 2002-03-11 LMQZ TCK-4625 SE REVISA EN AUDITORIA DE SISTEMAS LA *SPE00070
000300*            TABLA DE PARAMETROS POR LIGA, SIN CAMBIOS           *SPE00071
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.                      SPELOCA.
000340 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000350 INSTALLATION.                   DATA-CENTRO S.A.
000360 DATE-WRITTEN.                   11/02/1991.
000370 DATE-COMPILED.
000380 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000430                            OFF STATUS IS WKS-TRAZA-OFF.
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460******************************************************************
000470*      TABLA DE PARAMETROS POR LIGA (FIJA, CARGADA EN LA 000)     *
000480******************************************************************
000490 01  WKS-TABLA-LIGAS.
000500     02  WKS-LIGA-PARM OCCURS 3 TIMES INDEXED BY IDX-LIGA.
000510         03  WKS-LPA-LIGA            PIC X(03).
000520         03  WKS-LPA-RATING-INICIAL  PIC S9(04)V9(02) COMP-3.
000530         03  WKS-LPA-FACTOR-K        PIC S9(03)V9(02) COMP-3.
000540         03  WKS-LPA-VENTAJA-LOCAL   PIC S9(03)V9(02) COMP-3.
000550 01  WKS-TABLA-LIGAS-R REDEFINES WKS-TABLA-LIGAS.
000560     02  FILLER                      PIC X(39).
000570******************************************************************
000580*      TABLA DE PUNTAJES VIGENTES POR EQUIPO (DINAMICA)          *
000590******************************************************************
000600 01  WKS-CANTIDAD-EQUIPOS         PIC 9(04) COMP-5 VALUE ZEROS.
000610 01  WKS-TABLA-PUNTAJES.
000620     02  WKS-EQUIPO OCCURS 1 TO 500 TIMES
000630                    DEPENDING ON WKS-CANTIDAD-EQUIPOS
000640                    INDEXED BY IDX-EQUIPO.
000650         03  WKS-EQU-LIGA            PIC X(03).
000660         03  WKS-EQU-NOMBRE          PIC X(25).
000670         03  WKS-EQU-RATING          PIC S9(04)V9(02) COMP-3.
000680******************************************************************
000690*      CAMPOS DE TRABAJO                                         *
000700******************************************************************
000710 01  WKS-CAMPOS-DE-TRABAJO.
000720     02  WKS-PRIMERA-VEZ          PIC X(01) VALUE 'S'.
000730         88  WKS-ES-PRIMERA-VEZ        VALUE 'S'.
000740     02  WKS-RATING-LOCAL         PIC S9(04)V9(02) COMP-3.
000750     02  WKS-RATING-VISITA        PIC S9(04)V9(02) COMP-3.
000760     02  WKS-RATING-AJUSTADO      PIC S9(05)V9(02) COMP-3.
000770     02  WKS-EXPONENTE            PIC S9(03)V9(06) COMP-3.
000780     02  WKS-EXPONENTE-R REDEFINES WKS-EXPONENTE.
000790         03  WKS-EXP-BYTES        PIC X(05).
000800     02  WKS-BASE-DIEZ            PIC S9(03)V9(06) COMP-3.
000810     02  WKS-BASE-DIEZ-R REDEFINES WKS-BASE-DIEZ.
000820         03  WKS-BASE-BYTES       PIC X(05).
000830     02  WKS-ACTUAL-LOCAL         PIC S9(01)V9(01) COMP-3.
000840     02  WKS-CONTADOR-LLAMADAS    PIC 9(07) COMP-5 VALUE ZEROS.
000850     02  WKS-LIGA-BUSCADA         PIC X(03).
000860     02  WKS-EQUIPO-BUSCADO       PIC X(25).
000870     02  WKS-RATING-BUSCADO       PIC S9(04)V9(02) COMP-3.
000880     02  WKS-EQU-ENCONTRADO       PIC X(01).
000890     02  WKS-VENTAJA-ENCONTRADA   PIC S9(03)V9(02) COMP-3.
000900     02  WKS-FACTOR-K-ENCONTRADO  PIC S9(03)V9(02) COMP-3.
000910     02  WKS-POSICION-ENCONTRADA  PIC 9(04) COMP-5 VALUE ZEROS.
000920     02  WKS-IMPACTO-AJUSTE       PIC S9(04)V9(02) COMP-3.
000930******************************************************************
000940 LINKAGE SECTION.
000950******************************************************************
000960 01  LK-PETICION.
000970     02  LK-FUNCION               PIC X(08).
000980         88  LK-ES-PREDICE                 VALUE 'PREDICE'.
000990         88  LK-ES-ACTUALIZA                VALUE 'ACTUALIZA'.
001000         88  LK-ES-REINICIA                 VALUE 'REINICIA'.
001010         88  LK-ES-AJUSTA                   VALUE 'AJUSTA'.
001020     02  LK-LIGA                  PIC X(03).
001030     02  LK-EQUIPO-LOCAL          PIC X(25).
001040     02  LK-EQUIPO-VISITA         PIC X(25).
001050     02  LK-HOME-SCORE            PIC 9(03).
001060     02  LK-AWAY-SCORE            PIC 9(03).
001070     02  LK-HAY-RESULTADO         PIC X(01).
001080         88  LK-TIENE-RESULTADO             VALUE 'S'.
001090     02  LK-IMPACTO               PIC S9(04)V9(02).
001100 01  LK-RESPUESTA.
001110     02  LK-RESP-ELO-LOCAL        PIC S9(04)V9(02).
001120     02  LK-RESP-ELO-VISITA       PIC S9(04)V9(02).
001130     02  LK-RESP-ELO-DIFF         PIC S9(04)V9(02).
001140     02  LK-RESP-P-LOCAL          PIC V9(06).
001150     02  LK-RESP-P-VISITA         PIC V9(06).
001160     02  LK-RESP-ERROR            PIC X(01).
001170         88  LK-RESP-HAY-ERROR             VALUE '1'.
001180******************************************************************
001190 PROCEDURE DIVISION USING LK-PETICION LK-RESPUESTA.
001200******************************************************************
001210 000-PRINCIPAL SECTION.
001220     ADD 1                        TO WKS-CONTADOR-LLAMADAS
001230     MOVE '0'                     TO LK-RESP-ERROR
001240     IF WKS-ES-PRIMERA-VEZ
001250        PERFORM 190-CARGA-TABLA-LIGAS
001260        MOVE 'N'                  TO WKS-PRIMERA-VEZ
001270     END-IF
001280
001290     EVALUATE TRUE
001300        WHEN LK-ES-REINICIA
001310             MOVE ZEROS           TO WKS-CANTIDAD-EQUIPOS
001320        WHEN LK-ES-PREDICE
001330             PERFORM 220-PREDICCION-PARTIDO
001340        WHEN LK-ES-ACTUALIZA
001350             PERFORM 210-ACTUALIZA-PUNTAJES
001360        WHEN LK-ES-AJUSTA
001370             PERFORM 230-AJUSTA-RATING-EQUIPO
001380        WHEN OTHER
001390             MOVE '1'             TO LK-RESP-ERROR
001400     END-EVALUATE.
001410 000-PRINCIPAL-E. EXIT PROGRAM.
001420
001430******************************************************************
001440*     CARGA LA TABLA FIJA DE PARAMETROS POR LIGA (UNA SOLA VEZ)   *
001450******************************************************************
001460 190-CARGA-TABLA-LIGAS SECTION.
001470     SET IDX-LIGA                 TO 1
001480     MOVE 'NBA'                   TO WKS-LPA-LIGA(IDX-LIGA)
001490     MOVE +1500.00                TO WKS-LPA-RATING-INICIAL(IDX-LIGA)
001500     MOVE +20.00                  TO WKS-LPA-FACTOR-K(IDX-LIGA)
001510     MOVE +100.00                 TO WKS-LPA-VENTAJA-LOCAL(IDX-LIGA)
001520
001530     SET IDX-LIGA                 TO 2
001540     MOVE 'NHL'                   TO WKS-LPA-LIGA(IDX-LIGA)
001550     MOVE +1500.00                TO WKS-LPA-RATING-INICIAL(IDX-LIGA)
001560     MOVE +20.00                  TO WKS-LPA-FACTOR-K(IDX-LIGA)
001570     MOVE +50.00                  TO WKS-LPA-VENTAJA-LOCAL(IDX-LIGA)
001580
001590     SET IDX-LIGA                 TO 3
001600     MOVE 'NFL'                   TO WKS-LPA-LIGA(IDX-LIGA)
001610     MOVE +1500.00                TO WKS-LPA-RATING-INICIAL(IDX-LIGA)
001620     MOVE +30.00                  TO WKS-LPA-FACTOR-K(IDX-LIGA)
001630     MOVE +80.00                  TO WKS-LPA-VENTAJA-LOCAL(IDX-LIGA).
001640 190-CARGA-TABLA-LIGAS-E. EXIT.
001650
001660******************************************************************
001670*     PUNTAJE ESPERADO DE RATING-A CONTRA RATING-B                *
001680*     E = 1 / (1 + 10 ** ((RATING-B - RATING-A) / 400))           *
001690******************************************************************
001700 200-PUNTAJE-ESPERADO SECTION.
001710     COMPUTE WKS-EXPONENTE ROUNDED =
001720             (WKS-RATING-VISITA - WKS-RATING-AJUSTADO) / 400
001730     COMPUTE WKS-BASE-DIEZ ROUNDED =
001740             10 ** WKS-EXPONENTE
001750     COMPUTE LK-RESP-P-LOCAL ROUNDED =
001760             1 / (1 + WKS-BASE-DIEZ).
001770 200-PUNTAJE-ESPERADO-E. EXIT.
001780
001790******************************************************************
001800*     BUSCA EL RATING VIGENTE DE UN EQUIPO; SI NO EXISTE LO DA    *
001810*     DE ALTA CON EL RATING INICIAL DE LA LIGA                    *
001820******************************************************************
001830 205-BUSCA-O-ALTA-EQUIPO SECTION.
001840     SET IDX-EQUIPO              TO 1
001850     MOVE 'N'                    TO WKS-EQU-ENCONTRADO
001860     PERFORM VARYING IDX-EQUIPO FROM 1 BY 1
001870             UNTIL IDX-EQUIPO > WKS-CANTIDAD-EQUIPOS
001880        IF WKS-EQU-LIGA(IDX-EQUIPO)   = WKS-LIGA-BUSCADA AND
001890           WKS-EQU-NOMBRE(IDX-EQUIPO) = WKS-EQUIPO-BUSCADO
001900           MOVE 'S'                  TO WKS-EQU-ENCONTRADO
001910           MOVE WKS-EQU-RATING(IDX-EQUIPO) TO WKS-RATING-BUSCADO
001920           SET WKS-POSICION-ENCONTRADA TO IDX-EQUIPO
001930           PERFORM 207-SALIR-BUSQUEDA
001940        END-IF
001950     END-PERFORM.
001960
001970     IF WKS-EQU-ENCONTRADO = 'N'
001980        PERFORM 206-ALTA-NUEVO-EQUIPO
001990     ELSE
002000        SET IDX-EQUIPO           TO WKS-POSICION-ENCONTRADA
002010     END-IF.
002020 205-BUSCA-O-ALTA-EQUIPO-E. EXIT.
002030
002040******************************************************************
002050*     DA DE ALTA UN EQUIPO NUEVO CON EL RATING INICIAL DE SU LIGA*
002060******************************************************************
002070 206-ALTA-NUEVO-EQUIPO SECTION.
002080     PERFORM VARYING IDX-LIGA FROM 1 BY 1
002090             UNTIL IDX-LIGA > 3
002100        IF WKS-LPA-LIGA(IDX-LIGA) = WKS-LIGA-BUSCADA
002110           MOVE WKS-LPA-RATING-INICIAL(IDX-LIGA) TO
002120                WKS-RATING-BUSCADO
002130        END-IF
002140     END-PERFORM.
002150
002160     ADD 1                       TO WKS-CANTIDAD-EQUIPOS
002170     SET IDX-EQUIPO              TO WKS-CANTIDAD-EQUIPOS
002180     MOVE WKS-LIGA-BUSCADA       TO WKS-EQU-LIGA(IDX-EQUIPO)
002190     MOVE WKS-EQUIPO-BUSCADO     TO WKS-EQU-NOMBRE(IDX-EQUIPO)
002200     MOVE WKS-RATING-BUSCADO     TO WKS-EQU-RATING(IDX-EQUIPO).
002210 206-ALTA-NUEVO-EQUIPO-E. EXIT.
002220
002230******************************************************************
002240*     SALIDA FORZADA DE LA BUSQUEDA LINEAL (EQUIPO ENCONTRADO)   *
002250******************************************************************
002260 207-SALIR-BUSQUEDA SECTION.
002270     SET IDX-EQUIPO              TO WKS-CANTIDAD-EQUIPOS.
002280 207-SALIR-BUSQUEDA-E. EXIT.
002290
002300******************************************************************
002310*     PREDICE P-LOCAL / P-VISITA SIN ACTUALIZAR LOS PUNTAJES      *
002320******************************************************************
002330 220-PREDICCION-PARTIDO SECTION.
002340     MOVE LK-LIGA                TO WKS-LIGA-BUSCADA
002350     MOVE LK-EQUIPO-LOCAL        TO WKS-EQUIPO-BUSCADO
002360     PERFORM 205-BUSCA-O-ALTA-EQUIPO
002370     MOVE WKS-RATING-BUSCADO     TO WKS-RATING-LOCAL
002380
002390     MOVE LK-EQUIPO-VISITA       TO WKS-EQUIPO-BUSCADO
002400     PERFORM 205-BUSCA-O-ALTA-EQUIPO
002410     MOVE WKS-RATING-BUSCADO     TO WKS-RATING-VISITA
002420
002430     PERFORM 225-BUSCA-VENTAJA-LOCAL
002440     COMPUTE WKS-RATING-AJUSTADO =
002450             WKS-RATING-LOCAL + WKS-VENTAJA-ENCONTRADA
002460     PERFORM 200-PUNTAJE-ESPERADO
002470     COMPUTE LK-RESP-P-VISITA ROUNDED = 1 - LK-RESP-P-LOCAL
002480
002490     MOVE WKS-RATING-LOCAL       TO LK-RESP-ELO-LOCAL
002500     MOVE WKS-RATING-VISITA      TO LK-RESP-ELO-VISITA
002510     COMPUTE LK-RESP-ELO-DIFF =
002520             WKS-RATING-LOCAL - WKS-RATING-VISITA.
002530 220-PREDICCION-PARTIDO-E. EXIT.
002540
002550******************************************************************
002560*     BUSCA LA VENTAJA DE LOCAL Y EL FACTOR K DE LA LIGA PEDIDA   *
002570******************************************************************
002580 225-BUSCA-VENTAJA-LOCAL SECTION.
002590     PERFORM VARYING IDX-LIGA FROM 1 BY 1
002600             UNTIL IDX-LIGA > 3
002610        IF WKS-LPA-LIGA(IDX-LIGA) = WKS-LIGA-BUSCADA
002620           MOVE WKS-LPA-VENTAJA-LOCAL(IDX-LIGA) TO
002630                WKS-VENTAJA-ENCONTRADA
002640           MOVE WKS-LPA-FACTOR-K(IDX-LIGA) TO
002650                WKS-FACTOR-K-ENCONTRADO
002660        END-IF
002670     END-PERFORM.
002680 225-BUSCA-VENTAJA-LOCAL-E. EXIT.
002690
002700******************************************************************
002710*     PREDICE Y LUEGO ACTUALIZA AMBOS PUNTAJES CON EL RESULTADO   *
002720******************************************************************
002730 210-ACTUALIZA-PUNTAJES SECTION.
002740     PERFORM 220-PREDICCION-PARTIDO
002750
002760     IF NOT LK-TIENE-RESULTADO
002770        CONTINUE
002780     ELSE
002790        EVALUATE TRUE
002800           WHEN LK-HOME-SCORE > LK-AWAY-SCORE
002810                MOVE 1                TO WKS-ACTUAL-LOCAL
002820           WHEN LK-HOME-SCORE < LK-AWAY-SCORE
002830                MOVE 0                TO WKS-ACTUAL-LOCAL
002840           WHEN OTHER
002850                MOVE 0.5              TO WKS-ACTUAL-LOCAL
002860        END-EVALUATE
002870
002880        COMPUTE WKS-RATING-LOCAL ROUNDED =
002890                WKS-RATING-LOCAL +
002900                (WKS-FACTOR-K-ENCONTRADO *
002910                 (WKS-ACTUAL-LOCAL - LK-RESP-P-LOCAL))
002920        COMPUTE WKS-RATING-VISITA ROUNDED =
002930                WKS-RATING-VISITA +
002940                (WKS-FACTOR-K-ENCONTRADO *
002950                 ((1 - WKS-ACTUAL-LOCAL) - LK-RESP-P-VISITA))
002960
002970        MOVE LK-LIGA               TO WKS-LIGA-BUSCADA
002980        MOVE LK-EQUIPO-LOCAL       TO WKS-EQUIPO-BUSCADO
002990        PERFORM 205-BUSCA-O-ALTA-EQUIPO
003000        MOVE WKS-RATING-LOCAL      TO WKS-EQU-RATING(IDX-EQUIPO)
003010
003020        MOVE LK-LIGA               TO WKS-LIGA-BUSCADA
003030        MOVE LK-EQUIPO-VISITA      TO WKS-EQUIPO-BUSCADO
003040        PERFORM 205-BUSCA-O-ALTA-EQUIPO
003050        MOVE WKS-RATING-VISITA     TO WKS-EQU-RATING(IDX-EQUIPO)
003060     END-IF.
003070 210-ACTUALIZA-PUNTAJES-E. EXIT.
003080
003090******************************************************************
003100*     SUMA UN IMPACTO (POSITIVO O NEGATIVO, POR LESIONES) AL       *
003110*     RATING VIGENTE DE UN SOLO EQUIPO; LO DA DE ALTA SI NO EXISTE *
003120******************************************************************
003130 230-AJUSTA-RATING-EQUIPO SECTION.
003140     MOVE LK-LIGA                TO WKS-LIGA-BUSCADA
003150     MOVE LK-EQUIPO-LOCAL        TO WKS-EQUIPO-BUSCADO
003160     PERFORM 205-BUSCA-O-ALTA-EQUIPO
003170     MOVE LK-IMPACTO             TO WKS-IMPACTO-AJUSTE
003180     COMPUTE WKS-EQU-RATING(IDX-EQUIPO) =
003190             WKS-EQU-RATING(IDX-EQUIPO) + WKS-IMPACTO-AJUSTE.
003200 230-AJUSTA-RATING-EQUIPO-E. EXIT.

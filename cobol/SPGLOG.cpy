000100******************************************************************
000200* COPY      : SPGLOG                                              *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : LAYOUT DE BITACORA DE JUEGOS POR JUGADOR (GAMELOGS) *
000500* ARCHIVO   : GAMELOGS  - SECUENCIAL, LRECL 106                   *
000600******************************************************************
000700* 1991-03-01 EEDR TCK-4430 ALTA INICIAL DEL LAYOUT               *SPL00010
000800******************************************************************
000900 01  BIT-REGISTRO.
001000     02  BIT-LLAVE.
001100         03  BIT-PLAYER-ID        PIC X(10).
001200         03  BIT-LOG-DATE         PIC 9(08).
001300     02  BIT-DATOS.
001400         03  BIT-LOG-DATE-R   REDEFINES BIT-LOG-DATE.
001500             04  BIT-ANIO         PIC 9(04).
001600             04  BIT-MES          PIC 9(02).
001700             04  BIT-DIA          PIC 9(02).
001800         03  BIT-PLAYER-NAME      PIC X(25).
001900         03  BIT-TEAM             PIC X(25).
002000         03  BIT-LEAGUE           PIC X(03).
002100         03  BIT-POSITION         PIC X(03).
002200         03  BIT-OPPONENT         PIC X(25).
002300         03  BIT-IS-HOME          PIC X(01).
002400             88  BIT-ES-LOCAL               VALUE 'H'.
002500             88  BIT-ES-VISITA              VALUE 'A'.
002600         03  BIT-STAT-VALUE       PIC 9(03)V9(01).
002700     02  FILLER                   PIC X(02).

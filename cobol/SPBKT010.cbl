000010******************************************************************
000020* FECHA       : 15/02/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPBKT010                                          *
000060* TIPO        : PROCESO BATCH (DRIVER)                            *
000070* DESCRIPCION : SIMULACION DE APUESTA A STAKE FIJO SOBRE EL       *
000080*             : ARCHIVO DE FEATURES, CRUZADO CON LA COTIZACION    *
000090*             : DE CIERRE (CLOSING) DE CADA PARTIDO. OMITE LOS    *
000100*             : PRIMEROS PARTIDOS DE CALENTAMIENTO, DECIDE LA     *
000110*             : APUESTA POR VALOR ESPERADO Y ACUMULA GANANCIA,    *
000120*             : BANCA Y METRICAS DE RENDIMIENTO.                  *
000130* ARCHIVOS    : FEATURES  (ENTRADA, SECUENCIAL)                   *
000140*             : ODDS      (ENTRADA, SECUENCIAL)                   *
000150*             : REPBKT    (SALIDA,  IMPRESION)                    *
000160* PROGRAMA(S) : LLAMA A SPOMATH                                   *
000170* BPM/RATIONAL: 4430                                              *
000180* NOMBRE      : SIMULACION RETROSPECTIVA DE APUESTAS (BACKTEST)   *
000190******************************************************************
000200*                   B I T A C O R A   D E   C A M B I O S        *
000210******************************************************************
000220* 1991-02-15 EEDR TCK-4430 ALTA INICIAL DEL PROGRAMA             *SB010010
000230* 1991-03-11 EEDR TCK-4433 SE AGREGA CALCULO DE MAXIMO DRAWDOWN  *SB010020
000240* 1991-05-28 JMRZ TCK-4478 SE LIMITA A 5 LAS APUESTAS DE DETALLE *SB010030
000250* 1998-10-30 PEDR Y2K-0091 SE REVISA FEA-GAME-DATE, YA VIENE CON *SB010040
000260*           SIGLO COMPLETO (9(08) AAAAMMDD), SIN CAMBIOS         *SB010041
000270* 1999-01-08 PEDR Y2K-0140 CIERRE DE REVISION Y2K, SIN CAMBIOS   *SB010050
000280* 2004-01-19 LMQZ TCK-4640 SE REVISA EN AUDITORIA DE SISTEMAS EL *SB010060
000290*            LIMITE DE 5 APUESTAS DE DETALLE, SIN CAMBIOS        *SB010061
000300* 2004-08-02 LMQZ TCK-4641 SE REDUCE WKS-PROMEDIO-VALESP A 4     *SB010062
000310*            DECIMALES, IMPRIMIA 6 EN EL REPORTE SIN NECESIDAD   *SB010063
000320******************************************************************
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.                      SPBKT010.
000350 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000360 INSTALLATION.                   DATA-CENTRO S.A.
000370 DATE-WRITTEN.                   15/02/1991.
000380 DATE-COMPILED.
000390 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000450                            OFF STATUS IS WKS-TRAZA-OFF.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT FEATURES  ASSIGN TO FEATURES
000490                      ORGANIZATION IS SEQUENTIAL
000500                      FILE STATUS IS FS-FEATURES.
000510     SELECT ODDS      ASSIGN TO ODDS
000520                      ORGANIZATION IS SEQUENTIAL
000530                      FILE STATUS IS FS-ODDS.
000540     SELECT REPBKT    ASSIGN TO REPBKT
000550                      ORGANIZATION IS SEQUENTIAL
000560                      FILE STATUS IS FS-REPBKT.
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  FEATURES
000600     RECORDING MODE IS F
000610     LABEL RECORDS ARE STANDARD.
000620 COPY SPFEAT.
000630 FD  ODDS
000640     RECORDING MODE IS F
000650     LABEL RECORDS ARE STANDARD.
000660 COPY SPODDS.
000670 FD  REPBKT
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD.
000700 01  LIN-REPBKT                   PIC X(132).
000710 WORKING-STORAGE SECTION.
000720******************************************************************
000730*               C A M P O S    D E    T R A B A J O              *
000740******************************************************************
000750 01  FS-FEATURES                  PIC 9(02)  VALUE ZEROS.
000760     88  FS-FEATURES-OK                      VALUE 00.
000770     88  FS-FEATURES-EOF                      VALUE 10.
000780 01  FS-ODDS                      PIC 9(02)  VALUE ZEROS.
000790     88  FS-ODDS-OK                           VALUE 00.
000800     88  FS-ODDS-EOF                           VALUE 10.
000810 01  FS-REPBKT                    PIC 9(02)  VALUE ZEROS.
000820     88  FS-REPBKT-OK                         VALUE 00.
000830 01  WKS-CAMPOS-DE-TRABAJO.
000840     02  WKS-PROGRAMA             PIC X(08)  VALUE 'SPBKT010'.
000850     02  WKS-MIN-JUEGOS           PIC 9(03) COMP-5 VALUE 5.
000860     02  WKS-UMBRAL-VALESP        PIC S9(01)V9(06) VALUE +0.010000.
000870     02  WKS-CONTADOR-LEIDOS      PIC 9(07) COMP-5 VALUE ZEROS.
000880     02  WKS-CONTADOR-OMITIDOS    PIC 9(07) COMP-5 VALUE ZEROS.
000890     02  WKS-CONTADOR-SIN-CIERRE  PIC 9(07) COMP-5 VALUE ZEROS.
000900     02  WKS-CONTADOR-APUESTAS    PIC 9(07) COMP-5 VALUE ZEROS.
000910     02  WKS-CONTADOR-GANADAS     PIC 9(07) COMP-5 VALUE ZEROS.
000920     02  WKS-CONTADOR-PERDIDAS    PIC 9(07) COMP-5 VALUE ZEROS.
000930     02  WKS-CANTIDAD-PRIMERAS    PIC 9(02) COMP-5 VALUE ZEROS.
000940     02  FILLER                   PIC X(03).
000950 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
000960     02  FILLER                   PIC X(46).
000970 01  WKS-LADO-APUESTA             PIC X(04)  VALUE SPACES.
000980     88  WKS-APUESTA-LOCAL                 VALUE 'HOME'.
000990     88  WKS-APUESTA-VISITA                VALUE 'AWAY'.
001000     88  WKS-SIN-APUESTA                   VALUE SPACES.
001010 01  WKS-MONTOS.
001020     02  WKS-STAKE-UNIDAD         PIC S9(07)V9(02) VALUE +1.00.
001030     02  WKS-TOTAL-APOSTADO       PIC S9(09)V9(02) VALUE ZEROS.
001040     02  WKS-TOTAL-GANANCIA       PIC S9(09)V9(02) VALUE ZEROS.
001050     02  WKS-GANANCIA-APUESTA     PIC S9(07)V9(02) VALUE ZEROS.
001060     02  WKS-BANCA-ACTUAL         PIC S9(09)V9(02) VALUE ZEROS.
001070     02  WKS-BANCA-PICO           PIC S9(09)V9(02) VALUE ZEROS.
001080     02  WKS-DRAWDOWN-ACTUAL      PIC S9(09)V9(02) VALUE ZEROS.
001090     02  WKS-DRAWDOWN-MAXIMO      PIC S9(09)V9(02) VALUE ZEROS.
001100     02  WKS-SUMA-VALESP          PIC S9(05)V9(06) VALUE ZEROS.
001110     02  WKS-SUMA-EDGE            PIC S9(05)V9(02) VALUE ZEROS.
001120     02  WKS-ROI-PORCENTAJE       PIC S9(05)V9(02) VALUE ZEROS.
001130     02  WKS-TASA-GANADAS         PIC S9(05)V9(02) VALUE ZEROS.
001140     02  WKS-PROMEDIO-VALESP      PIC S9(01)V9(04) VALUE ZEROS.
001150     02  WKS-PROMEDIO-EDGE        PIC S9(05)V9(02) VALUE ZEROS.
001160 01  WKS-MONTOS-R REDEFINES WKS-MONTOS.
001170     02  FILLER                   PIC X(128).
001180 01  WKS-EDGES-DEL-JUEGO.
001190     02  WKS-VALESP-LOCAL         PIC S9(01)V9(06) VALUE ZEROS.
001200     02  WKS-VALESP-VISITA        PIC S9(01)V9(06) VALUE ZEROS.
001210     02  WKS-EDGE-LOCAL           PIC S9(03)V9(02) VALUE ZEROS.
001220     02  WKS-EDGE-VISITA          PIC S9(03)V9(02) VALUE ZEROS.
001230     02  WKS-CUOTA-DEC-LOCAL      PIC S9(03)V9(06) VALUE ZEROS.
001240     02  WKS-CUOTA-DEC-VISITA     PIC S9(03)V9(06) VALUE ZEROS.
001250 01  WKS-EDGES-DEL-JUEGO-R REDEFINES WKS-EDGES-DEL-JUEGO.
001260     02  FILLER                   PIC X(42).
001270******************************************************************
001280*        T A B L A   D E   C I E R R E S   ( O D D S )            *
001290******************************************************************
001300 01  WKS-CANTIDAD-CIERRES         PIC 9(06) COMP-5 VALUE ZEROS.
001310 01  WKS-TABLA-CIERRES.
001320     02  WKS-CIE-DATOS OCCURS 1 TO 6000 TIMES
001330                       DEPENDING ON WKS-CANTIDAD-CIERRES
001340                       INDEXED BY IDX-CIERRE.
001350         03  WKS-CIE-GAME-ID      PIC X(12).
001360         03  WKS-CIE-HOME-ML      PIC S9(05).
001370         03  WKS-CIE-AWAY-ML      PIC S9(05).
001380 01  WKS-CIERRE-BUSCADO           PIC X(12).
001390 01  WKS-CIERRE-ENCONTRADO        PIC X(01)  VALUE 'N'.
001400     88  WKS-HAY-CIERRE                    VALUE 'S'.
001410 01  WKS-CIERRE-HOME-ML           PIC S9(05).
001420 01  WKS-CIERRE-AWAY-ML           PIC S9(05).
001430******************************************************************
001440*        P R I M E R A S   5   A P U E S T A S   ( D E T A L L E )*
001450******************************************************************
001460 01  WKS-TABLA-PRIMERAS.
001470     02  WKS-PRI-APUESTA OCCURS 5 TIMES INDEXED BY IDX-PRI.
001480         03  WKS-PRI-GAME-ID      PIC X(12).
001490         03  WKS-PRI-GAME-DATE    PIC 9(08).
001500         03  WKS-PRI-LADO         PIC X(04).
001510         03  WKS-PRI-ODDS         PIC S9(05).
001520         03  WKS-PRI-VALESP       PIC S9(01)V9(06).
001530         03  WKS-PRI-EDGE         PIC S9(03)V9(02).
001540         03  WKS-PRI-GANANCIA     PIC S9(07)V9(02).
001550         03  WKS-PRI-RESULTADO    PIC X(06).
001560 COPY SPOMACP.
001570******************************************************************
001580 PROCEDURE DIVISION.
001590******************************************************************
001600 000-PRINCIPAL SECTION.
001610     OPEN INPUT  FEATURES
001620                 ODDS
001630     OPEN OUTPUT REPBKT
001640     IF NOT FS-FEATURES-OK OR NOT FS-ODDS-OK OR NOT FS-REPBKT-OK
001650        DISPLAY '*** SPBKT010 - ERROR AL ABRIR ARCHIVOS ***'
001660     ELSE
001670        PERFORM 100-CARGA-CIERRES
001680        PERFORM 300-PROCESA-FEATURES
001690        PERFORM 700-CALCULA-METRICAS
001700        PERFORM 800-IMPRIME-REPORTE
001710     END-IF
001720     CLOSE FEATURES ODDS REPBKT
001730     STOP RUN.
001740
001750******************************************************************
001760*     CARGA EN MEMORIA LAS COTIZACIONES DE CIERRE (CLOSING), UNA  *
001770*     POR GAME-ID (LA PRIMERA QUE APARECE EN EL ARCHIVO)          *
001780******************************************************************
001790 100-CARGA-CIERRES SECTION.
001800     PERFORM 110-LEER-ODDS
001810     PERFORM UNTIL FS-ODDS-EOF
001820        IF ODS-ES-CLOSING OF ODS-REGISTRO
001830           PERFORM 120-BUSCA-CIERRE-EN-TABLA
001840           IF NOT WKS-HAY-CIERRE
001850              PERFORM 130-ALTA-CIERRE
001860           END-IF
001870        END-IF
001880        PERFORM 110-LEER-ODDS
001890     END-PERFORM.
001900 100-CARGA-CIERRES-E. EXIT.
001910
001920 110-LEER-ODDS SECTION.
001930     READ ODDS
001940        AT END
001950           CONTINUE
001960     END-READ.
001970 110-LEER-ODDS-E. EXIT.
001980
001990 120-BUSCA-CIERRE-EN-TABLA SECTION.
002000     MOVE 'N'                     TO WKS-CIERRE-ENCONTRADO
002010     IF WKS-CANTIDAD-CIERRES > 0
002020        PERFORM VARYING IDX-CIERRE FROM 1 BY 1
002030                UNTIL IDX-CIERRE > WKS-CANTIDAD-CIERRES
002040           IF WKS-CIE-GAME-ID(IDX-CIERRE) =
002050                       ODS-GAME-ID OF ODS-REGISTRO
002060              MOVE 'S'             TO WKS-CIERRE-ENCONTRADO
002070           END-IF
002080        END-PERFORM
002090     END-IF.
002100 120-BUSCA-CIERRE-EN-TABLA-E. EXIT.
002110
002120 130-ALTA-CIERRE SECTION.
002130     ADD 1                        TO WKS-CANTIDAD-CIERRES
002140     SET IDX-CIERRE               TO WKS-CANTIDAD-CIERRES
002150     MOVE ODS-GAME-ID OF ODS-REGISTRO TO WKS-CIE-GAME-ID(IDX-CIERRE)
002160     MOVE ODS-HOME-ML OF ODS-REGISTRO TO WKS-CIE-HOME-ML(IDX-CIERRE)
002170     MOVE ODS-AWAY-ML OF ODS-REGISTRO TO WKS-CIE-AWAY-ML(IDX-CIERRE).
002180 130-ALTA-CIERRE-E. EXIT.
002190
002200******************************************************************
002210*     RECORRE FEATURES EN ORDEN CRONOLOGICO, OMITE EL CALENTA-    *
002220*     MIENTO Y DECIDE/LIQUIDA LA APUESTA DE CADA PARTIDO          *
002230******************************************************************
002240 300-PROCESA-FEATURES SECTION.
002250     PERFORM 310-LEER-FEATURE
002260     PERFORM UNTIL FS-FEATURES-EOF
002270        ADD 1                     TO WKS-CONTADOR-LEIDOS
002280        IF WKS-CONTADOR-LEIDOS NOT > WKS-MIN-JUEGOS
002290           ADD 1                  TO WKS-CONTADOR-OMITIDOS
002300        ELSE
002310           PERFORM 320-BUSCA-CIERRE-DEL-JUEGO
002320           IF WKS-HAY-CIERRE
002330              PERFORM 330-CALCULA-BORDES
002340              PERFORM 340-DECIDE-APUESTA
002350              IF NOT WKS-SIN-APUESTA
002360                 PERFORM 350-LIQUIDA-APUESTA
002370              END-IF
002380           ELSE
002390              ADD 1               TO WKS-CONTADOR-SIN-CIERRE
002400           END-IF
002410        END-IF
002420        PERFORM 310-LEER-FEATURE
002430     END-PERFORM.
002440 300-PROCESA-FEATURES-E. EXIT.
002450
002460 310-LEER-FEATURE SECTION.
002470     READ FEATURES
002480        AT END
002490           CONTINUE
002500     END-READ.
002510 310-LEER-FEATURE-E. EXIT.
002520
002530 320-BUSCA-CIERRE-DEL-JUEGO SECTION.
002540     MOVE FEA-GAME-ID OF FEA-REGISTRO TO WKS-CIERRE-BUSCADO
002550     MOVE 'N'                     TO WKS-CIERRE-ENCONTRADO
002560     IF WKS-CANTIDAD-CIERRES > 0
002570        PERFORM VARYING IDX-CIERRE FROM 1 BY 1
002580                UNTIL IDX-CIERRE > WKS-CANTIDAD-CIERRES
002590           IF WKS-CIE-GAME-ID(IDX-CIERRE) = WKS-CIERRE-BUSCADO
002600              MOVE 'S'             TO WKS-CIERRE-ENCONTRADO
002610              MOVE WKS-CIE-HOME-ML(IDX-CIERRE) TO WKS-CIERRE-HOME-ML
002620              MOVE WKS-CIE-AWAY-ML(IDX-CIERRE) TO WKS-CIERRE-AWAY-ML
002630              PERFORM 325-SALIR-BUSQUEDA-CIERRE
002640           END-IF
002650        END-PERFORM
002660     END-IF.
002670 320-BUSCA-CIERRE-DEL-JUEGO-E. EXIT.
002680
002690 325-SALIR-BUSQUEDA-CIERRE SECTION.
002700     SET IDX-CIERRE               TO WKS-CANTIDAD-CIERRES.
002710 325-SALIR-BUSQUEDA-CIERRE-E. EXIT.
002720
002730******************************************************************
002740*     CALCULA EL BORDE (VALOR ESPERADO Y EDGE%) DE AMBOS LADOS,   *
002750*     LLAMANDO A SPOMATH CON LAS COTIZACIONES DE CIERRE           *
002760******************************************************************
002770 330-CALCULA-BORDES SECTION.
002780     MOVE 'BORDE'                 TO LK-OM-FUNCION
002790     MOVE WKS-CIERRE-HOME-ML      TO LK-OM-ODDS-PROPIA
002800     MOVE WKS-CIERRE-AWAY-ML      TO LK-OM-ODDS-CONTRARIA
002810     MOVE FEA-P-HOME OF FEA-REGISTRO   TO LK-OM-P-VERDADERA
002820     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
002830     MOVE LK-OM-RESP-VAL-ESPERADO TO WKS-VALESP-LOCAL
002840     MOVE LK-OM-RESP-EDGE-PORC    TO WKS-EDGE-LOCAL
002850     MOVE LK-OM-RESP-CUOTA-DEC    TO WKS-CUOTA-DEC-LOCAL
002860
002870     MOVE 'BORDE'                 TO LK-OM-FUNCION
002880     MOVE WKS-CIERRE-AWAY-ML      TO LK-OM-ODDS-PROPIA
002890     MOVE WKS-CIERRE-HOME-ML      TO LK-OM-ODDS-CONTRARIA
002900     MOVE FEA-P-AWAY OF FEA-REGISTRO   TO LK-OM-P-VERDADERA
002910     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
002920     MOVE LK-OM-RESP-VAL-ESPERADO TO WKS-VALESP-VISITA
002930     MOVE LK-OM-RESP-EDGE-PORC    TO WKS-EDGE-VISITA
002940     MOVE LK-OM-RESP-CUOTA-DEC    TO WKS-CUOTA-DEC-VISITA.
002950 330-CALCULA-BORDES-E. EXIT.
002960
002970******************************************************************
002980*     DECIDE APUESTA: LOCAL SI SU V.E. SUPERA EL UMBRAL Y ES     *
002990*     MAYOR QUE EL DE LA VISITA; SI NO, VISITA SI SUPERA UMBRAL  *
003000******************************************************************
003010 340-DECIDE-APUESTA SECTION.
003020     MOVE SPACES                  TO WKS-LADO-APUESTA
003030     IF WKS-VALESP-LOCAL > WKS-UMBRAL-VALESP AND
003040        WKS-VALESP-LOCAL > WKS-VALESP-VISITA
003050        MOVE 'HOME'               TO WKS-LADO-APUESTA
003060     ELSE
003070        IF WKS-VALESP-VISITA > WKS-UMBRAL-VALESP
003080           MOVE 'AWAY'            TO WKS-LADO-APUESTA
003090        END-IF
003100     END-IF.
003110 340-DECIDE-APUESTA-E. EXIT.
003120
003130******************************************************************
003140*     LIQUIDA LA APUESTA CONTRA EL GANADOR REAL DEL PARTIDO       *
003150******************************************************************
003160 350-LIQUIDA-APUESTA SECTION.
003170     ADD 1                        TO WKS-CONTADOR-APUESTAS
003180     ADD WKS-STAKE-UNIDAD         TO WKS-TOTAL-APOSTADO
003190
003200     IF (WKS-APUESTA-LOCAL AND FEA-WINNER-HOME OF FEA-REGISTRO) OR
003210        (WKS-APUESTA-VISITA AND FEA-WINNER-AWAY OF FEA-REGISTRO)
003220        IF WKS-APUESTA-LOCAL
003230           COMPUTE WKS-GANANCIA-APUESTA ROUNDED =
003240                   WKS-STAKE-UNIDAD * (WKS-CUOTA-DEC-LOCAL - 1)
003250        ELSE
003260           COMPUTE WKS-GANANCIA-APUESTA ROUNDED =
003270                   WKS-STAKE-UNIDAD * (WKS-CUOTA-DEC-VISITA - 1)
003280        END-IF
003290        ADD 1                     TO WKS-CONTADOR-GANADAS
003300     ELSE
003310        COMPUTE WKS-GANANCIA-APUESTA = WKS-STAKE-UNIDAD * -1
003320        ADD 1                     TO WKS-CONTADOR-PERDIDAS
003330     END-IF
003340
003350     ADD WKS-GANANCIA-APUESTA     TO WKS-TOTAL-GANANCIA
003360     ADD WKS-GANANCIA-APUESTA     TO WKS-BANCA-ACTUAL
003370     IF WKS-BANCA-ACTUAL > WKS-BANCA-PICO
003380        MOVE WKS-BANCA-ACTUAL     TO WKS-BANCA-PICO
003390     END-IF
003400     COMPUTE WKS-DRAWDOWN-ACTUAL = WKS-BANCA-PICO - WKS-BANCA-ACTUAL
003410     IF WKS-DRAWDOWN-ACTUAL > WKS-DRAWDOWN-MAXIMO
003420        MOVE WKS-DRAWDOWN-ACTUAL  TO WKS-DRAWDOWN-MAXIMO
003430     END-IF
003440
003450     IF WKS-APUESTA-LOCAL
003460        ADD WKS-VALESP-LOCAL      TO WKS-SUMA-VALESP
003470        ADD WKS-EDGE-LOCAL        TO WKS-SUMA-EDGE
003480     ELSE
003490        ADD WKS-VALESP-VISITA     TO WKS-SUMA-VALESP
003500        ADD WKS-EDGE-VISITA       TO WKS-SUMA-EDGE
003510     END-IF
003520
003530     IF WKS-CANTIDAD-PRIMERAS < 5
003540        PERFORM 360-GUARDA-PRIMERA-APUESTA
003550     END-IF.
003560 350-LIQUIDA-APUESTA-E. EXIT.
003570
003580 360-GUARDA-PRIMERA-APUESTA SECTION.
003590     ADD 1                        TO WKS-CANTIDAD-PRIMERAS
003600     SET IDX-PRI                  TO WKS-CANTIDAD-PRIMERAS
003610     MOVE FEA-GAME-ID OF FEA-REGISTRO TO WKS-PRI-GAME-ID(IDX-PRI)
003620     MOVE FEA-GAME-DATE OF FEA-REGISTRO TO WKS-PRI-GAME-DATE(IDX-PRI)
003630     MOVE WKS-LADO-APUESTA        TO WKS-PRI-LADO(IDX-PRI)
003640     MOVE WKS-GANANCIA-APUESTA    TO WKS-PRI-GANANCIA(IDX-PRI)
003650     IF WKS-APUESTA-LOCAL
003660        MOVE WKS-CIERRE-HOME-ML   TO WKS-PRI-ODDS(IDX-PRI)
003670        MOVE WKS-VALESP-LOCAL     TO WKS-PRI-VALESP(IDX-PRI)
003680        MOVE WKS-EDGE-LOCAL       TO WKS-PRI-EDGE(IDX-PRI)
003690     ELSE
003700        MOVE WKS-CIERRE-AWAY-ML   TO WKS-PRI-ODDS(IDX-PRI)
003710        MOVE WKS-VALESP-VISITA    TO WKS-PRI-VALESP(IDX-PRI)
003720        MOVE WKS-EDGE-VISITA      TO WKS-PRI-EDGE(IDX-PRI)
003730     END-IF
003740     IF WKS-GANANCIA-APUESTA > 0
003750        MOVE 'GANO'               TO WKS-PRI-RESULTADO(IDX-PRI)
003760     ELSE
003770        MOVE 'PERDIO'             TO WKS-PRI-RESULTADO(IDX-PRI)
003780     END-IF.
003790 360-GUARDA-PRIMERA-APUESTA-E. EXIT.
003800
003810******************************************************************
003820*     METRICAS FINALES: ROI%, TASA DE GANADAS%, PROMEDIOS        *
003830******************************************************************
003840 700-CALCULA-METRICAS SECTION.
003850     IF WKS-CONTADOR-APUESTAS = 0
003860        MOVE ZEROS                TO WKS-ROI-PORCENTAJE
003870                                     WKS-TASA-GANADAS
003880                                     WKS-PROMEDIO-VALESP
003890                                     WKS-PROMEDIO-EDGE
003900     ELSE
003910        IF WKS-TOTAL-APOSTADO NOT = 0
003920           COMPUTE WKS-ROI-PORCENTAJE ROUNDED =
003930                   (WKS-TOTAL-GANANCIA / WKS-TOTAL-APOSTADO) * 100
003940        END-IF
003950        COMPUTE WKS-TASA-GANADAS ROUNDED =
003960                (WKS-CONTADOR-GANADAS / WKS-CONTADOR-APUESTAS) * 100
003970        COMPUTE WKS-PROMEDIO-VALESP ROUNDED =
003980                WKS-SUMA-VALESP / WKS-CONTADOR-APUESTAS
003990        COMPUTE WKS-PROMEDIO-EDGE ROUNDED =
004000                WKS-SUMA-EDGE / WKS-CONTADOR-APUESTAS
004010     END-IF.
004020 700-CALCULA-METRICAS-E. EXIT.
004030
004040******************************************************************
004050*     IMPRIME EL REPORTE: RESUMEN Y LAS PRIMERAS 5 APUESTAS      *
004060******************************************************************
004070 800-IMPRIME-REPORTE SECTION.
004080     MOVE SPACES                  TO LIN-REPBKT
004090     MOVE '  SPBKT010 - SIMULACION RETROSPECTIVA DE APUESTAS'
004100                                  TO LIN-REPBKT
004110     WRITE LIN-REPBKT
004120     MOVE ALL '-'                 TO LIN-REPBKT
004130     WRITE LIN-REPBKT
004140     MOVE SPACES                  TO LIN-REPBKT
004150     STRING 'JUEGOS LEIDOS........: ' WKS-CONTADOR-LEIDOS
004160            DELIMITED BY SIZE     INTO LIN-REPBKT
004170     WRITE LIN-REPBKT
004180     MOVE SPACES                  TO LIN-REPBKT
004190     STRING 'OMITIDOS (CALENTAM)..: ' WKS-CONTADOR-OMITIDOS
004200            DELIMITED BY SIZE     INTO LIN-REPBKT
004210     WRITE LIN-REPBKT
004220     MOVE SPACES                  TO LIN-REPBKT
004230     STRING 'SIN COTIZACION CIERRE: ' WKS-CONTADOR-SIN-CIERRE
004240            DELIMITED BY SIZE     INTO LIN-REPBKT
004250     WRITE LIN-REPBKT
004260     MOVE SPACES                  TO LIN-REPBKT
004270     STRING 'TOTAL DE APUESTAS....: ' WKS-CONTADOR-APUESTAS
004280            DELIMITED BY SIZE     INTO LIN-REPBKT
004290     WRITE LIN-REPBKT
004300     MOVE SPACES                  TO LIN-REPBKT
004310     STRING 'GANADAS / PERDIDAS...: ' WKS-CONTADOR-GANADAS
004320            ' / ' WKS-CONTADOR-PERDIDAS
004330            DELIMITED BY SIZE     INTO LIN-REPBKT
004340     WRITE LIN-REPBKT
004350     MOVE SPACES                  TO LIN-REPBKT
004360     STRING 'TOTAL APOSTADO.......: ' WKS-TOTAL-APOSTADO
004370            DELIMITED BY SIZE     INTO LIN-REPBKT
004380     WRITE LIN-REPBKT
004390     MOVE SPACES                  TO LIN-REPBKT
004400     STRING 'GANANCIA TOTAL.......: ' WKS-TOTAL-GANANCIA
004410            DELIMITED BY SIZE     INTO LIN-REPBKT
004420     WRITE LIN-REPBKT
004430     MOVE SPACES                  TO LIN-REPBKT
004440     STRING 'ROI %................: ' WKS-ROI-PORCENTAJE
004450            DELIMITED BY SIZE     INTO LIN-REPBKT
004460     WRITE LIN-REPBKT
004470     MOVE SPACES                  TO LIN-REPBKT
004480     STRING 'TASA DE GANADAS %....: ' WKS-TASA-GANADAS
004490            DELIMITED BY SIZE     INTO LIN-REPBKT
004500     WRITE LIN-REPBKT
004510     MOVE SPACES                  TO LIN-REPBKT
004520     STRING 'DRAWDOWN MAXIMO......: ' WKS-DRAWDOWN-MAXIMO
004530            DELIMITED BY SIZE     INTO LIN-REPBKT
004540     WRITE LIN-REPBKT
004550     MOVE SPACES                  TO LIN-REPBKT
004560     STRING 'VALOR ESPERADO PROM..: ' WKS-PROMEDIO-VALESP
004570            DELIMITED BY SIZE     INTO LIN-REPBKT
004580     WRITE LIN-REPBKT
004590     MOVE SPACES                  TO LIN-REPBKT
004600     STRING 'EDGE % PROMEDIO......: ' WKS-PROMEDIO-EDGE
004610            DELIMITED BY SIZE     INTO LIN-REPBKT
004620     WRITE LIN-REPBKT
004630     MOVE ALL '-'                 TO LIN-REPBKT
004640     WRITE LIN-REPBKT
004650     MOVE SPACES                  TO LIN-REPBKT
004660     MOVE '  DETALLE - PRIMERAS APUESTAS'
004670                                  TO LIN-REPBKT
004680     WRITE LIN-REPBKT
004690     PERFORM 810-IMPRIME-PRIMERAS
004700                VARYING IDX-PRI FROM 1 BY 1
004710                UNTIL IDX-PRI > WKS-CANTIDAD-PRIMERAS
004720     DISPLAY '****************************************'
004730     DISPLAY '*   SPBKT010 - RESUMEN DE EJECUCION     *'
004740     DISPLAY '****************************************'
004750     DISPLAY '* APUESTAS          : ' WKS-CONTADOR-APUESTAS
004760     DISPLAY '* ROI %             : ' WKS-ROI-PORCENTAJE
004770     DISPLAY '* DRAWDOWN MAXIMO   : ' WKS-DRAWDOWN-MAXIMO
004780     DISPLAY '****************************************'.
004790 800-IMPRIME-REPORTE-E. EXIT.
004800
004810 810-IMPRIME-PRIMERAS SECTION.
004820     MOVE SPACES                  TO LIN-REPBKT
004830     STRING WKS-PRI-GAME-DATE(IDX-PRI) ' ' WKS-PRI-GAME-ID(IDX-PRI)
004840            ' ' WKS-PRI-LADO(IDX-PRI)
004850            ' ODDS=' WKS-PRI-ODDS(IDX-PRI)
004860            ' V.E.=' WKS-PRI-VALESP(IDX-PRI)
004870            ' EDGE%=' WKS-PRI-EDGE(IDX-PRI)
004880            ' GAN=' WKS-PRI-GANANCIA(IDX-PRI)
004890            ' ' WKS-PRI-RESULTADO(IDX-PRI)
004900            DELIMITED BY SIZE     INTO LIN-REPBKT
004910     WRITE LIN-REPBKT.
004920 810-IMPRIME-PRIMERAS-E. EXIT.

000100******************************************************************
000200* COPY      : SPBETL                                              *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : LAYOUT DE LA BITACORA DE APUESTAS (SALIDA SPPRD010, *
000500*           : ENTRADA SPSTL010). SE ESCRIBE EN MODO EXTEND        *
000600* ARCHIVO   : BETLOG    - SECUENCIAL, LRECL 167                   *
000700******************************************************************
000800* 1991-04-02 EEDR TCK-4460 ALTA INICIAL DEL LAYOUT               *SPB00010
000900* 1991-09-09 JMRZ TCK-4530 SE AGREGA DESGLOSE DE COMMENCE-TIME   *SPB00020
001000******************************************************************
001100 01  BET-REGISTRO.
001200     02  BET-LLAVE.
001300         03  BET-LOGGED-AT        PIC 9(14).
001400         03  BET-LEAGUE           PIC X(03).
001500     02  BET-DATOS.
001600         03  BET-HOME-TEAM        PIC X(25).
001700         03  BET-AWAY-TEAM        PIC X(25).
001800         03  BET-BET-TEAM         PIC X(25).
001900         03  BET-BET-ODDS         PIC S9(05).
002000         03  BET-EDGE-PCT         PIC S9(03)V9(02).
002100         03  BET-EV               PIC S9(01)V9(04).
002200         03  BET-BOOKMAKER        PIC X(12).
002300         03  BET-COMMENCE-TIME    PIC 9(14).
002400         03  BET-COMMENCE-TIME-R  REDEFINES BET-COMMENCE-TIME.
002500             04  BET-CT-ANIO      PIC 9(04).
002600             04  BET-CT-MES       PIC 9(02).
002700             04  BET-CT-DIA       PIC 9(02).
002800             04  BET-CT-RESTO     PIC 9(06).
002900         03  BET-P-HOME           PIC V9(06).
003000         03  BET-P-AWAY           PIC V9(06).
003100         03  BET-P-MKT-HOME       PIC V9(06).
003200         03  BET-P-MKT-AWAY       PIC V9(06).
003300     02  FILLER                   PIC X(10).

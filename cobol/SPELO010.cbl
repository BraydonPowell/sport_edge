000010******************************************************************
000020* FECHA       : 12/02/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPELO010                                          *
000060* TIPO        : PROCESO BATCH (DRIVER)                            *
000070* DESCRIPCION : ORDENA EL MAESTRO DE PARTIDOS POR FECHA Y POR     *
000080*             : LLAVE, Y POR CADA UNO, EN ESE ORDEN CRONOLOGICO,  *
000090*             : GENERA UN REGISTRO DE FEATURES CON LOS PUNTAJES   *
000100*             : ELO DE AMBOS EQUIPOS ANTES DEL PARTIDO Y LA       *
000110*             : PROBABILIDAD DEL MODELO; LUEGO ACTUALIZA LOS      *
000120*             : PUNTAJES CON EL RESULTADO DEL PARTIDO.            *
000130* ARCHIVOS    : GAMES     (ENTRADA, SECUENCIAL)                   *
000140*             : FEATURES  (SALIDA,  SECUENCIAL)                   *
000150*             : SORTWK1   (TRABAJO, SORT)                         *
000160* PROGRAMA(S) : LLAMA A SPELOCA                                   *
000170* BPM/RATIONAL: 4411                                              *
000180* NOMBRE      : CONSTRUCCION DE FEATURES ELO                      *
000190******************************************************************
000200*                   B I T A C O R A   D E   C A M B I O S        *
000210******************************************************************
000220* 1991-02-12 EEDR TCK-4411 ALTA INICIAL DEL PROGRAMA             *SP010010
000230* 1991-02-27 EEDR TCK-4421 SE AGREGA ORDENAMIENTO POR SORTWK1    *SP010020
000240* 1991-05-20 JMRZ TCK-4475 SE PERMITE GENERAR FEATURE DE PARTIDOS*SP010030
000250*           SIN RESULTADO TODAVIA (NO SE ACTUALIZA EL PUNTAJE)   *SP010031
000260* 1998-10-25 PEDR Y2K-0091 SE REVISA GAM-GAME-DATE, YA VIENE CON *SP010040
000270*           SIGLO COMPLETO (9(08) AAAAMMDD), SIN CAMBIOS         *SP010041
000280* 1999-01-08 PEDR Y2K-0140 CIERRE DE REVISION Y2K, SIN CAMBIOS   *SP010050
000290* 2002-09-24 LMQZ TCK-4630 SE REVISA EN AUDITORIA DE SISTEMAS EL *SP010060
000300*            ORDENAMIENTO POR SORTWK1, SIN CAMBIOS               *SP010061
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.                      SPELO010.
000340 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000350 INSTALLATION.                   DATA-CENTRO S.A.
000360 DATE-WRITTEN.                   12/02/1991.
000370 DATE-COMPILED.
000380 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000440                            OFF STATUS IS WKS-TRAZA-OFF.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT GAMES     ASSIGN TO GAMES
000480                      ORGANIZATION IS SEQUENTIAL
000490                      FILE STATUS IS FS-GAMES.
000500     SELECT FEATURES  ASSIGN TO FEATURES
000510                      ORGANIZATION IS SEQUENTIAL
000520                      FILE STATUS IS FS-FEATURES.
000530     SELECT SORTWK1   ASSIGN TO SORTWK1.
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  GAMES
000570     RECORDING MODE IS F
000580     LABEL RECORDS ARE STANDARD.
000590 01  ENT-REGISTRO.
000600     02  ENT-GAME-ID              PIC X(12).
000610     02  ENT-GAME-DATE            PIC 9(08).
000620     02  ENT-LEAGUE               PIC X(03).
000630     02  ENT-HOME-TEAM            PIC X(25).
000640     02  ENT-AWAY-TEAM            PIC X(25).
000650     02  ENT-HOME-SCORE           PIC 9(03).
000660     02  ENT-AWAY-SCORE           PIC 9(03).
000670     02  ENT-WINNER               PIC X(04).
000680     02  FILLER                   PIC X(01).
000690 FD  FEATURES
000700     RECORDING MODE IS F
000710     LABEL RECORDS ARE STANDARD.
000720 COPY SPFEAT.
000730 SD  SORTWK1.
000740 COPY SPGAME.
000750 WORKING-STORAGE SECTION.
000760******************************************************************
000770*               C A M P O S    D E    T R A B A J O              *
000780******************************************************************
000790 01  FS-GAMES                     PIC 9(02)  VALUE ZEROS.
000800     88  FS-GAMES-OK                         VALUE 00.
000810     88  FS-GAMES-EOF                         VALUE 10.
000820 01  FS-FEATURES                  PIC 9(02)  VALUE ZEROS.
000830     88  FS-FEATURES-OK                       VALUE 00.
000840 01  WKS-CAMPOS-DE-TRABAJO.
000850     02  WKS-PROGRAMA             PIC X(08)  VALUE 'SPELO010'.
000860     02  WKS-FIN-ORDENAMIENTO     PIC X(01)  VALUE 'N'.
000870         88  WKS-FIN-SORT                  VALUE 'S'.
000880     02  WKS-TIENE-RESULTADO      PIC X(01).
000890         88  WKS-HAY-RESULTADO             VALUE 'S'.
000900     02  WKS-CONTADOR-JUEGOS      PIC 9(07) COMP-5 VALUE ZEROS.
000910     02  WKS-CONTADOR-FEATURES    PIC 9(07) COMP-5 VALUE ZEROS.
000920     02  FILLER                   PIC X(02).
000930 01  WKS-CONTADOR-JUEGOS-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
000940     02  FILLER                   PIC X(20).
000950 01  WKS-FECHA-CORTE.
000960     02  WKS-FC-ANIO              PIC 9(04) VALUE ZEROS.
000970     02  WKS-FC-MES               PIC 9(02) VALUE ZEROS.
000980     02  WKS-FC-DIA               PIC 9(02) VALUE ZEROS.
000990 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
001000     02  WKS-FC-NUMERICA          PIC 9(08).
001010 01  WKS-FECHA-CORTE-R2 REDEFINES WKS-FECHA-CORTE.
001020     02  WKS-FC-SIGLO             PIC 9(02).
001030     02  WKS-FC-ANIO-CORTO        PIC 9(02).
001040     02  FILLER                   PIC X(04).
001050 COPY SPELOCP.
001060******************************************************************
001070 PROCEDURE DIVISION.
001080******************************************************************
001090 000-PRINCIPAL SECTION.
001100     OPEN OUTPUT FEATURES
001110     IF NOT FS-FEATURES-OK
001120        DISPLAY '*** SPELO010 - ERROR AL ABRIR FEATURES ***'
001130     ELSE
001140        PERFORM 300-ORDENA-JUEGOS
001150        CLOSE FEATURES
001160        PERFORM 800-ESTADISTICAS
001170     END-IF
001180     STOP RUN.
001190
001200******************************************************************
001210*     ORDENA GAMES POR FECHA Y LLAVE, GENERANDO UN FEATURE POR    *
001220*     CADA JUEGO EN ESE ORDEN CRONOLOGICO                        *
001230******************************************************************
001240 300-ORDENA-JUEGOS SECTION.
001250     SORT SORTWK1 ON ASCENDING KEY GAM-GAME-DATE OF GAM-REGISTRO
001260                  ON ASCENDING KEY GAM-GAME-ID   OF GAM-REGISTRO
001270              INPUT  PROCEDURE IS 310-CARGA-JUEGOS
001280              OUTPUT PROCEDURE IS 320-GENERA-FEATURES.
001290 300-ORDENA-JUEGOS-E. EXIT.
001300
001310 310-CARGA-JUEGOS SECTION.
001320     OPEN INPUT GAMES
001330     IF NOT FS-GAMES-OK
001340        DISPLAY '*** SPELO010 - ERROR AL ABRIR GAMES ***'
001350     ELSE
001360        PERFORM 311-LEER-JUEGO
001370        PERFORM UNTIL FS-GAMES-EOF
001380           MOVE ENT-REGISTRO        TO GAM-REGISTRO
001390           RELEASE GAM-REGISTRO
001400           PERFORM 311-LEER-JUEGO
001410        END-PERFORM
001420        CLOSE GAMES
001430     END-IF.
001440 310-CARGA-JUEGOS-E. EXIT.
001450
001460 311-LEER-JUEGO SECTION.
001470     READ GAMES
001480        AT END
001490           CONTINUE
001500        NOT AT END
001510           ADD 1                    TO WKS-CONTADOR-JUEGOS
001520     END-READ.
001530 311-LEER-JUEGO-E. EXIT.
001540
001550******************************************************************
001560*     RECIBE LOS JUEGOS YA ORDENADOS Y POR CADA UNO CONSTRUYE EL  *
001570*     FEATURE; LUEGO ACTUALIZA LOS PUNTAJES SI HAY RESULTADO      *
001580******************************************************************
001590 320-GENERA-FEATURES SECTION.
001600     RETURN SORTWK1
001610        AT END
001620           MOVE 'S'                 TO WKS-FIN-ORDENAMIENTO
001630     END-RETURN
001640     PERFORM UNTIL WKS-FIN-SORT
001650        PERFORM 330-PROCESA-JUEGO-ORDENADO
001660        RETURN SORTWK1
001670           AT END
001680              MOVE 'S'              TO WKS-FIN-ORDENAMIENTO
001690        END-RETURN
001700     END-PERFORM.
001710 320-GENERA-FEATURES-E. EXIT.
001720
001730 330-PROCESA-JUEGO-ORDENADO SECTION.
001740     IF GAM-WINNER OF GAM-REGISTRO NOT = SPACES
001750        MOVE 'S'                    TO WKS-TIENE-RESULTADO
001760     ELSE
001770        MOVE 'N'                    TO WKS-TIENE-RESULTADO
001780     END-IF
001790
001800     MOVE 'ACTUALIZA'               TO LK-ELO-FUNCION
001810     MOVE GAM-LEAGUE                TO LK-ELO-LIGA
001820     MOVE GAM-HOME-TEAM             TO LK-ELO-EQUIPO-LOCAL
001830     MOVE GAM-AWAY-TEAM             TO LK-ELO-EQUIPO-VISITA
001840     MOVE GAM-HOME-SCORE            TO LK-ELO-HOME-SCORE
001850     MOVE GAM-AWAY-SCORE            TO LK-ELO-AWAY-SCORE
001860     MOVE WKS-TIENE-RESULTADO       TO LK-ELO-HAY-RESULTADO
001870     CALL 'SPELOCA' USING LK-ELO-PETICION LK-ELO-RESPUESTA
001880
001890     MOVE GAM-GAME-ID               TO FEA-GAME-ID
001900     MOVE GAM-GAME-DATE             TO FEA-GAME-DATE
001910     MOVE GAM-HOME-TEAM             TO FEA-HOME-TEAM
001920     MOVE GAM-AWAY-TEAM             TO FEA-AWAY-TEAM
001930     MOVE LK-ELO-RESP-ELO-LOCAL     TO FEA-HOME-ELO
001940     MOVE LK-ELO-RESP-ELO-VISITA    TO FEA-AWAY-ELO
001950     MOVE LK-ELO-RESP-ELO-DIFF      TO FEA-ELO-DIFF
001960     MOVE LK-ELO-RESP-P-LOCAL       TO FEA-P-HOME
001970     MOVE LK-ELO-RESP-P-VISITA      TO FEA-P-AWAY
001980     MOVE GAM-HOME-SCORE            TO FEA-HOME-SCORE
001990     MOVE GAM-AWAY-SCORE            TO FEA-AWAY-SCORE
002000     MOVE GAM-WINNER                TO FEA-WINNER
002010
002020     WRITE FEA-REGISTRO
002030     ADD 1                          TO WKS-CONTADOR-FEATURES.
002040 330-PROCESA-JUEGO-ORDENADO-E. EXIT.
002050
002060******************************************************************
002070*     BLOQUE DE ESTADISTICAS FINALES DEL PROCESO                 *
002080******************************************************************
002090 800-ESTADISTICAS SECTION.
002100     DISPLAY '****************************************'
002110     DISPLAY '*   SPELO010 - RESUMEN DE EJECUCION     *'
002120     DISPLAY '****************************************'
002130     DISPLAY '* JUEGOS LEIDOS    : ' WKS-CONTADOR-JUEGOS
002140     DISPLAY '* FEATURES GRABADOS: ' WKS-CONTADOR-FEATURES
002150     DISPLAY '****************************************'.
002160 800-ESTADISTICAS-E. EXIT.

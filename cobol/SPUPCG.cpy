000100******************************************************************
000200* COPY      : SPUPCG                                              *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : LAYOUT DE PARTIDOS PROXIMOS CON CUOTA VIGENTE       *
000500* ARCHIVO   : UPCOMING  - SECUENCIAL, LRECL 92                    *
000600******************************************************************
000700* 1991-03-18 EEDR TCK-4440 ALTA INICIAL DEL LAYOUT               *SPU00010
000800******************************************************************
000900 01  PRX-REGISTRO.
001000     02  PRX-LLAVE.
001100         03  PRX-LEAGUE           PIC X(03).
001200         03  PRX-HOME-TEAM        PIC X(25).
001300         03  PRX-AWAY-TEAM        PIC X(25).
001400     02  PRX-DATOS.
001500         03  PRX-HOME-ML          PIC S9(05).
001600         03  PRX-AWAY-ML          PIC S9(05).
001700         03  PRX-COMMENCE-TIME    PIC 9(14).
001800         03  PRX-COMMENCE-TIME-R  REDEFINES PRX-COMMENCE-TIME.
001900             04  PRX-CT-ANIO      PIC 9(04).
002000             04  PRX-CT-MES       PIC 9(02).
002100             04  PRX-CT-DIA       PIC 9(02).
002200             04  PRX-CT-HORA      PIC 9(02).
002300             04  PRX-CT-MINUTO    PIC 9(02).
002400             04  PRX-CT-SEGUNDO   PIC 9(02).
002500         03  PRX-BOOKMAKER        PIC X(12).
002600     02  FILLER                   PIC X(03).

000100******************************************************************
000200* COPY      : SPELOCP                                            *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : AREA DE PARAMETROS PARA CALL 'SPELOCA'. SE INCLUYE *
000500*           : EN WORKING-STORAGE DE QUIEN LLAMA; LOS NOMBRES      *
000600*           : COINCIDEN CON LA LINKAGE SECTION DE SPELOCA.        *
000700******************************************************************
000800* 1991-02-11 EEDR TCK-4411 ALTA INICIAL DEL LAYOUT               *SEC00010
000900* 1991-10-01 EEDR TCK-4541 SE AGREGA LK-ELO-IMPACTO (FUNCION     *SEC00020
001000*           AJUSTA, USADA POR SPPRD010 PARA LESIONES)            *SEC00021
001100******************************************************************
001200 01  LK-ELO-PETICION.
001300     02  LK-ELO-FUNCION           PIC X(08).
001400     02  LK-ELO-LIGA              PIC X(03).
001500     02  LK-ELO-EQUIPO-LOCAL      PIC X(25).
001600     02  LK-ELO-EQUIPO-VISITA     PIC X(25).
001700     02  LK-ELO-HOME-SCORE        PIC 9(03).
001800     02  LK-ELO-AWAY-SCORE        PIC 9(03).
001900     02  LK-ELO-HAY-RESULTADO     PIC X(01).
002000     02  LK-ELO-IMPACTO           PIC S9(04)V9(02).
002100 01  LK-ELO-RESPUESTA.
002200     02  LK-ELO-RESP-ELO-LOCAL    PIC S9(04)V9(02).
002300     02  LK-ELO-RESP-ELO-VISITA   PIC S9(04)V9(02).
002400     02  LK-ELO-RESP-ELO-DIFF     PIC S9(04)V9(02).
002500     02  LK-ELO-RESP-P-LOCAL      PIC V9(06).
002600     02  LK-ELO-RESP-P-VISITA     PIC V9(06).
002700     02  LK-ELO-RESP-ERROR        PIC X(01).
002800         88  LK-ELO-RESP-HAY-ERROR        VALUE '1'.

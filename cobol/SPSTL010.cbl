000010******************************************************************
000020* FECHA       : 05/04/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPSTL010                                          *
000060* TIPO        : PROCESO BATCH (DRIVER)                            *
000070* DESCRIPCION : LIQUIDA LAS APUESTAS GRABADAS EN LA BITACORA       *
000080*             : CONTRA EL RESULTADO REAL DEL PARTIDO Y EMITE EL    *
000090*             : REPORTE DE RETORNO SOBRE LA INVERSION (ROI)        *
000100* ARCHIVOS    : BETLOG    (ENTRADA, SECUENCIAL)                   *
000110*             : GAMES     (ENTRADA, SECUENCIAL)                   *
000120*             : REPSTL    (SALIDA,  IMPRESION)                    *
000130* PROGRAMA(S) : LLAMA A SPOMATH                                    *
000140* BPM/RATIONAL: 4550                                               *
000150* NOMBRE      : LIQUIDACION DE APUESTAS Y REPORTE DE ROI           *
000160******************************************************************
000170*                   B I T A C O R A   D E   C A M B I O S        *
000180******************************************************************
000190* 1991-04-05 EEDR TCK-4550 ALTA INICIAL DEL PROGRAMA             *SPS00010
000200* 1999-02-19 PEDR Y2K-0141 SE REVISA BET-COMMENCE-TIME, YA TRAE  *SPS00020
000210*           SIGLO COMPLETO, SIN CAMBIOS                          *SPS00021
000220* 1999-08-09 EEDR TCK-4586 SE CORRIGE INDICE DEVUELTO POR LA     *SPS00022
000230*           BUSQUEDA DE PARTIDO (NO QUEDABA POSICIONADO SOBRE    *SPS00023
000240*           EL PARTIDO ENCONTRADO)                               *SPS00024
000250* 2000-07-12 LMQZ TCK-4590 SE REVISA EN AUDITORIA DE SISTEMAS LA *SPS00030
000260*            LIQUIDACION CONTRA GAMES, SIN CAMBIOS               *SPS00031
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.                      SPSTL010.
000300 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000310 INSTALLATION.                   DATA-CENTRO S.A.
000320 DATE-WRITTEN.                   05/04/1991.
000330 DATE-COMPILED.
000340 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000400                            OFF STATUS IS WKS-TRAZA-OFF.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT BETLOG    ASSIGN TO BETLOG
000440                      ORGANIZATION IS SEQUENTIAL
000450                      FILE STATUS IS FS-BETLOG.
000460     SELECT GAMES     ASSIGN TO GAMES
000470                      ORGANIZATION IS SEQUENTIAL
000480                      FILE STATUS IS FS-GAMES.
000490     SELECT REPSTL    ASSIGN TO REPSTL
000500                      ORGANIZATION IS SEQUENTIAL
000510                      FILE STATUS IS FS-REPSTL.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  BETLOG
000550     RECORDING MODE IS F
000560     LABEL RECORDS ARE STANDARD.
000570 COPY SPBETL.
000580 FD  GAMES
000590     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD.
000610 COPY SPGAME.
000620 FD  REPSTL
000630     RECORDING MODE IS F
000640     LABEL RECORDS ARE STANDARD.
000650 01  LIN-REPSTL                   PIC X(132).
000660 WORKING-STORAGE SECTION.
000670******************************************************************
000680*               C A M P O S    D E    T R A B A J O              *
000690******************************************************************
000700 01  FS-BETLOG                    PIC 9(02)  VALUE ZEROS.
000710     88  FS-BETLOG-OK                        VALUE 00.
000720     88  FS-BETLOG-EOF                       VALUE 10.
000730 01  FS-GAMES                     PIC 9(02)  VALUE ZEROS.
000740     88  FS-GAMES-OK                         VALUE 00.
000750     88  FS-GAMES-EOF                        VALUE 10.
000760 01  FS-REPSTL                    PIC 9(02)  VALUE ZEROS.
000770     88  FS-REPSTL-OK                        VALUE 00.
000780 01  WKS-CAMPOS-DE-TRABAJO.
000790     02  WKS-PROGRAMA             PIC X(08)  VALUE 'SPSTL010'.
000800     02  WKS-CONTADOR-LOGGED      PIC 9(07) COMP-5 VALUE ZEROS.
000810     02  WKS-CONTADOR-SETTLED     PIC 9(07) COMP-5 VALUE ZEROS.
000820     02  WKS-CONTADOR-PENDIENTES  PIC 9(07) COMP-5 VALUE ZEROS.
000830     02  WKS-CONTADOR-GANADAS     PIC 9(07) COMP-5 VALUE ZEROS.
000840     02  WKS-CONTADOR-PERDIDAS    PIC 9(07) COMP-5 VALUE ZEROS.
000850     02  FILLER                   PIC X(03).
000860 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
000870     02  FILLER                   PIC X(38).
000880******************************************************************
000890*      MONTOS DEL PROCESO DE LIQUIDACION (ZONA, SIN EMPAQUE)      *
000900******************************************************************
000910 01  WKS-MONTOS.
000920     02  WKS-TOTAL-STAKED         PIC S9(07)V9(02) VALUE ZEROS.
000930     02  WKS-TOTAL-PROFIT         PIC S9(07)V9(02) VALUE ZEROS.
000940     02  WKS-ROI-PORCENTAJE       PIC S9(03)V9(02) VALUE ZEROS.
000950     02  WKS-TASA-GANADAS         PIC S9(03)V9(02) VALUE ZEROS.
000960     02  WKS-PROFIT-APUESTA       PIC S9(07)V9(02) VALUE ZEROS.
000970 01  WKS-MONTOS-R REDEFINES WKS-MONTOS.
000980     02  FILLER                   PIC X(27).
000990******************************************************************
001000*      FECHA DEL PARTIDO DERIVADA DEL COMMENCE-TIME DE LA APUESTA *
001010******************************************************************
001020 01  WKS-FECHA-PARTIDO            PIC 9(08)  VALUE ZEROS.
001030 01  WKS-FECHA-PARTIDO-R REDEFINES WKS-FECHA-PARTIDO.
001040     02  WKS-FP-ANIO              PIC 9(04).
001050     02  WKS-FP-MES               PIC 9(02).
001060     02  WKS-FP-DIA               PIC 9(02).
001070 01  WKS-LADO-APUESTA             PIC X(03)  VALUE SPACES.
001080     88  WKS-APUESTA-ES-LOCAL                VALUE 'LOC'.
001090     88  WKS-APUESTA-ES-VISITA               VALUE 'VIS'.
001100 01  WKS-ESTADO-APUESTA           PIC X(04)  VALUE SPACES.
001110     88  WKS-APUESTA-GANADA                  VALUE 'GANA'.
001120     88  WKS-APUESTA-PERDIDA                 VALUE 'PERD'.
001130     88  WKS-APUESTA-PENDIENTE                VALUE 'PEND'.
001140 01  WKS-GANADOR-PARTIDO          PIC X(04)  VALUE SPACES.
001150******************************************************************
001160*      CACHE DE PARTIDOS HISTORICOS (CARGADO UNA SOLA VEZ)       *
001170******************************************************************
001180 01  WKS-CANTIDAD-PARTIDOS        PIC 9(05) COMP-5 VALUE ZEROS.
001190 01  WKS-TABLA-PARTIDOS.
001200     02  WKS-PAR-JUEGO OCCURS 1 TO 5000 TIMES
001210                        DEPENDING ON WKS-CANTIDAD-PARTIDOS
001220                        INDEXED BY IDX-PAR.
001230         03  WKS-PAR-LIGA         PIC X(03).
001240         03  WKS-PAR-HOME         PIC X(25).
001250         03  WKS-PAR-AWAY         PIC X(25).
001260         03  WKS-PAR-FECHA        PIC 9(08).
001270         03  WKS-PAR-HOME-SCORE   PIC 9(03).
001280         03  WKS-PAR-AWAY-SCORE   PIC 9(03).
001290         03  WKS-PAR-WINNER       PIC X(04).
001300 01  WKS-PARTIDO-ENCONTRADO       PIC X(01)  VALUE 'N'.
001310     88  WKS-HAY-PARTIDO                     VALUE 'S'.
001320 01  WKS-POSICION-ENCONTR-PAR     PIC 9(05) COMP-5 VALUE ZEROS.
001330 COPY SPOMACP.
001340******************************************************************
001350 PROCEDURE DIVISION.
001360******************************************************************
001370 000-PRINCIPAL SECTION.
001380     OPEN INPUT  BETLOG
001390     OPEN INPUT  GAMES
001400     OPEN OUTPUT REPSTL
001410     IF NOT FS-BETLOG-OK OR NOT FS-GAMES-OK OR NOT FS-REPSTL-OK
001420        DISPLAY '*** SPSTL010 - ERROR AL ABRIR ARCHIVOS ***'
001430     ELSE
001440        PERFORM 100-CARGA-JUEGOS
001450        PERFORM 800-IMPRIME-ENCABEZADO-REPORTE
001460        PERFORM 300-PROCESA-APUESTAS
001470        PERFORM 700-CALCULA-METRICAS
001480        PERFORM 810-IMPRIME-TOTALES
001490     END-IF
001500     CLOSE BETLOG GAMES REPSTL
001510     STOP RUN.
001520
001530******************************************************************
001540*     CARGA EL HISTORICO DE PARTIDOS EN MEMORIA PARA LA BUSQUEDA *
001550******************************************************************
001560 100-CARGA-JUEGOS SECTION.
001570     PERFORM 110-LEER-JUEGO
001580     PERFORM UNTIL FS-GAMES-EOF
001590        PERFORM 120-ALTA-PARTIDO
001600        PERFORM 110-LEER-JUEGO
001610     END-PERFORM.
001620 100-CARGA-JUEGOS-E. EXIT.
001630
001640 110-LEER-JUEGO SECTION.
001650     READ GAMES.
001660 110-LEER-JUEGO-E. EXIT.
001670
001680 120-ALTA-PARTIDO SECTION.
001690     ADD 1                          TO WKS-CANTIDAD-PARTIDOS
001700     SET IDX-PAR                    TO WKS-CANTIDAD-PARTIDOS
001710     MOVE GAM-LEAGUE                TO WKS-PAR-LIGA(IDX-PAR)
001720     MOVE GAM-HOME-TEAM              TO WKS-PAR-HOME(IDX-PAR)
001730     MOVE GAM-AWAY-TEAM              TO WKS-PAR-AWAY(IDX-PAR)
001740     MOVE GAM-GAME-DATE               TO WKS-PAR-FECHA(IDX-PAR)
001750     MOVE GAM-HOME-SCORE              TO WKS-PAR-HOME-SCORE(IDX-PAR)
001760     MOVE GAM-AWAY-SCORE              TO WKS-PAR-AWAY-SCORE(IDX-PAR)
001770     MOVE GAM-WINNER                  TO WKS-PAR-WINNER(IDX-PAR).
001780 120-ALTA-PARTIDO-E. EXIT.
001790
001800******************************************************************
001810*     RECORRE LA BITACORA DE APUESTAS Y LIQUIDA CADA REGISTRO     *
001820******************************************************************
001830 300-PROCESA-APUESTAS SECTION.
001840     PERFORM 310-LEER-APUESTA
001850     PERFORM UNTIL FS-BETLOG-EOF
001860        IF BET-LEAGUE OF BET-REGISTRO NOT = 'HDR'
001870           ADD 1                    TO WKS-CONTADOR-LOGGED
001880           PERFORM 320-PROCESA-UNA-APUESTA
001890        END-IF
001900        PERFORM 310-LEER-APUESTA
001910     END-PERFORM.
001920 300-PROCESA-APUESTAS-E. EXIT.
001930
001940 310-LEER-APUESTA SECTION.
001950     READ BETLOG.
001960 310-LEER-APUESTA-E. EXIT.
001970
001980 320-PROCESA-UNA-APUESTA SECTION.
001990     MOVE BET-CT-ANIO OF BET-REGISTRO TO WKS-FP-ANIO
002000     MOVE BET-CT-MES  OF BET-REGISTRO TO WKS-FP-MES
002010     MOVE BET-CT-DIA  OF BET-REGISTRO TO WKS-FP-DIA
002020     PERFORM 330-BUSCA-PARTIDO
002030     IF WKS-HAY-PARTIDO AND
002040        (WKS-PAR-HOME-SCORE(IDX-PAR) NOT = ZEROS OR
002050         WKS-PAR-AWAY-SCORE(IDX-PAR) NOT = ZEROS OR
002060         WKS-PAR-WINNER(IDX-PAR)     NOT = SPACES)
002070        PERFORM 340-DERIVA-GANADOR
002080        PERFORM 350-LIQUIDA-APUESTA
002090     ELSE
002100        MOVE 'PEND'                 TO WKS-ESTADO-APUESTA
002110        ADD 1                       TO WKS-CONTADOR-PENDIENTES
002120     END-IF
002130     PERFORM 360-IMPRIME-DETALLE.
002140 320-PROCESA-UNA-APUESTA-E. EXIT.
002150
002160 330-BUSCA-PARTIDO SECTION.
002170     MOVE 'N'                      TO WKS-PARTIDO-ENCONTRADO
002180     IF WKS-CANTIDAD-PARTIDOS > 0
002190        PERFORM VARYING IDX-PAR FROM 1 BY 1
002200                UNTIL IDX-PAR > WKS-CANTIDAD-PARTIDOS
002210           IF WKS-PAR-LIGA(IDX-PAR) = BET-LEAGUE OF BET-REGISTRO AND
002220              WKS-PAR-HOME(IDX-PAR) = BET-HOME-TEAM OF BET-REGISTRO AND
002230              WKS-PAR-AWAY(IDX-PAR) = BET-AWAY-TEAM OF BET-REGISTRO AND
002240              WKS-PAR-FECHA(IDX-PAR) = WKS-FECHA-PARTIDO
002250              MOVE 'S'               TO WKS-PARTIDO-ENCONTRADO
002260*           TCK-4586 SE GUARDA LA POSICION ANTES DE FORZAR LA   SPS00025
002270*           SALIDA, SI NO EL INDICE QUEDABA UNA POSICION        SPS00026
002280*           ADELANTE DEL PARTIDO ENCONTRADO                    SPS00027
002290              SET WKS-POSICION-ENCONTR-PAR TO IDX-PAR
002300              PERFORM 335-SALIR-BUSQUEDA-PARTIDO
002310           END-IF
002320        END-PERFORM
002330        IF WKS-HAY-PARTIDO
002340           SET IDX-PAR             TO WKS-POSICION-ENCONTR-PAR
002350        END-IF
002360     END-IF.
002370 330-BUSCA-PARTIDO-E. EXIT.
002380
002390 335-SALIR-BUSQUEDA-PARTIDO SECTION.
002400     SET IDX-PAR                    TO WKS-CANTIDAD-PARTIDOS.
002410 335-SALIR-BUSQUEDA-PARTIDO-E. EXIT.
002420
002430******************************************************************
002440*     DERIVA EL GANADOR A PARTIR DE LOS PUNTAJES CUANDO EL        *
002450*     CAMPO WINNER DEL PARTIDO VIENE EN BLANCO                    *
002460******************************************************************
002470 340-DERIVA-GANADOR SECTION.
002480     IF WKS-PAR-WINNER(IDX-PAR) NOT = SPACES
002490        MOVE WKS-PAR-WINNER(IDX-PAR) TO WKS-GANADOR-PARTIDO
002500     ELSE
002510        IF WKS-PAR-HOME-SCORE(IDX-PAR) > WKS-PAR-AWAY-SCORE(IDX-PAR)
002520           MOVE 'HOME'               TO WKS-GANADOR-PARTIDO
002530        ELSE
002540           IF WKS-PAR-AWAY-SCORE(IDX-PAR) > WKS-PAR-HOME-SCORE(IDX-PAR)
002550              MOVE 'AWAY'            TO WKS-GANADOR-PARTIDO
002560           ELSE
002570              MOVE 'DRAW'            TO WKS-GANADOR-PARTIDO
002580           END-IF
002590        END-IF
002600     END-IF.
002610 340-DERIVA-GANADOR-E. EXIT.
002620
002630******************************************************************
002640*     CALCULA LA GANANCIA O PERDIDA DE LA APUESTA (STAKE = 1.00) *
002650******************************************************************
002660 350-LIQUIDA-APUESTA SECTION.
002670     IF BET-BET-TEAM OF BET-REGISTRO = WKS-PAR-HOME(IDX-PAR)
002680        MOVE 'LOC'                  TO WKS-LADO-APUESTA
002690     ELSE
002700        MOVE 'VIS'                  TO WKS-LADO-APUESTA
002710     END-IF
002720     ADD 1                          TO WKS-CONTADOR-SETTLED
002730     ADD 1.00                       TO WKS-TOTAL-STAKED
002740     IF (WKS-APUESTA-ES-LOCAL  AND WKS-GANADOR-PARTIDO = 'HOME') OR
002750        (WKS-APUESTA-ES-VISITA AND WKS-GANADOR-PARTIDO = 'AWAY')
002760        MOVE 'GANANCIA'             TO LK-OM-FUNCION
002770        MOVE BET-BET-ODDS OF BET-REGISTRO TO LK-OM-ODDS-PROPIA
002780        MOVE 1.00                   TO LK-OM-STAKE-UNIDAD
002790        CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
002800        MOVE LK-OM-RESP-GANANCIA    TO WKS-PROFIT-APUESTA
002810        MOVE 'GANA'                 TO WKS-ESTADO-APUESTA
002820        ADD 1                       TO WKS-CONTADOR-GANADAS
002830     ELSE
002840        MOVE -1.00                  TO WKS-PROFIT-APUESTA
002850        MOVE 'PERD'                 TO WKS-ESTADO-APUESTA
002860        ADD 1                       TO WKS-CONTADOR-PERDIDAS
002870     END-IF
002880     ADD WKS-PROFIT-APUESTA          TO WKS-TOTAL-PROFIT.
002890 350-LIQUIDA-APUESTA-E. EXIT.
002900
002910 360-IMPRIME-DETALLE SECTION.
002920     MOVE SPACES                    TO LIN-REPSTL
002930     STRING BET-LEAGUE OF BET-REGISTRO ' '
002940            BET-BET-TEAM OF BET-REGISTRO
002950            ' ODDS=' BET-BET-ODDS OF BET-REGISTRO
002960            ' ESTADO=' WKS-ESTADO-APUESTA
002970            ' PROFIT=' WKS-PROFIT-APUESTA
002980            DELIMITED BY SIZE       INTO LIN-REPSTL
002990     WRITE LIN-REPSTL.
003000 360-IMPRIME-DETALLE-E. EXIT.
003010
003020******************************************************************
003030*     CALCULA LAS METRICAS FINALES DE LA CORRIDA                 *
003040******************************************************************
003050 700-CALCULA-METRICAS SECTION.
003060     IF WKS-TOTAL-STAKED > ZEROS
003070        COMPUTE WKS-ROI-PORCENTAJE ROUNDED =
003080                (WKS-TOTAL-PROFIT / WKS-TOTAL-STAKED) * 100
003090     END-IF
003100     IF WKS-CONTADOR-SETTLED > 0
003110        COMPUTE WKS-TASA-GANADAS ROUNDED =
003120                (WKS-CONTADOR-GANADAS / WKS-CONTADOR-SETTLED) * 100
003130     END-IF.
003140 700-CALCULA-METRICAS-E. EXIT.
003150
003160******************************************************************
003170*     ENCABEZADO DEL REPORTE                                      *
003180******************************************************************
003190 800-IMPRIME-ENCABEZADO-REPORTE SECTION.
003200     MOVE SPACES                    TO LIN-REPSTL
003210     MOVE '  SPSTL010 - LIQUIDACION DE APUESTAS Y REPORTE DE ROI'
003220                                     TO LIN-REPSTL
003230     WRITE LIN-REPSTL
003240     MOVE ALL '-'                   TO LIN-REPSTL
003250     WRITE LIN-REPSTL.
003260 800-IMPRIME-ENCABEZADO-REPORTE-E. EXIT.
003270
003280******************************************************************
003290*     TOTALES FINALES DEL REPORTE                                 *
003300******************************************************************
003310 810-IMPRIME-TOTALES SECTION.
003320     MOVE SPACES                    TO LIN-REPSTL
003330     WRITE LIN-REPSTL
003340     STRING 'APUESTAS GRABADAS....: ' WKS-CONTADOR-LOGGED
003350            DELIMITED BY SIZE       INTO LIN-REPSTL
003360     WRITE LIN-REPSTL
003370     MOVE SPACES                    TO LIN-REPSTL
003380     STRING 'LIQUIDADAS...........: ' WKS-CONTADOR-SETTLED
003390            DELIMITED BY SIZE       INTO LIN-REPSTL
003400     WRITE LIN-REPSTL
003410     MOVE SPACES                    TO LIN-REPSTL
003420     STRING 'PENDIENTES...........: ' WKS-CONTADOR-PENDIENTES
003430            DELIMITED BY SIZE       INTO LIN-REPSTL
003440     WRITE LIN-REPSTL
003450     MOVE SPACES                    TO LIN-REPSTL
003460     STRING 'GANADAS / PERDIDAS...: ' WKS-CONTADOR-GANADAS
003470            ' / ' WKS-CONTADOR-PERDIDAS
003480            DELIMITED BY SIZE       INTO LIN-REPSTL
003490     WRITE LIN-REPSTL
003500     MOVE SPACES                    TO LIN-REPSTL
003510     STRING 'TASA DE GANADAS %....: ' WKS-TASA-GANADAS
003520            DELIMITED BY SIZE       INTO LIN-REPSTL
003530     WRITE LIN-REPSTL
003540     MOVE SPACES                    TO LIN-REPSTL
003550     STRING 'TOTAL APOSTADO.......: ' WKS-TOTAL-STAKED
003560            DELIMITED BY SIZE       INTO LIN-REPSTL
003570     WRITE LIN-REPSTL
003580     MOVE SPACES                    TO LIN-REPSTL
003590     STRING 'GANANCIA TOTAL.......: ' WKS-TOTAL-PROFIT
003600            DELIMITED BY SIZE       INTO LIN-REPSTL
003610     WRITE LIN-REPSTL
003620     MOVE SPACES                    TO LIN-REPSTL
003630     STRING 'ROI %................: ' WKS-ROI-PORCENTAJE
003640            DELIMITED BY SIZE       INTO LIN-REPSTL
003650     WRITE LIN-REPSTL.
003660 810-IMPRIME-TOTALES-E. EXIT.

000010******************************************************************
000020* FECHA       : 22/03/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPPRD010                                          *
000060* TIPO        : PROCESO BATCH (DRIVER)                            *
000070* DESCRIPCION : RECONSTRUYE LOS PUNTAJES ELO VIGENTES DE CADA     *
000080*             : EQUIPO A PARTIR DEL HISTORICO DE PARTIDOS, LES    *
000090*             : APLICA EL AJUSTE POR LESIONES Y PRONOSTICA LOS    *
000100*             : PARTIDOS PROXIMOS CONTRA LA CUOTA VIGENTE. LAS    *
000110*             : MEJORES 5 RECOMENDACIONES DE TODAS LAS LIGAS SE   *
000120*             : GRABAN EN LA BITACORA DE APUESTAS.                *
000130* ARCHIVOS    : GAMES     (ENTRADA, SECUENCIAL)                   *
000140*             : UPCOMING  (ENTRADA, SECUENCIAL)                   *
000150*             : BETLOG    (SALIDA,  SECUENCIAL, MODO EXTEND)      *
000160*             : REPPRD    (SALIDA,  IMPRESION)                    *
000170*             : SORTWK1   (TRABAJO, SORT)                         *
000180*             : SORTWK2   (TRABAJO, SORT)                         *
000190* PROGRAMA(S) : LLAMA A SPELOCA, SPINJ010 Y SPOMATH                *
000200* BPM/RATIONAL: 4540                                               *
000210* NOMBRE      : PRONOSTICO Y RECOMENDACION DE APUESTAS            *
000220******************************************************************
000230*                   B I T A C O R A   D E   C A M B I O S        *
000240******************************************************************
000250* 1991-03-22 EEDR TCK-4540 ALTA INICIAL DEL PROGRAMA             *SPP00010
000260* 1991-10-03 EEDR TCK-4544 SE AGREGA ENCABEZADO AUTOMATICO DE    *SPP00020
000270*           BETLOG CUANDO EL ARCHIVO AUN NO EXISTE               *SPP00021
000280* 1999-01-08 PEDR Y2K-0140 SE REVISA PRX-COMMENCE-TIME Y         *SPP00030
000290*           BET-LOGGED-AT, YA VIENEN CON SIGLO COMPLETO, SIN     *SPP00031
000300*           CAMBIOS                                           *SPP00032
000310* 2001-11-06 LMQZ TCK-4645 SE REVISA EN AUDITORIA DE SISTEMAS EL *SPP00090
000320*            ENCABEZADO AUTOMATICO DEL REPORTE, SIN CAMBIOS      *SPP00091
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.                      SPPRD010.
000360 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000370 INSTALLATION.                   DATA-CENTRO S.A.
000380 DATE-WRITTEN.                   22/03/1991.
000390 DATE-COMPILED.
000400 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000460                            OFF STATUS IS WKS-TRAZA-OFF.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT GAMES     ASSIGN TO GAMES
000500                      ORGANIZATION IS SEQUENTIAL
000510                      FILE STATUS IS FS-GAMES.
000520     SELECT UPCOMING  ASSIGN TO UPCOMING
000530                      ORGANIZATION IS SEQUENTIAL
000540                      FILE STATUS IS FS-UPCOMING.
000550     SELECT BETLOG    ASSIGN TO BETLOG
000560                      OPTIONAL
000570                      ORGANIZATION IS SEQUENTIAL
000580                      FILE STATUS IS FS-BETLOG.
000590     SELECT REPPRD    ASSIGN TO REPPRD
000600                      ORGANIZATION IS SEQUENTIAL
000610                      FILE STATUS IS FS-REPPRD.
000620     SELECT SORTWK1   ASSIGN TO SORTWK1.
000630     SELECT SORTWK2   ASSIGN TO SORTWK2.
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  GAMES
000670     RECORDING MODE IS F
000680     LABEL RECORDS ARE STANDARD.
000690 01  ENT-REGISTRO.
000700     02  ENT-GAME-ID              PIC X(12).
000710     02  ENT-GAME-DATE            PIC 9(08).
000720     02  ENT-LEAGUE               PIC X(03).
000730     02  ENT-HOME-TEAM            PIC X(25).
000740     02  ENT-AWAY-TEAM            PIC X(25).
000750     02  ENT-HOME-SCORE           PIC 9(03).
000760     02  ENT-AWAY-SCORE           PIC 9(03).
000770     02  ENT-WINNER               PIC X(04).
000780     02  FILLER                   PIC X(01).
000790 FD  UPCOMING
000800     RECORDING MODE IS F
000810     LABEL RECORDS ARE STANDARD.
000820 01  PRO-REGISTRO.
000830     02  PRO-LEAGUE               PIC X(03).
000840     02  PRO-HOME-TEAM            PIC X(25).
000850     02  PRO-AWAY-TEAM            PIC X(25).
000860     02  PRO-HOME-ML              PIC S9(05).
000870     02  PRO-AWAY-ML              PIC S9(05).
000880     02  PRO-COMMENCE-TIME        PIC 9(14).
000890     02  PRO-BOOKMAKER            PIC X(12).
000900     02  FILLER                   PIC X(03).
000910 FD  BETLOG
000920     RECORDING MODE IS F
000930     LABEL RECORDS ARE STANDARD.
000940 COPY SPBETL.
000950 FD  REPPRD
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD.
000980 01  LIN-REPPRD                   PIC X(132).
000990 SD  SORTWK1.
001000 COPY SPGAME.
001010 SD  SORTWK2.
001020 COPY SPUPCG.
001030 WORKING-STORAGE SECTION.
001040******************************************************************
001050*               C A M P O S    D E    T R A B A J O              *
001060******************************************************************
001070 01  FS-GAMES                     PIC 9(02)  VALUE ZEROS.
001080     88  FS-GAMES-OK                         VALUE 00.
001090     88  FS-GAMES-EOF                        VALUE 10.
001100 01  FS-UPCOMING                  PIC 9(02)  VALUE ZEROS.
001110     88  FS-UPCOMING-OK                      VALUE 00.
001120     88  FS-UPCOMING-EOF                     VALUE 10.
001130 01  FS-BETLOG                    PIC 9(02)  VALUE ZEROS.
001140     88  FS-BETLOG-OK                        VALUE 00.
001150     88  FS-BETLOG-NUEVO                     VALUE 05.
001160 01  FS-REPPRD                    PIC 9(02)  VALUE ZEROS.
001170     88  FS-REPPRD-OK                        VALUE 00.
001180 01  WKS-CAMPOS-DE-TRABAJO.
001190     02  WKS-PROGRAMA             PIC X(08)  VALUE 'SPPRD010'.
001200     02  WKS-UMBRAL-VALESP        PIC S9(01)V9(06) VALUE +0.010000.
001210     02  WKS-FIN-ORDENAMIENTO     PIC X(01)  VALUE 'N'.
001220         88  WKS-FIN-SORT                   VALUE 'S'.
001230     02  WKS-CONTADOR-JUEGOS      PIC 9(07) COMP-5 VALUE ZEROS.
001240     02  WKS-CONTADOR-PROXIMOS    PIC 9(07) COMP-5 VALUE ZEROS.
001250     02  WKS-CONTADOR-GRABADAS    PIC 9(03) COMP-5 VALUE ZEROS.
001260     02  FILLER                   PIC X(03).
001270 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
001280     02  FILLER                   PIC X(29).
001290 01  WKS-LIGA-ANTERIOR            PIC X(03)  VALUE SPACES.
001300******************************************************************
001310*      FECHA Y HORA DE CORRIDA (USADA COMO LOGGED-AT DE BETLOG)  *
001320******************************************************************
001330 01  WKS-FECHA-HORA-ACTUAL        PIC 9(14)  VALUE ZEROS.
001340 01  WKS-FECHA-HORA-R REDEFINES WKS-FECHA-HORA-ACTUAL.
001350     02  WKS-FHA-ANIO             PIC 9(04).
001360     02  WKS-FHA-MES              PIC 9(02).
001370     02  WKS-FHA-DIA              PIC 9(02).
001380     02  WKS-FHA-HORA             PIC 9(02).
001390     02  WKS-FHA-MINUTO           PIC 9(02).
001400     02  WKS-FHA-SEGUNDO          PIC 9(02).
001410 01  WKS-FECHA-DE-SISTEMA         PIC 9(08).
001420 01  WKS-HORA-DE-SISTEMA          PIC 9(08).
001430******************************************************************
001440*      BORDES CALCULADOS PARA EL PARTIDO QUE SE ESTA EVALUANDO   *
001450******************************************************************
001460 01  WKS-EDGES-DEL-PARTIDO.
001470     02  WKS-VALESP-LOCAL         PIC S9(01)V9(06) VALUE ZEROS.
001480     02  WKS-VALESP-VISITA        PIC S9(01)V9(06) VALUE ZEROS.
001490     02  WKS-EDGE-LOCAL           PIC S9(03)V9(02) VALUE ZEROS.
001500     02  WKS-EDGE-VISITA          PIC S9(03)V9(02) VALUE ZEROS.
001510     02  WKS-CUOTA-DEC-LOCAL      PIC S9(03)V9(06) VALUE ZEROS.
001520     02  WKS-CUOTA-DEC-VISITA     PIC S9(03)V9(06) VALUE ZEROS.
001530     02  WKS-PROB-MKT-LOCAL       PIC V9(06) VALUE ZEROS.
001540     02  WKS-PROB-MKT-VISITA      PIC V9(06) VALUE ZEROS.
001550 01  WKS-EDGES-DEL-PARTIDO-R REDEFINES WKS-EDGES-DEL-PARTIDO.
001560     02  FILLER                   PIC X(54).
001570 01  WKS-MODELO-DEL-PARTIDO.
001580     02  WKS-P-MODELO-LOCAL       PIC V9(06) VALUE ZEROS.
001590     02  WKS-P-MODELO-VISITA      PIC V9(06) VALUE ZEROS.
001600******************************************************************
001610*      EQUIPOS YA AJUSTADOS POR LESIONES EN ESTA CORRIDA         *
001620******************************************************************
001630 01  WKS-CANTIDAD-AJUSTADOS       PIC 9(04) COMP-5 VALUE ZEROS.
001640 01  WKS-TABLA-AJUSTADOS.
001650     02  WKS-AJU-EQUIPO OCCURS 1 TO 200 TIMES
001660                         DEPENDING ON WKS-CANTIDAD-AJUSTADOS
001670                         INDEXED BY IDX-AJU.
001680         03  WKS-AJU-LIGA         PIC X(03).
001690         03  WKS-AJU-NOMBRE       PIC X(25).
001700 01  WKS-EQUIPO-A-AJUSTAR         PIC X(25).
001710 01  WKS-LIGA-A-AJUSTAR           PIC X(03).
001720 01  WKS-AJUSTE-ENCONTRADO        PIC X(01)  VALUE 'N'.
001730     88  WKS-YA-FUE-AJUSTADO               VALUE 'S'.
001740******************************************************************
001750*      RECOMENDACIONES ACUMULADAS DE TODAS LAS LIGAS             *
001760******************************************************************
001770 01  WKS-CANTIDAD-RECOM           PIC 9(05) COMP-5 VALUE ZEROS.
001780 01  WKS-TABLA-RECOM.
001790     02  WKS-REC-APUESTA OCCURS 1 TO 500 TIMES
001800                         DEPENDING ON WKS-CANTIDAD-RECOM
001810                         INDEXED BY IDX-REC.
001820         03  WKS-REC-LEAGUE       PIC X(03).
001830         03  WKS-REC-HOME-TEAM    PIC X(25).
001840         03  WKS-REC-AWAY-TEAM    PIC X(25).
001850         03  WKS-REC-BET-TEAM     PIC X(25).
001860         03  WKS-REC-BET-ODDS     PIC S9(05).
001870         03  WKS-REC-EDGE-PCT     PIC S9(03)V9(02).
001880         03  WKS-REC-EV           PIC S9(01)V9(04).
001890         03  WKS-REC-BOOKMAKER    PIC X(12).
001900         03  WKS-REC-COMM-TIME    PIC 9(14).
001910         03  WKS-REC-P-HOME       PIC V9(06).
001920         03  WKS-REC-P-AWAY       PIC V9(06).
001930         03  WKS-REC-P-MKT-HOME   PIC V9(06).
001940         03  WKS-REC-P-MKT-AWAY   PIC V9(06).
001950 01  WKS-IDX-MEJOR                PIC 9(05) COMP-5 VALUE ZEROS.
001960 01  WKS-EDGE-MEJOR                PIC S9(03)V9(02) VALUE ZEROS.
001970 01  WKS-STG-BET-TEAM              PIC X(25)  VALUE SPACES.
001980 01  WKS-STG-BET-ODDS              PIC S9(05) VALUE ZEROS.
001990 01  WKS-STG-EDGE-PCT              PIC S9(03)V9(02) VALUE ZEROS.
002000 01  WKS-STG-EV                    PIC S9(01)V9(04) VALUE ZEROS.
002010 COPY SPOMACP.
002020 COPY SPELOCP.
002030 COPY SPINJCP.
002040******************************************************************
002050 PROCEDURE DIVISION.
002060******************************************************************
002070 000-PRINCIPAL SECTION.
002080     PERFORM 050-OBTIENE-FECHA-HORA
002090     OPEN EXTEND BETLOG
002100     OPEN OUTPUT REPPRD
002110     IF (NOT FS-BETLOG-OK AND NOT FS-BETLOG-NUEVO) OR
002120         NOT FS-REPPRD-OK
002130        DISPLAY '*** SPPRD010 - ERROR AL ABRIR ARCHIVOS ***'
002140     ELSE
002150        IF FS-BETLOG-NUEVO
002160           PERFORM 060-ESCRIBE-ENCABEZADO-BETLOG
002170        END-IF
002180        PERFORM 800-IMPRIME-ENCABEZADO-REPORTE
002190        MOVE 'REINICIA'            TO LK-ELO-FUNCION
002200        CALL 'SPELOCA' USING LK-ELO-PETICION LK-ELO-RESPUESTA
002210        PERFORM 200-RECONSTRUYE-PUNTAJES
002220        MOVE 'CARGA'               TO LK-INJ-FUNCION
002230        CALL 'SPINJ010' USING LK-INJ-PETICION LK-INJ-RESPUESTA
002240        PERFORM 300-PROCESA-PARTIDOS-PROXIMOS
002250        PERFORM 500-SELECCIONA-MEJORES
002260        PERFORM 900-ESTADISTICAS
002270     END-IF
002280     CLOSE BETLOG REPPRD
002290     STOP RUN.
002300
002310******************************************************************
002320*     OBTIENE LA FECHA Y HORA DEL SISTEMA PARA EL LOGGED-AT       *
002330******************************************************************
002340 050-OBTIENE-FECHA-HORA SECTION.
002350     ACCEPT WKS-FECHA-DE-SISTEMA FROM DATE YYYYMMDD
002360     ACCEPT WKS-HORA-DE-SISTEMA  FROM TIME
002370     MOVE WKS-FECHA-DE-SISTEMA  TO WKS-FHA-ANIO
002380                                    WKS-FHA-MES
002390                                    WKS-FHA-DIA
002400     MOVE WKS-HORA-DE-SISTEMA   TO WKS-FHA-HORA
002410                                    WKS-FHA-MINUTO
002420                                    WKS-FHA-SEGUNDO.
002430 050-OBTIENE-FECHA-HORA-E. EXIT.
002440
002450******************************************************************
002460*     GRABA EL REGISTRO DE ENCABEZADO EN BETLOG (SOLO LA PRIMERA *
002470*     VEZ QUE EL ARCHIVO SE CREA)                                 *
002480******************************************************************
002490 060-ESCRIBE-ENCABEZADO-BETLOG SECTION.
002500     MOVE ZEROS                  TO BET-REGISTRO
002510     MOVE WKS-FECHA-HORA-ACTUAL  TO BET-LOGGED-AT
002520     MOVE 'HDR'                  TO BET-LEAGUE
002530     MOVE 'BITACORA DE APUESTAS SPORTS EDGE - SPPRD010'
002540                                  TO BET-HOME-TEAM
002550     WRITE BET-REGISTRO.
002560 060-ESCRIBE-ENCABEZADO-BETLOG-E. EXIT.
002570
002580******************************************************************
002590*     RECONSTRUYE LOS PUNTAJES ELO VIGENTES: ORDENA EL HISTORICO *
002600*     POR FECHA Y LO RECORRE ACTUALIZANDO CADA RESULTADO          *
002610******************************************************************
002620 200-RECONSTRUYE-PUNTAJES SECTION.
002630     SORT SORTWK1 ON ASCENDING KEY GAM-GAME-DATE OF GAM-REGISTRO
002640                  ON ASCENDING KEY GAM-GAME-ID   OF GAM-REGISTRO
002650              INPUT  PROCEDURE IS 210-CARGA-JUEGOS
002660              OUTPUT PROCEDURE IS 220-ACTUALIZA-JUEGOS.
002670 200-RECONSTRUYE-PUNTAJES-E. EXIT.
002680
002690 210-CARGA-JUEGOS SECTION.
002700     OPEN INPUT GAMES
002710     IF NOT FS-GAMES-OK
002720        DISPLAY '*** SPPRD010 - ERROR AL ABRIR GAMES ***'
002730     ELSE
002740        PERFORM 211-LEER-JUEGO
002750        PERFORM UNTIL FS-GAMES-EOF
002760           MOVE ENT-REGISTRO        TO GAM-REGISTRO
002770           RELEASE GAM-REGISTRO
002780           PERFORM 211-LEER-JUEGO
002790        END-PERFORM
002800        CLOSE GAMES
002810     END-IF.
002820 210-CARGA-JUEGOS-E. EXIT.
002830
002840 211-LEER-JUEGO SECTION.
002850     READ GAMES
002860        AT END
002870           CONTINUE
002880        NOT AT END
002890           ADD 1                   TO WKS-CONTADOR-JUEGOS
002900     END-READ.
002910 211-LEER-JUEGO-E. EXIT.
002920
002930 220-ACTUALIZA-JUEGOS SECTION.
002940     RETURN SORTWK1
002950        AT END
002960           MOVE 'S'                TO WKS-FIN-ORDENAMIENTO
002970     END-RETURN
002980     PERFORM UNTIL WKS-FIN-SORT
002990        PERFORM 225-ACTUALIZA-UN-JUEGO
003000        RETURN SORTWK1
003010           AT END
003020              MOVE 'S'              TO WKS-FIN-ORDENAMIENTO
003030        END-RETURN
003040     END-PERFORM.
003050 220-ACTUALIZA-JUEGOS-E. EXIT.
003060
003070 225-ACTUALIZA-UN-JUEGO SECTION.
003080     MOVE 'ACTUALIZA'              TO LK-ELO-FUNCION
003090     MOVE GAM-LEAGUE                TO LK-ELO-LIGA
003100     MOVE GAM-HOME-TEAM             TO LK-ELO-EQUIPO-LOCAL
003110     MOVE GAM-AWAY-TEAM             TO LK-ELO-EQUIPO-VISITA
003120     MOVE GAM-HOME-SCORE            TO LK-ELO-HOME-SCORE
003130     MOVE GAM-AWAY-SCORE            TO LK-ELO-AWAY-SCORE
003140     IF GAM-WINNER OF GAM-REGISTRO NOT = SPACES
003150        MOVE 'S'                   TO LK-ELO-HAY-RESULTADO
003160     ELSE
003170        MOVE 'N'                   TO LK-ELO-HAY-RESULTADO
003180     END-IF
003190     CALL 'SPELOCA' USING LK-ELO-PETICION LK-ELO-RESPUESTA.
003200 225-ACTUALIZA-UN-JUEGO-E. EXIT.
003210
003220******************************************************************
003230*     ORDENA LOS PARTIDOS PROXIMOS POR LIGA Y EQUIPO LOCAL PARA   *
003240*     IMPRIMIR EL REPORTE CON QUIEBRE DE CONTROL POR LIGA         *
003250******************************************************************
003260 300-PROCESA-PARTIDOS-PROXIMOS SECTION.
003270     SORT SORTWK2 ON ASCENDING KEY PRX-LEAGUE    OF PRX-REGISTRO
003280                  ON ASCENDING KEY PRX-HOME-TEAM OF PRX-REGISTRO
003290              INPUT  PROCEDURE IS 310-CARGA-PROXIMOS
003300              OUTPUT PROCEDURE IS 320-EVALUA-PROXIMOS.
003310 300-PROCESA-PARTIDOS-PROXIMOS-E. EXIT.
003320
003330 310-CARGA-PROXIMOS SECTION.
003340     OPEN INPUT UPCOMING
003350     IF NOT FS-UPCOMING-OK
003360        DISPLAY '*** SPPRD010 - ERROR AL ABRIR UPCOMING ***'
003370     ELSE
003380        PERFORM 311-LEER-PROXIMO
003390        PERFORM UNTIL FS-UPCOMING-EOF
003400           MOVE PRO-REGISTRO        TO PRX-REGISTRO
003410           RELEASE PRX-REGISTRO
003420           PERFORM 311-LEER-PROXIMO
003430        END-PERFORM
003440        CLOSE UPCOMING
003450     END-IF.
003460 310-CARGA-PROXIMOS-E. EXIT.
003470
003480 311-LEER-PROXIMO SECTION.
003490     READ UPCOMING
003500        AT END
003510           CONTINUE
003520        NOT AT END
003530           ADD 1                   TO WKS-CONTADOR-PROXIMOS
003540     END-READ.
003550 311-LEER-PROXIMO-E. EXIT.
003560
003570 320-EVALUA-PROXIMOS SECTION.
003580     MOVE SPACES                   TO WKS-LIGA-ANTERIOR
003590     RETURN SORTWK2
003600        AT END
003610           MOVE 'S'                TO WKS-FIN-ORDENAMIENTO
003620     END-RETURN
003630     PERFORM UNTIL WKS-FIN-SORT
003640        PERFORM 330-EVALUA-UN-PARTIDO
003650        RETURN SORTWK2
003660           AT END
003670              MOVE 'S'              TO WKS-FIN-ORDENAMIENTO
003680        END-RETURN
003690     END-PERFORM.
003700 320-EVALUA-PROXIMOS-E. EXIT.
003710
003720 330-EVALUA-UN-PARTIDO SECTION.
003730     IF PRX-LEAGUE OF PRX-REGISTRO NOT = WKS-LIGA-ANTERIOR
003740        PERFORM 335-IMPRIME-ENCABEZADO-LIGA
003750        MOVE PRX-LEAGUE OF PRX-REGISTRO TO WKS-LIGA-ANTERIOR
003760     END-IF
003770     PERFORM 400-AJUSTA-POR-LESIONES
003780     PERFORM 410-PREDICE-PARTIDO
003790     PERFORM 420-CALCULA-BORDES-PARTIDO
003800     PERFORM 430-IMPRIME-DETALLE-PARTIDO
003810     PERFORM 440-ACUMULA-RECOMENDACIONES.
003820 330-EVALUA-UN-PARTIDO-E. EXIT.
003830
003840 335-IMPRIME-ENCABEZADO-LIGA SECTION.
003850     MOVE SPACES                   TO LIN-REPPRD
003860     WRITE LIN-REPPRD
003870     MOVE SPACES                   TO LIN-REPPRD
003880     STRING '=== LIGA: ' PRX-LEAGUE OF PRX-REGISTRO ' ==='
003890            DELIMITED BY SIZE      INTO LIN-REPPRD
003900     WRITE LIN-REPPRD.
003910 335-IMPRIME-ENCABEZADO-LIGA-E. EXIT.
003920
003930******************************************************************
003940*     APLICA EL AJUSTE DE LESIONES A AMBOS EQUIPOS DEL PARTIDO,   *
003950*     UNA SOLA VEZ POR EQUIPO EN TODA LA CORRIDA                  *
003960******************************************************************
003970 400-AJUSTA-POR-LESIONES SECTION.
003980     MOVE PRX-LEAGUE OF PRX-REGISTRO     TO WKS-LIGA-A-AJUSTAR
003990     MOVE PRX-HOME-TEAM OF PRX-REGISTRO  TO WKS-EQUIPO-A-AJUSTAR
004000     PERFORM 405-AJUSTA-UN-EQUIPO
004010     MOVE PRX-AWAY-TEAM OF PRX-REGISTRO  TO WKS-EQUIPO-A-AJUSTAR
004020     PERFORM 405-AJUSTA-UN-EQUIPO.
004030 400-AJUSTA-POR-LESIONES-E. EXIT.
004040
004050 405-AJUSTA-UN-EQUIPO SECTION.
004060     PERFORM 406-BUSCA-EN-AJUSTADOS
004070     IF NOT WKS-YA-FUE-AJUSTADO
004080        MOVE 'BUSCA'                TO LK-INJ-FUNCION
004090        MOVE WKS-LIGA-A-AJUSTAR     TO LK-INJ-LIGA
004100        MOVE WKS-EQUIPO-A-AJUSTAR   TO LK-INJ-EQUIPO
004110        CALL 'SPINJ010' USING LK-INJ-PETICION LK-INJ-RESPUESTA
004120        IF LK-INJ-RESP-IMPACTO NOT = ZEROS
004130           MOVE 'AJUSTA'            TO LK-ELO-FUNCION
004140           MOVE WKS-LIGA-A-AJUSTAR  TO LK-ELO-LIGA
004150           MOVE WKS-EQUIPO-A-AJUSTAR TO LK-ELO-EQUIPO-LOCAL
004160           MOVE LK-INJ-RESP-IMPACTO TO LK-ELO-IMPACTO
004170           CALL 'SPELOCA' USING LK-ELO-PETICION LK-ELO-RESPUESTA
004180        END-IF
004190        PERFORM 407-ALTA-AJUSTADO
004200     END-IF.
004210 405-AJUSTA-UN-EQUIPO-E. EXIT.
004220
004230 406-BUSCA-EN-AJUSTADOS SECTION.
004240     MOVE 'N'                      TO WKS-AJUSTE-ENCONTRADO
004250     IF WKS-CANTIDAD-AJUSTADOS > 0
004260        PERFORM VARYING IDX-AJU FROM 1 BY 1
004270                UNTIL IDX-AJU > WKS-CANTIDAD-AJUSTADOS
004280           IF WKS-AJU-LIGA(IDX-AJU)   = WKS-LIGA-A-AJUSTAR AND
004290              WKS-AJU-NOMBRE(IDX-AJU) = WKS-EQUIPO-A-AJUSTAR
004300              MOVE 'S'               TO WKS-AJUSTE-ENCONTRADO
004310              PERFORM 408-SALIR-BUSQUEDA-AJUSTE
004320           END-IF
004330        END-PERFORM
004340     END-IF.
004350 406-BUSCA-EN-AJUSTADOS-E. EXIT.
004360
004370 407-ALTA-AJUSTADO SECTION.
004380     ADD 1                          TO WKS-CANTIDAD-AJUSTADOS
004390     SET IDX-AJU                    TO WKS-CANTIDAD-AJUSTADOS
004400     MOVE WKS-LIGA-A-AJUSTAR        TO WKS-AJU-LIGA(IDX-AJU)
004410     MOVE WKS-EQUIPO-A-AJUSTAR      TO WKS-AJU-NOMBRE(IDX-AJU).
004420 407-ALTA-AJUSTADO-E. EXIT.
004430
004440 408-SALIR-BUSQUEDA-AJUSTE SECTION.
004450     SET IDX-AJU                    TO WKS-CANTIDAD-AJUSTADOS.
004460 408-SALIR-BUSQUEDA-AJUSTE-E. EXIT.
004470
004480******************************************************************
004490*     PRONOSTICA EL PARTIDO SIN ACTUALIZAR LOS PUNTAJES           *
004500******************************************************************
004510 410-PREDICE-PARTIDO SECTION.
004520     MOVE 'PREDICE'                 TO LK-ELO-FUNCION
004530     MOVE PRX-LEAGUE OF PRX-REGISTRO    TO LK-ELO-LIGA
004540     MOVE PRX-HOME-TEAM OF PRX-REGISTRO TO LK-ELO-EQUIPO-LOCAL
004550     MOVE PRX-AWAY-TEAM OF PRX-REGISTRO TO LK-ELO-EQUIPO-VISITA
004560     MOVE 'N'                       TO LK-ELO-HAY-RESULTADO
004570     CALL 'SPELOCA' USING LK-ELO-PETICION LK-ELO-RESPUESTA
004580     MOVE LK-ELO-RESP-P-LOCAL       TO WKS-P-MODELO-LOCAL
004590     MOVE LK-ELO-RESP-P-VISITA      TO WKS-P-MODELO-VISITA.
004600 410-PREDICE-PARTIDO-E. EXIT.
004610
004620******************************************************************
004630*     CALCULA EL BORDE DE AMBOS LADOS CONTRA LA CUOTA VIGENTE     *
004640******************************************************************
004650 420-CALCULA-BORDES-PARTIDO SECTION.
004660     MOVE 'BORDE'                   TO LK-OM-FUNCION
004670     MOVE PRX-HOME-ML OF PRX-REGISTRO   TO LK-OM-ODDS-PROPIA
004680     MOVE PRX-AWAY-ML OF PRX-REGISTRO   TO LK-OM-ODDS-CONTRARIA
004690     MOVE WKS-P-MODELO-LOCAL            TO LK-OM-P-VERDADERA
004700     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
004710     MOVE LK-OM-RESP-VAL-ESPERADO   TO WKS-VALESP-LOCAL
004720     MOVE LK-OM-RESP-EDGE-PORC      TO WKS-EDGE-LOCAL
004730     MOVE LK-OM-RESP-CUOTA-DEC      TO WKS-CUOTA-DEC-LOCAL
004740     MOVE LK-OM-RESP-PROB-JUSTA     TO WKS-PROB-MKT-LOCAL
004750
004760     MOVE 'BORDE'                   TO LK-OM-FUNCION
004770     MOVE PRX-AWAY-ML OF PRX-REGISTRO   TO LK-OM-ODDS-PROPIA
004780     MOVE PRX-HOME-ML OF PRX-REGISTRO   TO LK-OM-ODDS-CONTRARIA
004790     MOVE WKS-P-MODELO-VISITA           TO LK-OM-P-VERDADERA
004800     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
004810     MOVE LK-OM-RESP-VAL-ESPERADO   TO WKS-VALESP-VISITA
004820     MOVE LK-OM-RESP-EDGE-PORC      TO WKS-EDGE-VISITA
004830     MOVE LK-OM-RESP-CUOTA-DEC      TO WKS-CUOTA-DEC-VISITA
004840     MOVE LK-OM-RESP-PROB-JUSTA     TO WKS-PROB-MKT-VISITA.
004850 420-CALCULA-BORDES-PARTIDO-E. EXIT.
004860
004870******************************************************************
004880*     IMPRIME EL BLOQUE DE DETALLE DEL PARTIDO: PROBABILIDADES,   *
004890*     BORDES Y LAS LINEAS "BET" DE CADA LADO RECOMENDADO          *
004900******************************************************************
004910 430-IMPRIME-DETALLE-PARTIDO SECTION.
004920     MOVE SPACES                    TO LIN-REPPRD
004930     STRING PRX-AWAY-TEAM OF PRX-REGISTRO ' @ '
004940            PRX-HOME-TEAM OF PRX-REGISTRO
004950            DELIMITED BY SIZE       INTO LIN-REPPRD
004960     WRITE LIN-REPPRD
004970     MOVE SPACES                    TO LIN-REPPRD
004980     STRING '  MODELO  LOC=' WKS-P-MODELO-LOCAL
004990            ' VIS=' WKS-P-MODELO-VISITA
005000            '   MERCADO  LOC=' WKS-PROB-MKT-LOCAL
005010            ' VIS=' WKS-PROB-MKT-VISITA
005020            DELIMITED BY SIZE       INTO LIN-REPPRD
005030     WRITE LIN-REPPRD
005040     MOVE SPACES                    TO LIN-REPPRD
005050     STRING '  LOCAL   EDGE%=' WKS-EDGE-LOCAL
005060            ' V.E.=' WKS-VALESP-LOCAL
005070            DELIMITED BY SIZE       INTO LIN-REPPRD
005080     WRITE LIN-REPPRD
005090     MOVE SPACES                    TO LIN-REPPRD
005100     STRING '  VISITA  EDGE%=' WKS-EDGE-VISITA
005110            ' V.E.=' WKS-VALESP-VISITA
005120            DELIMITED BY SIZE       INTO LIN-REPPRD
005130     WRITE LIN-REPPRD
005140     IF WKS-VALESP-LOCAL > WKS-UMBRAL-VALESP
005150        MOVE SPACES                 TO LIN-REPPRD
005160        STRING '  BET: ' PRX-HOME-TEAM OF PRX-REGISTRO
005170               DELIMITED BY SIZE     INTO LIN-REPPRD
005180        WRITE LIN-REPPRD
005190     END-IF
005200     IF WKS-VALESP-VISITA > WKS-UMBRAL-VALESP
005210        MOVE SPACES                 TO LIN-REPPRD
005220        STRING '  BET: ' PRX-AWAY-TEAM OF PRX-REGISTRO
005230               DELIMITED BY SIZE     INTO LIN-REPPRD
005240        WRITE LIN-REPPRD
005250     END-IF.
005260 430-IMPRIME-DETALLE-PARTIDO-E. EXIT.
005270
005280******************************************************************
005290*     AGREGA A LA TABLA DE RECOMENDACIONES CADA LADO CUYO VALOR   *
005300*     ESPERADO SUPERE EL UMBRAL                                   *
005310******************************************************************
005320 440-ACUMULA-RECOMENDACIONES SECTION.
005330     IF WKS-VALESP-LOCAL > WKS-UMBRAL-VALESP
005340        MOVE PRX-HOME-TEAM OF PRX-REGISTRO TO WKS-STG-BET-TEAM
005350        MOVE PRX-HOME-ML OF PRX-REGISTRO   TO WKS-STG-BET-ODDS
005360        MOVE WKS-EDGE-LOCAL                TO WKS-STG-EDGE-PCT
005370        MOVE WKS-VALESP-LOCAL              TO WKS-STG-EV
005380        PERFORM 445-ALTA-RECOMENDACION
005390     END-IF
005400     IF WKS-VALESP-VISITA > WKS-UMBRAL-VALESP
005410        MOVE PRX-AWAY-TEAM OF PRX-REGISTRO TO WKS-STG-BET-TEAM
005420        MOVE PRX-AWAY-ML OF PRX-REGISTRO   TO WKS-STG-BET-ODDS
005430        MOVE WKS-EDGE-VISITA               TO WKS-STG-EDGE-PCT
005440        MOVE WKS-VALESP-VISITA             TO WKS-STG-EV
005450        PERFORM 445-ALTA-RECOMENDACION
005460     END-IF.
005470 440-ACUMULA-RECOMENDACIONES-E. EXIT.
005480
005490 445-ALTA-RECOMENDACION SECTION.
005500     ADD 1                          TO WKS-CANTIDAD-RECOM
005510     SET IDX-REC                    TO WKS-CANTIDAD-RECOM
005520     MOVE PRX-LEAGUE OF PRX-REGISTRO     TO WKS-REC-LEAGUE(IDX-REC)
005530     MOVE PRX-HOME-TEAM OF PRX-REGISTRO  TO WKS-REC-HOME-TEAM(IDX-REC)
005540     MOVE PRX-AWAY-TEAM OF PRX-REGISTRO  TO WKS-REC-AWAY-TEAM(IDX-REC)
005550     MOVE PRX-BOOKMAKER OF PRX-REGISTRO  TO WKS-REC-BOOKMAKER(IDX-REC)
005560     MOVE PRX-COMMENCE-TIME OF PRX-REGISTRO TO WKS-REC-COMM-TIME(IDX-REC)
005570     MOVE WKS-P-MODELO-LOCAL             TO WKS-REC-P-HOME(IDX-REC)
005580     MOVE WKS-P-MODELO-VISITA            TO WKS-REC-P-AWAY(IDX-REC)
005590     MOVE WKS-PROB-MKT-LOCAL             TO WKS-REC-P-MKT-HOME(IDX-REC)
005600     MOVE WKS-PROB-MKT-VISITA            TO WKS-REC-P-MKT-AWAY(IDX-REC)
005610     MOVE WKS-STG-BET-TEAM               TO WKS-REC-BET-TEAM(IDX-REC)
005620     MOVE WKS-STG-BET-ODDS               TO WKS-REC-BET-ODDS(IDX-REC)
005630     MOVE WKS-STG-EDGE-PCT               TO WKS-REC-EDGE-PCT(IDX-REC)
005640     MOVE WKS-STG-EV                     TO WKS-REC-EV(IDX-REC).
005650 445-ALTA-RECOMENDACION-E. EXIT.
005660
005670******************************************************************
005680*     SELECCIONA LAS 5 MEJORES RECOMENDACIONES POR EDGE% Y LAS    *
005690*     IMPRIME/GRABA EN BETLOG                                      *
005700******************************************************************
005710 500-SELECCIONA-MEJORES SECTION.
005720     MOVE SPACES                    TO LIN-REPPRD
005730     WRITE LIN-REPPRD
005740     MOVE SPACES                    TO LIN-REPPRD
005750     MOVE '  MEJORES 5 APUESTAS (TODAS LAS LIGAS)' TO LIN-REPPRD
005760     WRITE LIN-REPPRD
005770     PERFORM 510-SELECCIONA-UNA-MEJOR
005780             VARYING WKS-CONTADOR-GRABADAS FROM 1 BY 1
005790             UNTIL WKS-CONTADOR-GRABADAS > 5 OR
005800                   WKS-CONTADOR-GRABADAS > WKS-CANTIDAD-RECOM
005810     IF WKS-CONTADOR-GRABADAS > 0
005820        SUBTRACT 1                  FROM WKS-CONTADOR-GRABADAS
005830     END-IF.
005840 500-SELECCIONA-MEJORES-E. EXIT.
005850
005860 510-SELECCIONA-UNA-MEJOR SECTION.
005870     PERFORM 520-BUSCA-MAYOR-EDGE
005880     PERFORM 530-GRABA-MEJOR-APUESTA.
005890 510-SELECCIONA-UNA-MEJOR-E. EXIT.
005900
005910 520-BUSCA-MAYOR-EDGE SECTION.
005920     MOVE 1                         TO WKS-IDX-MEJOR
005930     MOVE WKS-REC-EDGE-PCT(1)       TO WKS-EDGE-MEJOR
005940     PERFORM VARYING IDX-REC FROM 2 BY 1
005950             UNTIL IDX-REC > WKS-CANTIDAD-RECOM
005960        IF WKS-REC-EDGE-PCT(IDX-REC) > WKS-EDGE-MEJOR
005970           SET WKS-IDX-MEJOR        TO IDX-REC
005980           MOVE WKS-REC-EDGE-PCT(IDX-REC) TO WKS-EDGE-MEJOR
005990        END-IF
006000     END-PERFORM
006010     SET IDX-REC                    TO WKS-IDX-MEJOR.
006020 520-BUSCA-MAYOR-EDGE-E. EXIT.
006030
006040 530-GRABA-MEJOR-APUESTA SECTION.
006050     MOVE SPACES                    TO LIN-REPPRD
006060     STRING '  ' WKS-REC-LEAGUE(IDX-REC) ' '
006070            WKS-REC-BET-TEAM(IDX-REC)
006080            ' ODDS=' WKS-REC-BET-ODDS(IDX-REC)
006090            ' EDGE%=' WKS-REC-EDGE-PCT(IDX-REC)
006100            ' EV=' WKS-REC-EV(IDX-REC)
006110            DELIMITED BY SIZE       INTO LIN-REPPRD
006120     WRITE LIN-REPPRD
006130
006140     MOVE ZEROS                     TO BET-REGISTRO
006150     MOVE WKS-FECHA-HORA-ACTUAL     TO BET-LOGGED-AT
006160     MOVE WKS-REC-LEAGUE(IDX-REC)   TO BET-LEAGUE
006170     MOVE WKS-REC-HOME-TEAM(IDX-REC) TO BET-HOME-TEAM
006180     MOVE WKS-REC-AWAY-TEAM(IDX-REC) TO BET-AWAY-TEAM
006190     MOVE WKS-REC-BET-TEAM(IDX-REC)  TO BET-BET-TEAM
006200     MOVE WKS-REC-BET-ODDS(IDX-REC)  TO BET-BET-ODDS
006210     MOVE WKS-REC-EDGE-PCT(IDX-REC)  TO BET-EDGE-PCT
006220     MOVE WKS-REC-EV(IDX-REC)        TO BET-EV
006230     MOVE WKS-REC-BOOKMAKER(IDX-REC) TO BET-BOOKMAKER
006240     MOVE WKS-REC-COMM-TIME(IDX-REC) TO BET-COMMENCE-TIME
006250     MOVE WKS-REC-P-HOME(IDX-REC)    TO BET-P-HOME
006260     MOVE WKS-REC-P-AWAY(IDX-REC)    TO BET-P-AWAY
006270     MOVE WKS-REC-P-MKT-HOME(IDX-REC) TO BET-P-MKT-HOME
006280     MOVE WKS-REC-P-MKT-AWAY(IDX-REC) TO BET-P-MKT-AWAY
006290     WRITE BET-REGISTRO
006300
006310     MOVE -999.99                   TO WKS-REC-EDGE-PCT(IDX-REC).
006320 530-GRABA-MEJOR-APUESTA-E. EXIT.
006330
006340******************************************************************
006350*     ENCABEZADO DEL REPORTE DE PREDICCIONES                      *
006360******************************************************************
006370 800-IMPRIME-ENCABEZADO-REPORTE SECTION.
006380     MOVE SPACES                    TO LIN-REPPRD
006390     MOVE '  SPPRD010 - PRONOSTICO Y RECOMENDACION DE APUESTAS'
006400                                     TO LIN-REPPRD
006410     WRITE LIN-REPPRD
006420     MOVE ALL '-'                   TO LIN-REPPRD
006430     WRITE LIN-REPPRD.
006440 800-IMPRIME-ENCABEZADO-REPORTE-E. EXIT.
006450
006460******************************************************************
006470*     BLOQUE DE ESTADISTICAS FINALES DEL PROCESO                 *
006480******************************************************************
006490 900-ESTADISTICAS SECTION.
006500     DISPLAY '****************************************'
006510     DISPLAY '*   SPPRD010 - RESUMEN DE EJECUCION     *'
006520     DISPLAY '****************************************'
006530     DISPLAY '* JUEGOS HISTORICOS  : ' WKS-CONTADOR-JUEGOS
006540     DISPLAY '* PARTIDOS PROXIMOS  : ' WKS-CONTADOR-PROXIMOS
006550     DISPLAY '* RECOMENDACIONES    : ' WKS-CANTIDAD-RECOM
006560     DISPLAY '* APUESTAS GRABADAS  : ' WKS-CONTADOR-GRABADAS
006570     DISPLAY '****************************************'.
006580 900-ESTADISTICAS-E. EXIT.

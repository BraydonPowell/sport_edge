000100******************************************************************
000200* COPY      : SPODDS                                              *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : LAYOUT DE COTIZACIONES DE CASA DE APUESTAS (ODDS)   *
000500* ARCHIVO   : ODDS      - SECUENCIAL, LRECL 60                    *
000600******************************************************************
000700* 1991-02-05 EEDR TCK-4410 ALTA INICIAL DEL LAYOUT               *SPO00010
000800* 1991-07-02 JMRZ TCK-4502 SE AGREGA DESGLOSE DE ODDS-TIMESTAMP  *SPO00020
000900******************************************************************
001000 01  ODS-REGISTRO.
001100     02  ODS-LLAVE.
001200         03  ODS-GAME-ID          PIC X(12).
001300         03  ODS-BOOK             PIC X(12).
001400     02  ODS-DATOS.
001500         03  ODS-TIMESTAMP        PIC 9(14).
001600         03  ODS-TIMESTAMP-R  REDEFINES ODS-TIMESTAMP.
001700             04  ODS-TS-ANIO      PIC 9(04).
001800             04  ODS-TS-MES       PIC 9(02).
001900             04  ODS-TS-DIA       PIC 9(02).
002000             04  ODS-TS-HORA      PIC 9(02).
002100             04  ODS-TS-MINUTO    PIC 9(02).
002200             04  ODS-TS-SEGUNDO   PIC 9(02).
002300         03  ODS-HOME-ML          PIC S9(05).
002400         03  ODS-AWAY-ML          PIC S9(05).
002500         03  ODS-SOURCE           PIC X(08).
002600             88  ODS-ES-CLOSING            VALUE 'CLOSING'.
002700             88  ODS-ES-OPENING            VALUE 'OPENING'.
002800             88  ODS-ES-SNAPSHOT           VALUE 'SNAPSHOT'.
002900     02  FILLER                   PIC X(04).

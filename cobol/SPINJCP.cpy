000100******************************************************************
000200* COPY      : SPINJCP                                            *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : AREA DE PARAMETROS PARA CALL 'SPINJ010'. SE INCLUYE*
000500*           : EN WORKING-STORAGE DE QUIEN LLAMA; LOS NOMBRES      *
000600*           : COINCIDEN CON LA LINKAGE SECTION DE SPINJ010.       *
000700******************************************************************
000800* 1991-02-14 EEDR TCK-4415 ALTA INICIAL DEL LAYOUT               *SIC00010
000900******************************************************************
001000 01  LK-INJ-PETICION.
001100     02  LK-INJ-FUNCION           PIC X(08).
001200     02  LK-INJ-LIGA              PIC X(03).
001300     02  LK-INJ-EQUIPO            PIC X(25).
001400 01  LK-INJ-RESPUESTA.
001500     02  LK-INJ-RESP-IMPACTO      PIC S9(05)V9(02).
001600     02  LK-INJ-RESP-ERROR        PIC X(01).
001700         88  LK-INJ-RESP-HAY-ERROR        VALUE '1'.

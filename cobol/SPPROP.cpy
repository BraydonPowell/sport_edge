000100******************************************************************
000200* COPY      : SPPROP                                              *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : LAYOUT DE LINEAS DE APUESTA DE PROPOSICION (PROPS)  *
000500* ARCHIVO   : PROPS     - SECUENCIAL, LRECL 134                   *
000600******************************************************************
000700* 1991-03-05 EEDR TCK-4431 ALTA INICIAL DEL LAYOUT               *SPP00010
000800******************************************************************
000900 01  PRP-REGISTRO.
001000     02  PRP-LLAVE.
001100         03  PRP-PLAYER-ID        PIC X(10).
001200         03  PRP-GAME-DATE        PIC 9(08).
001300         03  PRP-PROP-TYPE        PIC X(15).
001400     02  PRP-DATOS.
001500         03  PRP-GAME-DATE-R  REDEFINES PRP-GAME-DATE.
001600             04  PRP-ANIO         PIC 9(04).
001700             04  PRP-MES          PIC 9(02).
001800             04  PRP-DIA          PIC 9(02).
001900         03  PRP-PLAYER-NAME      PIC X(25).
002000         03  PRP-TEAM             PIC X(25).
002100         03  PRP-OPPONENT         PIC X(25).
002200         03  PRP-LINE             PIC 9(03)V9(01).
002300         03  PRP-OVER-ODDS        PIC S9(05).
002400         03  PRP-UNDER-ODDS       PIC S9(05).
002500     02  FILLER                   PIC X(12).

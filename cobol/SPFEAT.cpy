000100******************************************************************
000200* COPY      : SPFEAT                                              *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : LAYOUT DEL ARCHIVO DE FEATURES (SALIDA DE SPELO010) *
000500* ARCHIVO   : FEATURES  - SECUENCIAL, LRECL 127                   *
000600******************************************************************
000700* 1991-02-09 EEDR TCK-4411 ALTA INICIAL DEL LAYOUT               *SPF00010
000800******************************************************************
000900 01  FEA-REGISTRO.
001000     02  FEA-LLAVE.
001100         03  FEA-GAME-ID          PIC X(12).
001200     02  FEA-DATOS.
001300         03  FEA-GAME-DATE        PIC 9(08).
001400         03  FEA-GAME-DATE-R  REDEFINES FEA-GAME-DATE.
001500             04  FEA-ANIO         PIC 9(04).
001600             04  FEA-MES          PIC 9(02).
001700             04  FEA-DIA          PIC 9(02).
001800         03  FEA-HOME-TEAM        PIC X(25).
001900         03  FEA-AWAY-TEAM        PIC X(25).
002000         03  FEA-HOME-ELO         PIC S9(04)V9(02).
002100         03  FEA-AWAY-ELO         PIC S9(04)V9(02).
002200         03  FEA-ELO-DIFF         PIC S9(04)V9(02).
002300         03  FEA-P-HOME           PIC V9(06).
002400         03  FEA-P-AWAY           PIC V9(06).
002500         03  FEA-HOME-SCORE       PIC 9(03).
002600         03  FEA-AWAY-SCORE       PIC 9(03).
002700         03  FEA-WINNER           PIC X(04).
002800             88  FEA-WINNER-HOME           VALUE 'HOME'.
002900             88  FEA-WINNER-AWAY           VALUE 'AWAY'.
003000             88  FEA-WINNER-DRAW           VALUE 'DRAW'.
003100     02  FILLER                   PIC X(17).

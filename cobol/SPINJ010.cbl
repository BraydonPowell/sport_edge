000010******************************************************************
000020* FECHA       : 14/02/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPINJ010                                          *
000060* TIPO        : SUBPROGRAMA (CALL)                                *
000070* DESCRIPCION : CARGA EL ARCHIVO DE LESIONES, DERIVA EL IMPACTO DE*
000080*             : CADA JUGADOR CUANDO NO VIENE INFORMADO EN EL      *
000090*             : REGISTRO Y ACUMULA EL IMPACTO TOTAL POR EQUIPO.   *
000100*             : EXPONE LA TABLA RESULTANTE AL INVOCADOR PARA QUE  *
000110*             : LA APLIQUE AL PUNTAJE ELO VIGENTE.                *
000120* ARCHIVOS    : INJURIES  (ENTRADA, SECUENCIAL)                   *
000130* PROGRAMA(S) : LLAMADO POR SPPRD010                              *
000140* BPM/RATIONAL: 4415                                              *
000150* NOMBRE      : IMPACTO DE LESIONES POR EQUIPO                    *
000160******************************************************************
000170*                   B I T A C O R A   D E   C A M B I O S        *
000180******************************************************************
000190* 1991-02-14 EEDR TCK-4415 ALTA INICIAL DEL PROGRAMA             *SPJ00010
000200* 1991-08-20 JMRZ TCK-4520 SE AGREGA DERIVACION POR ESTADO Y     *SPJ00020
000210*           MULTIPLICADOR DE POSICION                            *SPJ00021
000220* 1991-09-30 JMRZ TCK-4535 SE AGREGA FUNCION DE BUSQUEDA PUNTUAL *SPJ00030
000230* 1991-10-02 EEDR TCK-4542 SE CORRIGE INDICE DEVUELTO POR LA     *SPJ00031
000240*           BUSQUEDA DE EQUIPO EXISTENTE EN 205 (NO QUEDABA      *SPJ00032
000250*           POSICIONADO SOBRE EL EQUIPO, SE ACUMULABA MAL)       *SPJ00033
000260* 1998-11-10 PEDR Y2K-0091 SE REVISA LES-STATUS, NO ES CAMPO DE  *SPJ00040
000270*           FECHA, SIN CAMBIOS                                   *SPJ00041
000280* 1999-01-08 PEDR Y2K-0140 CIERRE DE REVISION Y2K, SIN CAMBIOS   *SPJ00050
000290* 1999-11-05 EEDR TCK-4588 SE AGREGA 125-MAPEA-IMPACTO (REGLA    *SPJ00051
000300*           PRIMARIA POR SUBCADENA DE ESTADO); 130-DERIVA-IMPACTO*SPJ00052
000310*           QUEDA COMO PUNTAJE ALTERNO DE DIAGNOSTICO CON TRAZA  *SPJ00053
000320* 2003-06-17 LMQZ TCK-4611 SE REVISA EL PROGRAMA PARA EL CAMBIO  *SPJ00054
000330*           DE NOMBRE DE LIGA 'NBA2' A 'NBA', SIN CAMBIOS        *SPJ00055
000340******************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.                      SPINJ010.
000370 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000380 INSTALLATION.                   DATA-CENTRO S.A.
000390 DATE-WRITTEN.                   14/02/1991.
000400 DATE-COMPILED.
000410 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000460                            OFF STATUS IS WKS-TRAZA-OFF.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT INJURIES  ASSIGN TO INJURIES
000500                      ORGANIZATION IS SEQUENTIAL
000510                      FILE STATUS IS FS-INJURIES.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  INJURIES
000550     RECORDING MODE IS F
000560     LABEL RECORDS ARE STANDARD.
000570 COPY SPINJY.
000580 WORKING-STORAGE SECTION.
000590******************************************************************
000600*      TABLA DE IMPACTO ACUMULADO POR LIGA/EQUIPO (DINAMICA)      *
000610******************************************************************
000620 01  WKS-CANTIDAD-EQUIPOS-IMP     PIC 9(04) COMP-5 VALUE ZEROS.
000630 01  WKS-TABLA-IMPACTO.
000640     02  WKS-IMP-EQUIPO OCCURS 1 TO 200 TIMES
000650                        DEPENDING ON WKS-CANTIDAD-EQUIPOS-IMP
000660                        INDEXED BY IDX-IMP.
000670         03  WKS-IMP-LIGA            PIC X(03).
000680         03  WKS-IMP-NOMBRE          PIC X(25).
000690         03  WKS-IMP-TOTAL           PIC S9(05)V9(02) COMP-3.
000700******************************************************************
000710*      CAMPOS DE TRABAJO                                         *
000720******************************************************************
000730 01  FS-INJURIES                  PIC 9(02)   VALUE ZEROS.
000740     88  FS-INJURIES-OK                     VALUE 00.
000750     88  FS-INJURIES-EOF                     VALUE 10.
000760 01  WKS-CAMPOS-DE-TRABAJO.
000770     02  WKS-CARGADO              PIC X(01) VALUE 'N'.
000780         88  WKS-YA-CARGADO            VALUE 'S'.
000790     02  WKS-BASE-ESTADO          PIC S9(03) COMP-3.
000800     02  WKS-BASE-ESTADO-R REDEFINES WKS-BASE-ESTADO.
000810         03  WKS-BASE-ESTADO-BYTES  PIC X(02).
000820     02  WKS-MULTIPLICADOR        PIC S9(01)V9(01) COMP-3.
000830     02  WKS-MULTIPLICADOR-R REDEFINES WKS-MULTIPLICADOR.
000840         03  WKS-MULT-BYTES         PIC X(01).
000850     02  WKS-IMPACTO-JUGADOR      PIC S9(05)V9(02) COMP-3.
000860     02  WKS-IMPACTO-JUGADOR-R REDEFINES WKS-IMPACTO-JUGADOR.
000870         03  WKS-IMPACTO-BYTES      PIC X(04).
000880     02  WKS-MAPA-IMPACTO         PIC S9(02) COMP-3.
000890     02  WKS-IMPACTO-DETALLADO    PIC S9(05)V9(02) COMP-3.
000900     02  WKS-TALLY-OUT            PIC 9(02) COMP-5 VALUE ZEROS.
000910     02  WKS-TALLY-SUSP           PIC 9(02) COMP-5 VALUE ZEROS.
000920     02  WKS-TALLY-DOUBT          PIC 9(02) COMP-5 VALUE ZEROS.
000930     02  WKS-TALLY-QUEST          PIC 9(02) COMP-5 VALUE ZEROS.
000940     02  WKS-TALLY-DIAADIA        PIC 9(02) COMP-5 VALUE ZEROS.
000950     02  WKS-TALLY-PROB           PIC 9(02) COMP-5 VALUE ZEROS.
000960     02  WKS-EQU-ENCONTRADO       PIC X(01).
000970     02  WKS-CONTADOR-LESIONES    PIC 9(07) COMP-5 VALUE ZEROS.
000980     02  WKS-POSICION-ENCONTR-IMP PIC 9(04) COMP-5 VALUE ZEROS.
000990******************************************************************
001000 LINKAGE SECTION.
001010******************************************************************
001020 01  LK-PETICION.
001030     02  LK-FUNCION               PIC X(08).
001040         88  LK-ES-CARGA                   VALUE 'CARGA'.
001050         88  LK-ES-BUSCA                   VALUE 'BUSCA'.
001060     02  LK-LIGA                  PIC X(03).
001070     02  LK-EQUIPO                PIC X(25).
001080 01  LK-RESPUESTA.
001090     02  LK-RESP-IMPACTO          PIC S9(05)V9(02).
001100     02  LK-RESP-ERROR            PIC X(01).
001110         88  LK-RESP-HAY-ERROR             VALUE '1'.
001120******************************************************************
001130 PROCEDURE DIVISION USING LK-PETICION LK-RESPUESTA.
001140******************************************************************
001150 000-PRINCIPAL SECTION.
001160     MOVE '0'                     TO LK-RESP-ERROR
001170     MOVE ZEROS                   TO LK-RESP-IMPACTO
001180
001190     EVALUATE TRUE
001200        WHEN LK-ES-CARGA
001210             IF NOT WKS-YA-CARGADO
001220                PERFORM 100-CARGA-ARCHIVO-LESIONES
001230                MOVE 'S'           TO WKS-CARGADO
001240             END-IF
001250        WHEN LK-ES-BUSCA
001260             PERFORM 200-BUSCA-IMPACTO-EQUIPO
001270        WHEN OTHER
001280             MOVE '1'              TO LK-RESP-ERROR
001290     END-EVALUATE.
001300 000-PRINCIPAL-E. EXIT PROGRAM.
001310
001320******************************************************************
001330*     ABRE Y RECORRE EL ARCHIVO DE LESIONES, ACUMULANDO EL       *
001340*     IMPACTO TOTAL POR LIGA Y EQUIPO                            *
001350******************************************************************
001360 100-CARGA-ARCHIVO-LESIONES SECTION.
001370     OPEN INPUT INJURIES
001380     IF NOT FS-INJURIES-OK
001390        MOVE '1'                  TO LK-RESP-ERROR
001400     ELSE
001410        PERFORM 110-LEER-SIGUIENTE-LESION
001420        PERFORM UNTIL FS-INJURIES-EOF
001430           PERFORM 120-PROCESA-LESION
001440           PERFORM 110-LEER-SIGUIENTE-LESION
001450        END-PERFORM
001460        CLOSE INJURIES
001470     END-IF.
001480 100-CARGA-ARCHIVO-LESIONES-E. EXIT.
001490
001500 110-LEER-SIGUIENTE-LESION SECTION.
001510     READ INJURIES
001520        AT END
001530           CONTINUE
001540        NOT AT END
001550           ADD 1                  TO WKS-CONTADOR-LESIONES
001560     END-READ.
001570 110-LEER-SIGUIENTE-LESION-E. EXIT.
001580
001590******************************************************************
001600*     DERIVA EL IMPACTO DEL JUGADOR (SI VIENE EN CERO) Y LO SUMA  *
001610*     A LA TABLA DE IMPACTO DE SU EQUIPO.  LA DERIVACION OFICIAL  *
001620*     ES LA DE 125-MAPEA-IMPACTO (TABLA POR ESTADO).  CUANDO LA   *
001630*     TRAZA (UPSI-0) ESTA ENCENDIDA SE CALCULA ADEMAS EL PUNTAJE  *
001640*     DETALLADO DE 130-DERIVA-IMPACTO (ESTADO X POSICION) COMO    *
001650*     DATO DE DIAGNOSTICO, SIN AFECTAR EL TOTAL ACUMULADO.        *
001660******************************************************************
001670 120-PROCESA-LESION SECTION.
001680     IF LES-IMPACT NOT = ZEROS
001690        MOVE LES-IMPACT            TO WKS-IMPACTO-JUGADOR
001700     ELSE
001710        PERFORM 125-MAPEA-IMPACTO
001720        MOVE WKS-MAPA-IMPACTO      TO WKS-IMPACTO-JUGADOR
001730        IF WKS-TRAZA-ON
001740           PERFORM 130-DERIVA-IMPACTO
001750           DISPLAY 'SPJ010-TRAZA EQUIPO=' LES-TEAM
001760                   ' MAPEADO=' WKS-MAPA-IMPACTO
001770                   ' DETALLADO=' WKS-IMPACTO-DETALLADO
001780        END-IF
001790     END-IF
001800
001810     PERFORM 205-BUSCA-O-ALTA-EQUIPO-IMP
001820     ADD  WKS-IMPACTO-JUGADOR      TO WKS-IMP-TOTAL(IDX-IMP).
001830 120-PROCESA-LESION-E. EXIT.
001840
001850******************************************************************
001860*     MAPEO PRIMARIO ESTADO->IMPACTO (COINCIDENCIA DE SUBCADENA,  *
001870*     GANA LA PRIMERA REGLA QUE APLIQUE).  ESTA ES LA DERIVACION  *
001880*     QUE ALIMENTA EL TOTAL POR EQUIPO DEL PASO 120.              *
001890******************************************************************
001900 125-MAPEA-IMPACTO SECTION.
001910     MOVE ZEROS                  TO WKS-TALLY-OUT    WKS-TALLY-SUSP
001920                                    WKS-TALLY-DOUBT  WKS-TALLY-QUEST
001930                                    WKS-TALLY-DIAADIA WKS-TALLY-PROB
001940     INSPECT LES-STATUS TALLYING WKS-TALLY-OUT    FOR ALL 'OUT'
001950     INSPECT LES-STATUS TALLYING WKS-TALLY-SUSP   FOR ALL 'SUSPENDED'
001960     INSPECT LES-STATUS TALLYING WKS-TALLY-DOUBT  FOR ALL 'DOUBTFUL'
001970     INSPECT LES-STATUS TALLYING WKS-TALLY-QUEST  FOR ALL 'QUESTIONABLE'
001980     INSPECT LES-STATUS TALLYING WKS-TALLY-DIAADIA FOR ALL 'DAY-TO-DAY'
001990     INSPECT LES-STATUS TALLYING WKS-TALLY-PROB   FOR ALL 'PROBABLE'
002000
002010     EVALUATE TRUE
002020        WHEN WKS-TALLY-OUT    > ZEROS
002030        WHEN WKS-TALLY-SUSP   > ZEROS
002040             MOVE -25                TO WKS-MAPA-IMPACTO
002050        WHEN WKS-TALLY-DOUBT  > ZEROS
002060             MOVE -15                TO WKS-MAPA-IMPACTO
002070        WHEN WKS-TALLY-QUEST  > ZEROS
002080             MOVE -10                TO WKS-MAPA-IMPACTO
002090        WHEN WKS-TALLY-DIAADIA > ZEROS
002100             MOVE -8                 TO WKS-MAPA-IMPACTO
002110        WHEN WKS-TALLY-PROB   > ZEROS
002120             MOVE -5                 TO WKS-MAPA-IMPACTO
002130        WHEN OTHER
002140             MOVE -5                 TO WKS-MAPA-IMPACTO
002150     END-EVALUATE.
002160 125-MAPEA-IMPACTO-E. EXIT.
002170
002180******************************************************************
002190*     PUNTAJE ALTERNO DETALLADO: BASE SEGUN EL ESTADO DE LA       *
002200*     LESION, MULTIPLICADA POR EL FACTOR DE LA POSICION DEL      *
002210*     JUGADOR.  SOLO SE CALCULA CON LA TRAZA ENCENDIDA (VER 120). *
002220******************************************************************
002230 130-DERIVA-IMPACTO SECTION.
002240     EVALUATE TRUE
002250        WHEN LES-ESTADO-OUT
002260        WHEN LES-ESTADO-SUSPENDIDO
002270             MOVE -30                TO WKS-BASE-ESTADO
002280        WHEN LES-ESTADO-DOUBTFUL
002290             MOVE -20                TO WKS-BASE-ESTADO
002300        WHEN LES-ESTADO-QUESTIONABLE
002310             MOVE -10                TO WKS-BASE-ESTADO
002320        WHEN OTHER
002330             MOVE -5                 TO WKS-BASE-ESTADO
002340     END-EVALUATE
002350
002360     EVALUATE TRUE
002370        WHEN LES-POSICION-CLAVE
002380             MOVE 2.0                TO WKS-MULTIPLICADOR
002390        WHEN LES-POSICION-MEDIA
002400             MOVE 1.5                TO WKS-MULTIPLICADOR
002410        WHEN OTHER
002420             MOVE 1.0                TO WKS-MULTIPLICADOR
002430     END-EVALUATE
002440
002450     COMPUTE WKS-IMPACTO-DETALLADO ROUNDED =
002460             WKS-BASE-ESTADO * WKS-MULTIPLICADOR.
002470 130-DERIVA-IMPACTO-E. EXIT.
002480
002490******************************************************************
002500*     BUSCA EL EQUIPO EN LA TABLA DE IMPACTO; SI NO EXISTE LO DA  *
002510*     DE ALTA CON TOTAL EN CERO                                  *
002520******************************************************************
002530 205-BUSCA-O-ALTA-EQUIPO-IMP SECTION.
002540     MOVE 'N'                     TO WKS-EQU-ENCONTRADO
002550     PERFORM VARYING IDX-IMP FROM 1 BY 1
002560             UNTIL IDX-IMP > WKS-CANTIDAD-EQUIPOS-IMP
002570        IF WKS-IMP-LIGA(IDX-IMP)   = LES-LEAGUE AND
002580           WKS-IMP-NOMBRE(IDX-IMP) = LES-TEAM
002590           MOVE 'S'                  TO WKS-EQU-ENCONTRADO
002600           SET WKS-POSICION-ENCONTR-IMP TO IDX-IMP
002610           PERFORM 207-SALIR-BUSQUEDA-IMP
002620        END-IF
002630     END-PERFORM
002640
002650     IF WKS-EQU-ENCONTRADO = 'N'
002660        ADD 1                       TO WKS-CANTIDAD-EQUIPOS-IMP
002670        SET IDX-IMP                 TO WKS-CANTIDAD-EQUIPOS-IMP
002680        MOVE LES-LEAGUE             TO WKS-IMP-LIGA(IDX-IMP)
002690        MOVE LES-TEAM               TO WKS-IMP-NOMBRE(IDX-IMP)
002700        MOVE ZEROS                  TO WKS-IMP-TOTAL(IDX-IMP)
002710     ELSE
002720        SET IDX-IMP                 TO WKS-POSICION-ENCONTR-IMP
002730     END-IF.
002740 205-BUSCA-O-ALTA-EQUIPO-IMP-E. EXIT.
002750
002760 207-SALIR-BUSQUEDA-IMP SECTION.
002770     SET IDX-IMP                  TO WKS-CANTIDAD-EQUIPOS-IMP.
002780 207-SALIR-BUSQUEDA-IMP-E. EXIT.
002790
002800******************************************************************
002810*     DEVUELVE EL IMPACTO TOTAL YA ACUMULADO DE UN EQUIPO; CERO   *
002820*     SI EL EQUIPO NO TUVO LESIONES REGISTRADAS                  *
002830******************************************************************
002840 200-BUSCA-IMPACTO-EQUIPO SECTION.
002850     MOVE ZEROS                   TO LK-RESP-IMPACTO
002860     PERFORM VARYING IDX-IMP FROM 1 BY 1
002870             UNTIL IDX-IMP > WKS-CANTIDAD-EQUIPOS-IMP
002880        IF WKS-IMP-LIGA(IDX-IMP)   = LK-LIGA AND
002890           WKS-IMP-NOMBRE(IDX-IMP) = LK-EQUIPO
002900           MOVE WKS-IMP-TOTAL(IDX-IMP) TO LK-RESP-IMPACTO
002910           SET IDX-IMP               TO WKS-CANTIDAD-EQUIPOS-IMP
002920        END-IF
002930     END-PERFORM.
002940 200-BUSCA-IMPACTO-EQUIPO-E. EXIT.

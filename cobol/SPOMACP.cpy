000100******************************************************************
000200* COPY      : SPOMACP                                            *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : AREA DE PARAMETROS PARA CALL 'SPOMATH'. SE INCLUYE *
000500*           : EN WORKING-STORAGE DE QUIEN LLAMA; LOS NOMBRES      *
000600*           : COINCIDEN CON LA LINKAGE SECTION DE SPOMATH.        *
000700******************************************************************
000800* 1991-02-05 EEDR TCK-4410 ALTA INICIAL DEL LAYOUT               *SOC00010
000900******************************************************************
001000 01  LK-OM-PETICION.
001100     02  LK-OM-FUNCION            PIC X(08).
001200     02  LK-OM-ODDS-PROPIA        PIC S9(05).
001300     02  LK-OM-ODDS-CONTRARIA     PIC S9(05).
001400     02  LK-OM-PROB-PROPIA        PIC S9(01)V9(06).
001500     02  LK-OM-PROB-CONTRARIA     PIC S9(01)V9(06).
001600     02  LK-OM-P-VERDADERA        PIC S9(01)V9(06).
001700     02  LK-OM-CUOTA-DECIMAL      PIC S9(03)V9(06).
001800     02  LK-OM-FRACCION-APUESTA   PIC S9(01)V9(06).
001900     02  LK-OM-STAKE-UNIDAD       PIC S9(07)V9(02).
002000 01  LK-OM-RESPUESTA.
002100     02  LK-OM-RESP-PROB-IMPLIC   PIC S9(01)V9(06).
002200     02  LK-OM-RESP-PROB-JUSTA    PIC S9(01)V9(06).
002300     02  LK-OM-RESP-CUOTA-DEC     PIC S9(03)V9(06).
002400     02  LK-OM-RESP-VAL-ESPERADO  PIC S9(01)V9(06).
002500     02  LK-OM-RESP-FRAC-KELLY    PIC S9(01)V9(06).
002600     02  LK-OM-RESP-EDGE-PORC     PIC S9(03)V9(02).
002700     02  LK-OM-RESP-GANANCIA      PIC S9(07)V9(02).
002800     02  LK-OM-RESP-ERROR         PIC X(01).
002900         88  LK-OM-RESP-HAY-ERROR         VALUE '1'.

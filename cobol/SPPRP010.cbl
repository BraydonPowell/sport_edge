000010******************************************************************
000020* FECHA       : 22/04/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPPRP010                                          *
000060* TIPO        : PROCESO BATCH (DRIVER)                            *
000070* DESCRIPCION : ANALIZADOR DE PROPOSICIONES DE JUGADOR (PLAYER    *
000080*             : PROPS). CALCULA PROMEDIOS, MEDIANA, DESVIACION,   *
000090*             : TENDENCIA Y PROBABILIDAD DE MODELO POR CADA LINEA *
000100*             : DE APUESTA, LAS CONTRASTA CONTRA EL MERCADO Y     *
000110*             : EMITE RECOMENDACION, CONFIANZA Y RANKING TOP 10   *
000120* ARCHIVOS    : GAMELOGS  (ENTRADA, SECUENCIAL)                   *
000130*             : PROPS     (ENTRADA, SECUENCIAL)                   *
000140*             : REPPRP    (SALIDA,  IMPRESION)                    *
000150* PROGRAMA(S) : LLAMA A SPOMATH                                    *
000160* BPM/RATIONAL: 4560                                               *
000170* NOMBRE      : ANALISIS DE PROPOSICIONES DE JUGADOR               *
000180******************************************************************
000190*                   B I T A C O R A   D E   C A M B I O S        *
000200******************************************************************
000210* 1991-04-22 EEDR TCK-4560 ALTA INICIAL DEL PROGRAMA            *SPP01010
000220* 1991-11-14 JMRZ TCK-4567 SE AGREGA FILTRO DE MEJORES BORDES    *SPP01020
000230*           (TOP 10) AL FINAL DEL REPORTE                       *SPP01021
000240* 1999-02-19 PEDR Y2K-0141 SE REVISA BIT-LOG-DATE Y PRP-GAME-DATE*SPP01030
000250*           YA TRAEN SIGLO COMPLETO, SIN CAMBIOS                *SPP01031
000260* 2003-08-08 LMQZ TCK-4595 SE REVISA EN AUDITORIA DE SISTEMAS EL *SPP01040
000270*            FILTRO DE MEJORES BORDES, SIN CAMBIOS               *SPP01041
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.                      SPPRP010.
000310 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000320 INSTALLATION.                   DATA-CENTRO S.A.
000330 DATE-WRITTEN.                   22/04/1991.
000340 DATE-COMPILED.
000350 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000410                            OFF STATUS IS WKS-TRAZA-OFF.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT GAMELOGS  ASSIGN TO GAMELOGS
000450                      ORGANIZATION IS SEQUENTIAL
000460                      FILE STATUS IS FS-GAMELOGS.
000470     SELECT PROPS     ASSIGN TO PROPS
000480                      ORGANIZATION IS SEQUENTIAL
000490                      FILE STATUS IS FS-PROPS.
000500     SELECT REPPRP    ASSIGN TO REPPRP
000510                      ORGANIZATION IS SEQUENTIAL
000520                      FILE STATUS IS FS-REPPRP.
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  GAMELOGS
000560     RECORDING MODE IS F
000570     LABEL RECORDS ARE STANDARD.
000580 COPY SPGLOG.
000590 FD  PROPS
000600     RECORDING MODE IS F
000610     LABEL RECORDS ARE STANDARD.
000620 COPY SPPROP.
000630 FD  REPPRP
000640     RECORDING MODE IS F
000650     LABEL RECORDS ARE STANDARD.
000660 01  LIN-REPPRP                   PIC X(132).
000670 WORKING-STORAGE SECTION.
000680******************************************************************
000690*               C A M P O S    D E    T R A B A J O              *
000700******************************************************************
000710 01  FS-GAMELOGS                  PIC 9(02)  VALUE ZEROS.
000720     88  FS-GAMELOGS-OK                      VALUE 00.
000730     88  FS-GAMELOGS-EOF                     VALUE 10.
000740 01  FS-PROPS                     PIC 9(02)  VALUE ZEROS.
000750     88  FS-PROPS-OK                         VALUE 00.
000760     88  FS-PROPS-EOF                        VALUE 10.
000770 01  FS-REPPRP                    PIC 9(02)  VALUE ZEROS.
000780     88  FS-REPPRP-OK                        VALUE 00.
000790 01  WKS-CAMPOS-DE-TRABAJO.
000800     02  WKS-PROGRAMA             PIC X(08)  VALUE 'SPPRP010'.
000810     02  WKS-CANTIDAD-LOGS        PIC 9(05) COMP-5 VALUE ZEROS.
000820     02  WKS-CANTIDAD-PROPS       PIC 9(05) COMP-5 VALUE ZEROS.
000830     02  WKS-CONTADOR-CALIFICADOS PIC 9(05) COMP-5 VALUE ZEROS.
000840     02  WKS-CONTADOR-SIN-DATOS   PIC 9(05) COMP-5 VALUE ZEROS.
000850     02  FILLER                   PIC X(04).
000860 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
000870     02  FILLER                   PIC X(27).
000880******************************************************************
000890*      PARAMETROS DEL ANALIZADOR (CONSTANTES DEL NEGOCIO)         *
000900******************************************************************
000910 77  WKS-C-MIN-JUEGOS             PIC 9(02)        VALUE 5.
000920 77  WKS-C-EDGE-RECOM             PIC S9(03)V9(02) VALUE +1.00.
000930 77  WKS-C-EDGE-FILTRO            PIC S9(03)V9(02) VALUE +5.00.
000940 77  WKS-C-EV-FILTRO              PIC S9(01)V9(06) VALUE +0.030000.
000950 77  WKS-C-PESO-ENCOGIDO          PIC S9(01)V9(06) VALUE +0.700000.
000960 77  WKS-C-KELLY-MULT             PIC S9(01)V9(06) VALUE +0.250000.
000970 77  WKS-C-MAX-STAKE-FRAC         PIC S9(01)V9(06) VALUE +0.020000.
000980 77  WKS-C-BANKROLL               PIC S9(07)V9(02) VALUE +1000.00.
000990******************************************************************
001000*     CACHE DE BITACORAS DE TODOS LOS JUGADORES (UNA SOLA CARGA) *
001010******************************************************************
001020 01  WKS-TABLA-BITACORA.
001030     02  WKS-BIT-LOG OCCURS 1 TO 3000 TIMES
001040                      DEPENDING ON WKS-CANTIDAD-LOGS
001050                      INDEXED BY IDX-LOG.
001060         03  WKS-BIT-ID           PIC X(10).
001070         03  WKS-BIT-NOMBRE       PIC X(25).
001080         03  WKS-BIT-OPONENTE     PIC X(25).
001090         03  WKS-BIT-ES-LOCAL     PIC X(01).
001100         03  WKS-BIT-STAT         PIC 9(03)V9(01).
001110******************************************************************
001120*     SUB-TABLA DE BITACORAS DEL JUGADOR DE LA PROPOSICION ACTUAL *
001130******************************************************************
001140 01  WKS-CANT-LOGS-JUGADOR        PIC 9(04) COMP-5 VALUE ZEROS.
001150 01  WKS-TABLA-LOGS-JUGADOR.
001160     02  WKS-LJ-LOG OCCURS 1 TO 500 TIMES
001170                     DEPENDING ON WKS-CANT-LOGS-JUGADOR
001180                     INDEXED BY IDX-LJ.
001190         03  WKS-LJ-STAT          PIC 9(03)V9(01).
001200         03  WKS-LJ-OPONENTE      PIC X(25).
001210         03  WKS-LJ-ES-LOCAL      PIC X(01).
001220 01  WKS-TABLA-ORDENADA.
001230     02  WKS-ORD-VALOR OCCURS 500 TIMES PIC 9(03)V9(01).
001240 01  WKS-HAY-COINCID-ID           PIC X(01)  VALUE 'N'.
001250     88  WKS-COINCIDIO-POR-ID                VALUE 'S'.
001260 01  WKS-NOMBRE-BUSCADO           PIC X(25)  VALUE SPACES.
001270 01  WKS-TEXTO-A-CONVERTIR        PIC X(25)  VALUE SPACES.
001280 01  WKS-TEXTO-CONVERTIDO         PIC X(25)  VALUE SPACES.
001290 01  WKS-SUBIND-ORDEN.
001300     02  WKS-SI                   PIC 9(04) COMP-5 VALUE ZEROS.
001310     02  WKS-SJ                   PIC 9(04) COMP-5 VALUE ZEROS.
001320     02  WKS-VALOR-TEMPORAL       PIC 9(03)V9(01) VALUE ZEROS.
001330     02  WKS-RESIDUO-PAR          PIC 9(04) COMP-5 VALUE ZEROS.
001340     02  FILLER                   PIC X(02).
001350******************************************************************
001360*     ACUMULADORES PARA LOS AGREGADOS DE LA PROPOSICION ACTUAL   *
001370******************************************************************
001380 01  WKS-SUMATORIAS.
001390     02  WKS-SUMA-TOTAL           PIC S9(07)V9(02) VALUE ZEROS.
001400     02  WKS-SUMA-CUADR           PIC S9(09)V9(04) VALUE ZEROS.
001410     02  WKS-SUMA-VS-OP           PIC S9(07)V9(02) VALUE ZEROS.
001420     02  WKS-CONT-VS-OP           PIC 9(04) COMP-5 VALUE ZEROS.
001430     02  WKS-SUMA-LOCAL           PIC S9(07)V9(02) VALUE ZEROS.
001440     02  WKS-CONT-LOCAL           PIC 9(04) COMP-5 VALUE ZEROS.
001450     02  WKS-SUMA-VISITA          PIC S9(07)V9(02) VALUE ZEROS.
001460     02  WKS-CONT-VISITA          PIC 9(04) COMP-5 VALUE ZEROS.
001470     02  WKS-CONT-SOBRE-SEASON    PIC 9(04) COMP-5 VALUE ZEROS.
001480     02  WKS-CONT-SOBRE-L10       PIC 9(04) COMP-5 VALUE ZEROS.
001490     02  WKS-CONT-SOBRE-L5        PIC 9(04) COMP-5 VALUE ZEROS.
001500     02  WKS-INI-L10              PIC 9(04) COMP-5 VALUE ZEROS.
001510     02  WKS-INI-L5               PIC 9(04) COMP-5 VALUE ZEROS.
001520     02  WKS-INI-L3               PIC 9(04) COMP-5 VALUE ZEROS.
001530     02  WKS-INI-L6               PIC 9(04) COMP-5 VALUE ZEROS.
001540     02  WKS-CANT-L10             PIC 9(04) COMP-5 VALUE ZEROS.
001550     02  WKS-CANT-L5              PIC 9(04) COMP-5 VALUE ZEROS.
001560     02  WKS-SUMA-L10             PIC S9(07)V9(02) VALUE ZEROS.
001570     02  WKS-SUMA-L5              PIC S9(07)V9(02) VALUE ZEROS.
001580     02  WKS-SUMA-L3              PIC S9(07)V9(02) VALUE ZEROS.
001590     02  WKS-SUMA-L6              PIC S9(07)V9(02) VALUE ZEROS.
001600     02  WKS-AVG-L3               PIC S9(03)V9(02) VALUE ZEROS.
001610     02  WKS-AVG-L6               PIC S9(03)V9(02) VALUE ZEROS.
001620     02  WKS-MEDIA-EXACTA         PIC S9(03)V9(06) VALUE ZEROS.
001630     02  WKS-VARIANZA             PIC S9(05)V9(06) VALUE ZEROS.
001640     02  FILLER                   PIC X(06).
001650******************************************************************
001660*     AGREGADOS, PROYECCION Y TENDENCIA DE LA PROPOSICION ACTUAL *
001670******************************************************************
001680 01  WKS-AGREGADOS.
001690     02  WKS-AVG-SEASON           PIC S9(03)V9(02) VALUE ZEROS.
001700     02  WKS-AVG-L10              PIC S9(03)V9(02) VALUE ZEROS.
001710     02  WKS-AVG-L5               PIC S9(03)V9(02) VALUE ZEROS.
001720     02  WKS-MEDIANA              PIC S9(03)V9(02) VALUE ZEROS.
001730     02  WKS-HIT-SEASON           PIC S9(01)V9(06) VALUE ZEROS.
001740     02  WKS-HIT-L10              PIC S9(01)V9(06) VALUE ZEROS.
001750     02  WKS-HIT-L5               PIC S9(01)V9(06) VALUE ZEROS.
001760     02  WKS-DESV-POBLACIONAL     PIC S9(03)V9(06) VALUE ZEROS.
001770     02  WKS-AVG-VS-OPONENTE      PIC S9(03)V9(02) VALUE ZEROS.
001780     02  WKS-HAY-VS-OPONENTE      PIC X(01) VALUE 'N'.
001790         88  WKS-EXISTE-VS-OPONENTE          VALUE 'S'.
001800     02  WKS-AVG-LOCAL            PIC S9(03)V9(02) VALUE ZEROS.
001810     02  WKS-HAY-LOCAL            PIC X(01) VALUE 'N'.
001820         88  WKS-EXISTE-LOCAL                VALUE 'S'.
001830     02  WKS-AVG-VISITA           PIC S9(03)V9(02) VALUE ZEROS.
001840     02  WKS-HAY-VISITA           PIC X(01) VALUE 'N'.
001850         88  WKS-EXISTE-VISITA               VALUE 'S'.
001860     02  WKS-PROYECCION           PIC S9(03)V9(02) VALUE ZEROS.
001870     02  WKS-TENDENCIA            PIC X(07) VALUE SPACES.
001880         88  WKS-TEND-ALZA                  VALUE 'ALZA'.
001890         88  WKS-TEND-BAJA                   VALUE 'BAJA'.
001900         88  WKS-TEND-NEUTRAL                VALUE 'NEUTRAL'.
001910 01  WKS-AGREGADOS-R REDEFINES WKS-AGREGADOS.
001920     02  FILLER                   PIC X(80).
001930******************************************************************
001940*     CAMPOS DE SOPORTE PARA LA RAIZ CUADRADA (METODO DE NEWTON) *
001950******************************************************************
001960 01  WKS-EXPONENTE                PIC S9(03)V9(06) COMP-3.
001970 01  WKS-EXPONENTE-R REDEFINES WKS-EXPONENTE.
001980     02  WKS-EXP-BYTES            PIC X(05).
001990 01  WKS-POTENCIA-E                PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
002000 01  WKS-RAIZ-CAMPOS.
002010     02  WKS-RAIZ-RADICANDO       PIC S9(05)V9(06) VALUE ZEROS.
002020     02  WKS-RAIZ-RESULTADO       PIC S9(05)V9(06) VALUE ZEROS.
002030     02  WKS-RAIZ-ANTERIOR        PIC S9(05)V9(06) VALUE ZEROS.
002040     02  WKS-RAIZ-CONTADOR        PIC 9(02) COMP-5 VALUE ZEROS.
002050     02  FILLER                   PIC X(03).
002060******************************************************************
002070*     COMPONENTES DEL MODELO DE PROBABILIDAD DEL "OVER"           *
002080******************************************************************
002090 01  WKS-MODELO.
002100     02  WKS-P-EMPIRICO           PIC S9(01)V9(06) VALUE ZEROS.
002110     02  WKS-P-GAUSSIANO          PIC S9(01)V9(06) VALUE ZEROS.
002120     02  WKS-P-FORMA              PIC S9(01)V9(06) VALUE ZEROS.
002130     02  WKS-P-CONTEXTO           PIC S9(01)V9(06) VALUE ZEROS.
002140     02  WKS-P-MODELO             PIC S9(01)V9(06) VALUE ZEROS.
002150     02  WKS-P-AJUSTADO           PIC S9(01)V9(06) VALUE ZEROS.
002160     02  WKS-P-UNDER-ADJ          PIC S9(01)V9(06) VALUE ZEROS.
002170     02  WKS-Z-SCORE              PIC S9(03)V9(06) VALUE ZEROS.
002180     02  WKS-R-FORMA              PIC S9(03)V9(02) VALUE ZEROS.
002190     02  WKS-AJUSTE-CONTEXTO      PIC S9(01)V9(02) VALUE ZEROS.
002200     02  WKS-DIVISOR-TMP          PIC S9(03)V9(02) VALUE ZEROS.
002210     02  WKS-RATIO-TMP            PIC S9(03)V9(06) VALUE ZEROS.
002220     02  FILLER                   PIC X(05).
002230******************************************************************
002240*     MERCADO, BORDE, VALOR ESPERADO Y FRACCION DE KELLY         *
002250******************************************************************
002260 01  WKS-MERCADO.
002270     02  WKS-DEC-OVER             PIC S9(03)V9(06) VALUE ZEROS.
002280     02  WKS-DEC-UNDER            PIC S9(03)V9(06) VALUE ZEROS.
002290     02  WKS-IMPL-OVER            PIC S9(01)V9(06) VALUE ZEROS.
002300     02  WKS-IMPL-UNDER           PIC S9(01)V9(06) VALUE ZEROS.
002310     02  WKS-JUSTA-OVER           PIC S9(01)V9(06) VALUE ZEROS.
002320     02  WKS-EDGE-PCT             PIC S9(03)V9(02) VALUE ZEROS.
002330     02  WKS-EDGE-ABS             PIC S9(03)V9(02) VALUE ZEROS.
002340     02  WKS-EDGE-LADO            PIC S9(03)V9(02) VALUE ZEROS.
002350     02  WKS-EV-OVER              PIC S9(01)V9(04) VALUE ZEROS.
002360     02  WKS-EV-UNDER             PIC S9(01)V9(04) VALUE ZEROS.
002370     02  WKS-EV-LADO              PIC S9(01)V9(04) VALUE ZEROS.
002380     02  WKS-MEJOR-EV             PIC S9(01)V9(04) VALUE ZEROS.
002390     02  WKS-KELLY-OVER           PIC S9(01)V9(06) VALUE ZEROS.
002400     02  WKS-KELLY-UNDER          PIC S9(01)V9(06) VALUE ZEROS.
002410     02  WKS-STAKE-FRAC-OVER      PIC S9(01)V9(06) VALUE ZEROS.
002420     02  WKS-STAKE-FRAC-UNDER     PIC S9(01)V9(06) VALUE ZEROS.
002430     02  WKS-STAKE-DLR-OVER       PIC S9(05)V9(02) VALUE ZEROS.
002440     02  WKS-STAKE-DLR-UNDER      PIC S9(05)V9(02) VALUE ZEROS.
002450     02  FILLER                   PIC X(04).
002460******************************************************************
002470*     RECOMENDACION Y CONFIANZA DE LA PROPOSICION ACTUAL         *
002480******************************************************************
002490 01  WKS-RECOMENDACION            PIC X(05)  VALUE SPACES.
002500     88  WKS-RECOM-OVER                      VALUE 'OVER'.
002510     88  WKS-RECOM-UNDER                     VALUE 'UNDER'.
002520 01  WKS-PUNTOS-CONFIANZA         PIC 9(02) COMP-5 VALUE ZEROS.
002530 01  WKS-CONFIANZA                PIC X(06)  VALUE SPACES.
002540     88  WKS-CONF-ALTA                       VALUE 'ALTA'.
002550     88  WKS-CONF-MEDIA                      VALUE 'MEDIA'.
002560     88  WKS-CONF-BAJA                       VALUE 'BAJA'.
002570******************************************************************
002580*     TABLA DE PROPOSICIONES CALIFICADAS PARA EL TOP 10          *
002590******************************************************************
002600 01  WKS-CANT-CANDIDATOS          PIC 9(04) COMP-5 VALUE ZEROS.
002610 01  WKS-TABLA-CANDIDATOS.
002620     02  WKS-CAN-PROP OCCURS 1 TO 2000 TIMES
002630                       DEPENDING ON WKS-CANT-CANDIDATOS
002640                       INDEXED BY IDX-CAN.
002650         03  WKS-CAN-PLAYER       PIC X(25).
002660         03  WKS-CAN-PROP-TYPE    PIC X(15).
002670         03  WKS-CAN-LINE         PIC 9(03)V9(01).
002680         03  WKS-CAN-EDGE-PCT     PIC S9(03)V9(02).
002690         03  WKS-CAN-MEJOR-EV     PIC S9(01)V9(04).
002700         03  WKS-CAN-RECOM        PIC X(05).
002710 01  WKS-CONTADOR-TOP             PIC 9(02) COMP-5 VALUE ZEROS.
002720 01  WKS-IDX-MEJOR-CAN            PIC 9(04) COMP-5 VALUE ZEROS.
002730 COPY SPOMACP.
002740******************************************************************
002750 PROCEDURE DIVISION.
002760******************************************************************
002770 000-PRINCIPAL SECTION.
002780     OPEN INPUT  GAMELOGS
002790     OPEN INPUT  PROPS
002800     OPEN OUTPUT REPPRP
002810     IF NOT FS-GAMELOGS-OK OR NOT FS-PROPS-OK OR NOT FS-REPPRP-OK
002820        DISPLAY '*** SPPRP010 - ERROR AL ABRIR ARCHIVOS ***'
002830     ELSE
002840        PERFORM 100-CARGA-BITACORAS
002850        PERFORM 800-IMPRIME-ENCABEZADO-REPORTE
002860        PERFORM 300-PROCESA-PROPS
002870        PERFORM 500-SELECCIONA-MEJORES
002880        PERFORM 900-ESTADISTICAS
002890     END-IF
002900     CLOSE GAMELOGS PROPS REPPRP
002910     STOP RUN.
002920
002930******************************************************************
002940*     CARGA TODAS LAS BITACORAS DE JUGADOR EN MEMORIA             *
002950******************************************************************
002960 100-CARGA-BITACORAS SECTION.
002970     PERFORM 110-LEER-BITACORA
002980     PERFORM UNTIL FS-GAMELOGS-EOF
002990        PERFORM 120-ALTA-LOG
003000        PERFORM 110-LEER-BITACORA
003010     END-PERFORM.
003020 100-CARGA-BITACORAS-E. EXIT.
003030
003040 110-LEER-BITACORA SECTION.
003050     READ GAMELOGS.
003060 110-LEER-BITACORA-E. EXIT.
003070
003080 120-ALTA-LOG SECTION.
003090     ADD 1                          TO WKS-CANTIDAD-LOGS
003100     SET IDX-LOG                    TO WKS-CANTIDAD-LOGS
003110     MOVE BIT-PLAYER-ID             TO WKS-BIT-ID(IDX-LOG)
003120     MOVE BIT-PLAYER-NAME           TO WKS-BIT-NOMBRE(IDX-LOG)
003130     MOVE BIT-OPPONENT              TO WKS-BIT-OPONENTE(IDX-LOG)
003140     MOVE BIT-IS-HOME               TO WKS-BIT-ES-LOCAL(IDX-LOG)
003150     MOVE BIT-STAT-VALUE            TO WKS-BIT-STAT(IDX-LOG).
003160 120-ALTA-LOG-E. EXIT.
003170
003180******************************************************************
003190*     RECORRE LAS LINEAS DE APUESTA Y ANALIZA CADA UNA            *
003200******************************************************************
003210 300-PROCESA-PROPS SECTION.
003220     PERFORM 310-LEER-PROP
003230     PERFORM UNTIL FS-PROPS-EOF
003240        ADD 1                       TO WKS-CANTIDAD-PROPS
003250        PERFORM 320-PROCESA-UN-PROP
003260        PERFORM 310-LEER-PROP
003270     END-PERFORM.
003280 300-PROCESA-PROPS-E. EXIT.
003290
003300 310-LEER-PROP SECTION.
003310     READ PROPS.
003320 310-LEER-PROP-E. EXIT.
003330
003340 320-PROCESA-UN-PROP SECTION.
003350     PERFORM 400-BUSCA-LOGS-JUGADOR
003360     IF WKS-CANT-LOGS-JUGADOR = 0
003370        ADD 1                       TO WKS-CONTADOR-SIN-DATOS
003380        PERFORM 330-IMPRIME-SIN-DATOS
003390     ELSE
003400        PERFORM 420-CALCULA-AGREGADOS
003410        PERFORM 430-CALCULA-TENDENCIA
003420        PERFORM 440-PROBABILIDAD-MODELO
003430        PERFORM 450-MERCADO-Y-BORDE
003440        PERFORM 460-RECOMENDACION
003450        PERFORM 470-CONFIANZA
003460        PERFORM 480-IMPRIME-DETALLE-PROP
003470        PERFORM 490-EVALUA-CANDIDATO
003480     END-IF.
003490 320-PROCESA-UN-PROP-E. EXIT.
003500
003510 330-IMPRIME-SIN-DATOS SECTION.
003520     MOVE SPACES                    TO LIN-REPPRP
003530     STRING '  ' PRP-PLAYER-NAME OF PRP-REGISTRO
003540            ' ' PRP-PROP-TYPE OF PRP-REGISTRO
003550            ' SIN BITACORA - SE OMITE'
003560            DELIMITED BY SIZE       INTO LIN-REPPRP
003570     WRITE LIN-REPPRP.
003580 330-IMPRIME-SIN-DATOS-E. EXIT.
003590
003600******************************************************************
003610*     LOCALIZA LAS BITACORAS DEL JUGADOR; SI NO HAY COINCIDENCIA *
003620*     POR PLAYER-ID, SE REINTENTA POR NOMBRE SIN DISTINGUIR      *
003630*     MAYUSCULAS/MINUSCULAS                                      *
003640******************************************************************
003650 400-BUSCA-LOGS-JUGADOR SECTION.
003660     MOVE ZEROS                     TO WKS-CANT-LOGS-JUGADOR
003670     MOVE 'N'                       TO WKS-HAY-COINCID-ID
003680     IF WKS-CANTIDAD-LOGS > 0
003690        PERFORM VARYING IDX-LOG FROM 1 BY 1
003700                UNTIL IDX-LOG > WKS-CANTIDAD-LOGS
003710           IF WKS-BIT-ID(IDX-LOG) = PRP-PLAYER-ID OF PRP-REGISTRO
003720              MOVE 'S'              TO WKS-HAY-COINCID-ID
003730              PERFORM 405-AGREGA-LOG-JUGADOR
003740           END-IF
003750        END-PERFORM
003760     END-IF
003770     IF NOT WKS-COINCIDIO-POR-ID AND WKS-CANTIDAD-LOGS > 0
003780        MOVE PRP-PLAYER-NAME OF PRP-REGISTRO TO WKS-TEXTO-A-CONVERTIR
003790        PERFORM 410-CONVIERTE-MAYUSCULAS
003800        MOVE WKS-TEXTO-CONVERTIDO   TO WKS-NOMBRE-BUSCADO
003810        PERFORM VARYING IDX-LOG FROM 1 BY 1
003820                UNTIL IDX-LOG > WKS-CANTIDAD-LOGS
003830           MOVE WKS-BIT-NOMBRE(IDX-LOG) TO WKS-TEXTO-A-CONVERTIR
003840           PERFORM 410-CONVIERTE-MAYUSCULAS
003850           IF WKS-TEXTO-CONVERTIDO = WKS-NOMBRE-BUSCADO
003860              PERFORM 405-AGREGA-LOG-JUGADOR
003870           END-IF
003880        END-PERFORM
003890     END-IF.
003900 400-BUSCA-LOGS-JUGADOR-E. EXIT.
003910
003920 405-AGREGA-LOG-JUGADOR SECTION.
003930     ADD 1                          TO WKS-CANT-LOGS-JUGADOR
003940     SET IDX-LJ                     TO WKS-CANT-LOGS-JUGADOR
003950     MOVE WKS-BIT-STAT(IDX-LOG)     TO WKS-LJ-STAT(IDX-LJ)
003960     MOVE WKS-BIT-OPONENTE(IDX-LOG) TO WKS-LJ-OPONENTE(IDX-LJ)
003970     MOVE WKS-BIT-ES-LOCAL(IDX-LOG) TO WKS-LJ-ES-LOCAL(IDX-LJ).
003980 405-AGREGA-LOG-JUGADOR-E. EXIT.
003990
004000 410-CONVIERTE-MAYUSCULAS SECTION.
004010     MOVE WKS-TEXTO-A-CONVERTIR     TO WKS-TEXTO-CONVERTIDO
004020     INSPECT WKS-TEXTO-CONVERTIDO CONVERTING
004030             'abcdefghijklmnopqrstuvwxyz' TO
004040             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004050 410-CONVIERTE-MAYUSCULAS-E. EXIT.
004060
004070******************************************************************
004080*     CALCULA PROMEDIOS, MEDIANA, DESVIACION, ACIERTO, SPLITS    *
004090*     Y PROYECCION SOBRE LA SUB-TABLA DEL JUGADOR ACTUAL         *
004100******************************************************************
004110 420-CALCULA-AGREGADOS SECTION.
004120     MOVE ZEROS TO WKS-SUMA-TOTAL     WKS-SUMA-CUADR   WKS-SUMA-VS-OP
004130                   WKS-CONT-VS-OP     WKS-SUMA-LOCAL   WKS-CONT-LOCAL
004140                   WKS-SUMA-VISITA    WKS-CONT-VISITA
004150                   WKS-CONT-SOBRE-SEASON WKS-CONT-SOBRE-L10
004160                   WKS-CONT-SOBRE-L5  WKS-SUMA-L10     WKS-SUMA-L5
004170                   WKS-SUMA-L3        WKS-SUMA-L6
004180     MOVE 1 TO WKS-INI-L10
004190     IF WKS-CANT-LOGS-JUGADOR > 10
004200        COMPUTE WKS-INI-L10 = WKS-CANT-LOGS-JUGADOR - 9
004210     END-IF
004220     MOVE 1 TO WKS-INI-L5
004230     IF WKS-CANT-LOGS-JUGADOR > 5
004240        COMPUTE WKS-INI-L5 = WKS-CANT-LOGS-JUGADOR - 4
004250     END-IF
004260     MOVE 1 TO WKS-INI-L3
004270     IF WKS-CANT-LOGS-JUGADOR > 3
004280        COMPUTE WKS-INI-L3 = WKS-CANT-LOGS-JUGADOR - 2
004290     END-IF
004300     MOVE 1 TO WKS-INI-L6
004310     IF WKS-CANT-LOGS-JUGADOR > 6
004320        COMPUTE WKS-INI-L6 = WKS-CANT-LOGS-JUGADOR - 5
004330     END-IF
004340     PERFORM VARYING IDX-LJ FROM 1 BY 1
004350             UNTIL IDX-LJ > WKS-CANT-LOGS-JUGADOR
004360        PERFORM 425-ACUMULA-UN-LOG
004370     END-PERFORM
004380     COMPUTE WKS-CANT-L10 = WKS-CANT-LOGS-JUGADOR - WKS-INI-L10 + 1
004390     COMPUTE WKS-CANT-L5  = WKS-CANT-LOGS-JUGADOR - WKS-INI-L5  + 1
004400     COMPUTE WKS-AVG-SEASON ROUNDED =
004410             WKS-SUMA-TOTAL / WKS-CANT-LOGS-JUGADOR
004420     COMPUTE WKS-MEDIA-EXACTA =
004430             WKS-SUMA-TOTAL / WKS-CANT-LOGS-JUGADOR
004440     COMPUTE WKS-AVG-L10 ROUNDED = WKS-SUMA-L10 / WKS-CANT-L10
004450     COMPUTE WKS-AVG-L5  ROUNDED = WKS-SUMA-L5  / WKS-CANT-L5
004460     COMPUTE WKS-HIT-SEASON ROUNDED =
004470             WKS-CONT-SOBRE-SEASON / WKS-CANT-LOGS-JUGADOR
004480     COMPUTE WKS-HIT-L10 ROUNDED = WKS-CONT-SOBRE-L10 / WKS-CANT-L10
004490     COMPUTE WKS-HIT-L5  ROUNDED = WKS-CONT-SOBRE-L5  / WKS-CANT-L5
004500     IF WKS-CONT-VS-OP > 0
004510        MOVE 'S'                    TO WKS-HAY-VS-OPONENTE
004520        COMPUTE WKS-AVG-VS-OPONENTE ROUNDED =
004530                WKS-SUMA-VS-OP / WKS-CONT-VS-OP
004540     ELSE
004550        MOVE 'N'                    TO WKS-HAY-VS-OPONENTE
004560     END-IF
004570     IF WKS-CONT-LOCAL > 0
004580        MOVE 'S'                    TO WKS-HAY-LOCAL
004590        COMPUTE WKS-AVG-LOCAL ROUNDED = WKS-SUMA-LOCAL / WKS-CONT-LOCAL
004600     ELSE
004610        MOVE 'N'                    TO WKS-HAY-LOCAL
004620     END-IF
004630     IF WKS-CONT-VISITA > 0
004640        MOVE 'S'                    TO WKS-HAY-VISITA
004650        COMPUTE WKS-AVG-VISITA ROUNDED =
004660                WKS-SUMA-VISITA / WKS-CONT-VISITA
004670     ELSE
004680        MOVE 'N'                    TO WKS-HAY-VISITA
004690     END-IF
004700     IF WKS-CANT-LOGS-JUGADOR > 1
004710        COMPUTE WKS-VARIANZA =
004720                (WKS-SUMA-CUADR / WKS-CANT-LOGS-JUGADOR)
004730                - (WKS-MEDIA-EXACTA * WKS-MEDIA-EXACTA)
004740        IF WKS-VARIANZA < 0
004750           MOVE ZEROS                TO WKS-VARIANZA
004760        END-IF
004770        MOVE WKS-VARIANZA            TO WKS-RAIZ-RADICANDO
004780        PERFORM 495-CALCULA-RAIZ
004790        MOVE WKS-RAIZ-RESULTADO      TO WKS-DESV-POBLACIONAL
004800     ELSE
004810        MOVE ZEROS                   TO WKS-DESV-POBLACIONAL
004820     END-IF
004830     PERFORM 426-CALCULA-MEDIANA
004840     COMPUTE WKS-PROYECCION ROUNDED =
004850             (0.3 * WKS-AVG-SEASON) + (0.35 * WKS-AVG-L10)
004860             + (0.35 * WKS-AVG-L5)
004870     IF WKS-EXISTE-VS-OPONENTE
004880        COMPUTE WKS-PROYECCION ROUNDED =
004890                (0.85 * WKS-PROYECCION) + (0.15 * WKS-AVG-VS-OPONENTE)
004900     END-IF.
004910 420-CALCULA-AGREGADOS-E. EXIT.
004920
004930 425-ACUMULA-UN-LOG SECTION.
004940     ADD WKS-LJ-STAT(IDX-LJ)         TO WKS-SUMA-TOTAL
004950     COMPUTE WKS-SUMA-CUADR = WKS-SUMA-CUADR +
004960             (WKS-LJ-STAT(IDX-LJ) * WKS-LJ-STAT(IDX-LJ))
004970     IF WKS-LJ-STAT(IDX-LJ) > PRP-LINE OF PRP-REGISTRO
004980        ADD 1                        TO WKS-CONT-SOBRE-SEASON
004990     END-IF
005000     IF IDX-LJ >= WKS-INI-L10
005010        ADD WKS-LJ-STAT(IDX-LJ)      TO WKS-SUMA-L10
005020        IF WKS-LJ-STAT(IDX-LJ) > PRP-LINE OF PRP-REGISTRO
005030           ADD 1                     TO WKS-CONT-SOBRE-L10
005040        END-IF
005050     END-IF
005060     IF IDX-LJ >= WKS-INI-L5
005070        ADD WKS-LJ-STAT(IDX-LJ)      TO WKS-SUMA-L5
005080        IF WKS-LJ-STAT(IDX-LJ) > PRP-LINE OF PRP-REGISTRO
005090           ADD 1                     TO WKS-CONT-SOBRE-L5
005100        END-IF
005110     END-IF
005120     IF IDX-LJ >= WKS-INI-L3
005130        ADD WKS-LJ-STAT(IDX-LJ)      TO WKS-SUMA-L3
005140     END-IF
005150     IF IDX-LJ >= WKS-INI-L6
005160        ADD WKS-LJ-STAT(IDX-LJ)      TO WKS-SUMA-L6
005170     END-IF
005180     IF WKS-LJ-OPONENTE(IDX-LJ) = PRP-OPPONENT OF PRP-REGISTRO
005190        ADD WKS-LJ-STAT(IDX-LJ)      TO WKS-SUMA-VS-OP
005200        ADD 1                        TO WKS-CONT-VS-OP
005210     END-IF
005220     IF WKS-LJ-ES-LOCAL(IDX-LJ) = 'H'
005230        ADD WKS-LJ-STAT(IDX-LJ)      TO WKS-SUMA-LOCAL
005240        ADD 1                        TO WKS-CONT-LOCAL
005250     ELSE
005260        ADD WKS-LJ-STAT(IDX-LJ)      TO WKS-SUMA-VISITA
005270        ADD 1                        TO WKS-CONT-VISITA
005280     END-IF.
005290 425-ACUMULA-UN-LOG-E. EXIT.
005300
005310******************************************************************
005320*     MEDIANA: COPIA Y ORDENA LOS VALORES (BURBUJA), TOMA EL(LOS)*
005330*     VALOR(ES) CENTRAL(ES)                                      *
005340******************************************************************
005350 426-CALCULA-MEDIANA SECTION.
005360     PERFORM VARYING IDX-LJ FROM 1 BY 1
005370             UNTIL IDX-LJ > WKS-CANT-LOGS-JUGADOR
005380        MOVE WKS-LJ-STAT(IDX-LJ)     TO WKS-ORD-VALOR(IDX-LJ)
005390     END-PERFORM
005400     PERFORM 427-ORDENA-VALORES
005410     DIVIDE WKS-CANT-LOGS-JUGADOR BY 2
005420            GIVING WKS-SI REMAINDER WKS-RESIDUO-PAR
005430     IF WKS-RESIDUO-PAR = 0
005440        COMPUTE WKS-SI = WKS-CANT-LOGS-JUGADOR / 2
005450        COMPUTE WKS-MEDIANA ROUNDED =
005460                (WKS-ORD-VALOR(WKS-SI) + WKS-ORD-VALOR(WKS-SI + 1)) / 2
005470     ELSE
005480        COMPUTE WKS-SI = (WKS-CANT-LOGS-JUGADOR + 1) / 2
005490        MOVE WKS-ORD-VALOR(WKS-SI)   TO WKS-MEDIANA
005500     END-IF.
005510 426-CALCULA-MEDIANA-E. EXIT.
005520
005530 427-ORDENA-VALORES SECTION.
005540     PERFORM VARYING WKS-SI FROM 1 BY 1
005550             UNTIL WKS-SI > WKS-CANT-LOGS-JUGADOR - 1
005560        PERFORM VARYING WKS-SJ FROM 1 BY 1
005570                UNTIL WKS-SJ > WKS-CANT-LOGS-JUGADOR - WKS-SI
005580           IF WKS-ORD-VALOR(WKS-SJ) > WKS-ORD-VALOR(WKS-SJ + 1)
005590              MOVE WKS-ORD-VALOR(WKS-SJ)     TO WKS-VALOR-TEMPORAL
005600              MOVE WKS-ORD-VALOR(WKS-SJ + 1) TO WKS-ORD-VALOR(WKS-SJ)
005610              MOVE WKS-VALOR-TEMPORAL TO WKS-ORD-VALOR(WKS-SJ + 1)
005620           END-IF
005630        END-PERFORM
005640     END-PERFORM.
005650 427-ORDENA-VALORES-E. EXIT.
005660
005670******************************************************************
005680*     TENDENCIA: REQUIERE 6 O MAS BITACORAS, SI NO ES NEUTRAL    *
005690******************************************************************
005700 430-CALCULA-TENDENCIA SECTION.
005710     IF WKS-CANT-LOGS-JUGADOR < 6
005720        MOVE 'NEUTRAL'               TO WKS-TENDENCIA
005730     ELSE
005740        COMPUTE WKS-AVG-L3 ROUNDED = WKS-SUMA-L3 / 3
005750        COMPUTE WKS-AVG-L6 ROUNDED = WKS-SUMA-L6 / 6
005760        IF WKS-AVG-L3 > (1.1 * WKS-AVG-L6) AND
005770           WKS-AVG-L3 > WKS-AVG-SEASON
005780           MOVE 'ALZA'               TO WKS-TENDENCIA
005790        ELSE
005800           IF WKS-AVG-L3 < (0.9 * WKS-AVG-L6) AND
005810              WKS-AVG-L3 < WKS-AVG-SEASON
005820              MOVE 'BAJA'            TO WKS-TENDENCIA
005830           ELSE
005840              MOVE 'NEUTRAL'         TO WKS-TENDENCIA
005850           END-IF
005860        END-IF
005870     END-IF.
005880 430-CALCULA-TENDENCIA-E. EXIT.
005890
005900******************************************************************
005910*     PROBABILIDAD DE MODELO DEL "OVER", MEZCLA DE 4 COMPONENTES *
005920******************************************************************
005930 440-PROBABILIDAD-MODELO SECTION.
005940     PERFORM 441-COMPONENTE-EMPIRICO
005950     PERFORM 442-COMPONENTE-GAUSSIANO
005960     PERFORM 443-COMPONENTE-FORMA
005970     PERFORM 444-COMPONENTE-CONTEXTO
005980     COMPUTE WKS-P-MODELO ROUNDED =
005990             (0.35 * WKS-P-EMPIRICO) + (0.30 * WKS-P-GAUSSIANO)
006000             + (0.25 * WKS-P-FORMA)  + (0.10 * WKS-P-CONTEXTO)
006010     IF WKS-P-MODELO > 0.95
006020        MOVE 0.95                    TO WKS-P-MODELO
006030     ELSE
006040        IF WKS-P-MODELO < 0.05
006050           MOVE 0.05                 TO WKS-P-MODELO
006060        END-IF
006070     END-IF.
006080 440-PROBABILIDAD-MODELO-E. EXIT.
006090
006100 441-COMPONENTE-EMPIRICO SECTION.
006110     COMPUTE WKS-P-EMPIRICO ROUNDED =
006120             (0.6 * WKS-HIT-L10) + (0.4 * WKS-HIT-SEASON).
006130 441-COMPONENTE-EMPIRICO-E. EXIT.
006140
006150******************************************************************
006160*     P = 1 / (1 + E ** (1.7 * Z))  -  E SE CALCULA CON ** IGUAL *
006170*     QUE EL FACTOR LOGISTICO DE ELO EN SPELOCA                  *
006180******************************************************************
006190 442-COMPONENTE-GAUSSIANO SECTION.
006200     IF WKS-DESV-POBLACIONAL > 0
006210        COMPUTE WKS-Z-SCORE ROUNDED =
006220                (PRP-LINE OF PRP-REGISTRO - WKS-AVG-SEASON)
006230                / WKS-DESV-POBLACIONAL
006240        COMPUTE WKS-EXPONENTE ROUNDED = 1.7 * WKS-Z-SCORE
006250        COMPUTE WKS-POTENCIA-E ROUNDED =
006260                2.718281828 ** WKS-EXPONENTE
006270        COMPUTE WKS-P-GAUSSIANO ROUNDED =
006280                1 / (1 + WKS-POTENCIA-E)
006290     ELSE
006300        MOVE PRP-LINE OF PRP-REGISTRO TO WKS-DIVISOR-TMP
006310        IF WKS-DIVISOR-TMP < 1
006320           MOVE 1                    TO WKS-DIVISOR-TMP
006330        END-IF
006340        COMPUTE WKS-RATIO-TMP ROUNDED =
006350                (WKS-AVG-SEASON - PRP-LINE OF PRP-REGISTRO)
006360                / WKS-DIVISOR-TMP
006370        IF WKS-RATIO-TMP > 1
006380           MOVE 1                    TO WKS-RATIO-TMP
006390        ELSE
006400           IF WKS-RATIO-TMP < -1
006410              MOVE -1                TO WKS-RATIO-TMP
006420           END-IF
006430        END-IF
006440        COMPUTE WKS-P-GAUSSIANO ROUNDED = 0.5 + (0.5 * WKS-RATIO-TMP)
006450     END-IF.
006460 442-COMPONENTE-GAUSSIANO-E. EXIT.
006470
006480 443-COMPONENTE-FORMA SECTION.
006490     COMPUTE WKS-R-FORMA ROUNDED =
006500             (0.6 * WKS-AVG-L5) + (0.4 * WKS-AVG-L10)
006510     COMPUTE WKS-DIVISOR-TMP ROUNDED = 0.2 * PRP-LINE OF PRP-REGISTRO
006520     IF WKS-DIVISOR-TMP < 1
006530        MOVE 1                       TO WKS-DIVISOR-TMP
006540     END-IF
006550     IF WKS-R-FORMA > PRP-LINE OF PRP-REGISTRO
006560        COMPUTE WKS-RATIO-TMP ROUNDED =
006570                (WKS-R-FORMA - PRP-LINE OF PRP-REGISTRO) / WKS-DIVISOR-TMP
006580        IF WKS-RATIO-TMP > 1
006590           MOVE 1                    TO WKS-RATIO-TMP
006600        END-IF
006610        COMPUTE WKS-P-FORMA ROUNDED = 0.5 + (0.3 * WKS-RATIO-TMP)
006620     ELSE
006630        COMPUTE WKS-RATIO-TMP ROUNDED =
006640                (PRP-LINE OF PRP-REGISTRO - WKS-R-FORMA) / WKS-DIVISOR-TMP
006650        IF WKS-RATIO-TMP > 1
006660           MOVE 1                    TO WKS-RATIO-TMP
006670        END-IF
006680        COMPUTE WKS-P-FORMA ROUNDED = 0.5 - (0.3 * WKS-RATIO-TMP)
006690     END-IF.
006700 443-COMPONENTE-FORMA-E. EXIT.
006710
006720 444-COMPONENTE-CONTEXTO SECTION.
006730     MOVE ZEROS                      TO WKS-AJUSTE-CONTEXTO
006740     IF WKS-EXISTE-VS-OPONENTE
006750        IF WKS-AVG-VS-OPONENTE > WKS-AVG-SEASON
006760           MOVE 0.05                 TO WKS-AJUSTE-CONTEXTO
006770        ELSE
006780           IF WKS-AVG-VS-OPONENTE < WKS-AVG-SEASON
006790              MOVE -0.05             TO WKS-AJUSTE-CONTEXTO
006800           END-IF
006810        END-IF
006820     END-IF
006830     COMPUTE WKS-P-CONTEXTO ROUNDED = 0.5 + WKS-AJUSTE-CONTEXTO.
006840 444-COMPONENTE-CONTEXTO-E. EXIT.
006850
006860******************************************************************
006870*     MERCADO: PROBABILIDADES IMPLICITAS, QUITA DE VIG, MEZCLA   *
006880*     CON EL MODELO, BORDE, VALOR ESPERADO Y KELLY DE CADA LADO  *
006890******************************************************************
006900 450-MERCADO-Y-BORDE SECTION.
006910     MOVE 'PROBAMER'                 TO LK-OM-FUNCION
006920     MOVE PRP-OVER-ODDS OF PRP-REGISTRO TO LK-OM-ODDS-PROPIA
006930     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
006940     MOVE LK-OM-RESP-PROB-IMPLIC     TO WKS-IMPL-OVER
006950
006960     MOVE 'PROBAMER'                 TO LK-OM-FUNCION
006970     MOVE PRP-UNDER-ODDS OF PRP-REGISTRO TO LK-OM-ODDS-PROPIA
006980     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
006990     MOVE LK-OM-RESP-PROB-IMPLIC     TO WKS-IMPL-UNDER
007000
007010     MOVE 'DEVIG'                    TO LK-OM-FUNCION
007020     MOVE WKS-IMPL-OVER              TO LK-OM-PROB-PROPIA
007030     MOVE WKS-IMPL-UNDER             TO LK-OM-PROB-CONTRARIA
007040     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
007050     MOVE LK-OM-RESP-PROB-JUSTA      TO WKS-JUSTA-OVER
007060
007070     MOVE 'DECIMAL'                  TO LK-OM-FUNCION
007080     MOVE PRP-OVER-ODDS OF PRP-REGISTRO TO LK-OM-ODDS-PROPIA
007090     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
007100     MOVE LK-OM-RESP-CUOTA-DEC       TO WKS-DEC-OVER
007110
007120     MOVE 'DECIMAL'                  TO LK-OM-FUNCION
007130     MOVE PRP-UNDER-ODDS OF PRP-REGISTRO TO LK-OM-ODDS-PROPIA
007140     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
007150     MOVE LK-OM-RESP-CUOTA-DEC       TO WKS-DEC-UNDER
007160
007170     COMPUTE WKS-P-AJUSTADO ROUNDED =
007180             (WKS-C-PESO-ENCOGIDO * WKS-P-MODELO)
007190             + ((1 - WKS-C-PESO-ENCOGIDO) * WKS-JUSTA-OVER)
007200     COMPUTE WKS-P-UNDER-ADJ = 1 - WKS-P-AJUSTADO
007210     COMPUTE WKS-EDGE-PCT ROUNDED =
007220             (WKS-P-AJUSTADO - WKS-JUSTA-OVER) * 100
007230
007240     MOVE 'VALESP'                   TO LK-OM-FUNCION
007250     MOVE WKS-P-AJUSTADO             TO LK-OM-P-VERDADERA
007260     MOVE WKS-DEC-OVER                TO LK-OM-CUOTA-DECIMAL
007270     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
007280     MOVE LK-OM-RESP-VAL-ESPERADO    TO WKS-EV-OVER
007290
007300     MOVE 'VALESP'                   TO LK-OM-FUNCION
007310     MOVE WKS-P-UNDER-ADJ            TO LK-OM-P-VERDADERA
007320     MOVE WKS-DEC-UNDER               TO LK-OM-CUOTA-DECIMAL
007330     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
007340     MOVE LK-OM-RESP-VAL-ESPERADO    TO WKS-EV-UNDER
007350
007360     MOVE 'KELLY'                    TO LK-OM-FUNCION
007370     MOVE WKS-P-AJUSTADO             TO LK-OM-P-VERDADERA
007380     MOVE WKS-DEC-OVER                TO LK-OM-CUOTA-DECIMAL
007390     MOVE WKS-C-KELLY-MULT           TO LK-OM-FRACCION-APUESTA
007400     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
007410     MOVE LK-OM-RESP-FRAC-KELLY      TO WKS-KELLY-OVER
007420
007430     MOVE 'KELLY'                    TO LK-OM-FUNCION
007440     MOVE WKS-P-UNDER-ADJ            TO LK-OM-P-VERDADERA
007450     MOVE WKS-DEC-UNDER               TO LK-OM-CUOTA-DECIMAL
007460     MOVE WKS-C-KELLY-MULT           TO LK-OM-FRACCION-APUESTA
007470     CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
007480     MOVE LK-OM-RESP-FRAC-KELLY      TO WKS-KELLY-UNDER
007490
007500     IF WKS-KELLY-OVER > WKS-C-MAX-STAKE-FRAC
007510        MOVE WKS-C-MAX-STAKE-FRAC    TO WKS-STAKE-FRAC-OVER
007520     ELSE
007530        MOVE WKS-KELLY-OVER          TO WKS-STAKE-FRAC-OVER
007540     END-IF
007550     IF WKS-KELLY-UNDER > WKS-C-MAX-STAKE-FRAC
007560        MOVE WKS-C-MAX-STAKE-FRAC    TO WKS-STAKE-FRAC-UNDER
007570     ELSE
007580        MOVE WKS-KELLY-UNDER         TO WKS-STAKE-FRAC-UNDER
007590     END-IF
007600     COMPUTE WKS-STAKE-DLR-OVER ROUNDED =
007610             WKS-STAKE-FRAC-OVER * WKS-C-BANKROLL
007620     COMPUTE WKS-STAKE-DLR-UNDER ROUNDED =
007630             WKS-STAKE-FRAC-UNDER * WKS-C-BANKROLL.
007640 450-MERCADO-Y-BORDE-E. EXIT.
007650
007660******************************************************************
007670*     RECOMENDACION: OVER CUANDO EL BORDE Y EL VALOR ESPERADO    *
007680*     FAVORECEN EL OVER; UNDER EN CASO CONTRARIO; NINGUNA SI NO  *
007690*     HAY SUFICIENTE MUESTRA                                      *
007700******************************************************************
007710 460-RECOMENDACION SECTION.
007720     MOVE SPACES                     TO WKS-RECOMENDACION
007730     IF WKS-CANT-LOGS-JUGADOR >= WKS-C-MIN-JUEGOS
007740        IF WKS-EV-OVER > 0 AND WKS-EDGE-PCT >= WKS-C-EDGE-RECOM
007750           MOVE 'OVER'                TO WKS-RECOMENDACION
007760        ELSE
007770           COMPUTE WKS-EDGE-LADO = WKS-EDGE-PCT * -1
007780           IF WKS-EV-UNDER > 0 AND WKS-EDGE-LADO >= WKS-C-EDGE-RECOM
007790              MOVE 'UNDER'            TO WKS-RECOMENDACION
007800           END-IF
007810        END-IF
007820     END-IF.
007830 460-RECOMENDACION-E. EXIT.
007840
007850******************************************************************
007860*     CONFIANZA: PUNTOS POR BORDE, VALOR ESPERADO Y TAMANO DE    *
007870*     MUESTRA DEL LADO RECOMENDADO                                *
007880******************************************************************
007890 470-CONFIANZA SECTION.
007900     IF WKS-RECOMENDACION = SPACES
007910        MOVE SPACES                  TO WKS-CONFIANZA
007920     ELSE
007930        MOVE ZEROS                   TO WKS-PUNTOS-CONFIANZA
007940        IF WKS-RECOM-OVER
007950           MOVE WKS-EDGE-PCT          TO WKS-EDGE-LADO
007960           MOVE WKS-EV-OVER           TO WKS-EV-LADO
007970        ELSE
007980           COMPUTE WKS-EDGE-LADO = WKS-EDGE-PCT * -1
007990           MOVE WKS-EV-UNDER          TO WKS-EV-LADO
008000        END-IF
008010        IF WKS-EDGE-LADO > 15
008020           ADD 3                      TO WKS-PUNTOS-CONFIANZA
008030        ELSE
008040           IF WKS-EDGE-LADO > 10
008050              ADD 2                   TO WKS-PUNTOS-CONFIANZA
008060           ELSE
008070              IF WKS-EDGE-LADO > 5
008080                 ADD 1                TO WKS-PUNTOS-CONFIANZA
008090              END-IF
008100           END-IF
008110        END-IF
008120        IF WKS-EV-LADO > 0.10
008130           ADD 3                      TO WKS-PUNTOS-CONFIANZA
008140        ELSE
008150           IF WKS-EV-LADO > 0.06
008160              ADD 2                   TO WKS-PUNTOS-CONFIANZA
008170           ELSE
008180              IF WKS-EV-LADO > 0.03
008190                 ADD 1                TO WKS-PUNTOS-CONFIANZA
008200              END-IF
008210           END-IF
008220        END-IF
008230        IF WKS-CANT-LOGS-JUGADOR >= 30
008240           ADD 2                      TO WKS-PUNTOS-CONFIANZA
008250        ELSE
008260           IF WKS-CANT-LOGS-JUGADOR >= 15
008270              ADD 1                   TO WKS-PUNTOS-CONFIANZA
008280           END-IF
008290        END-IF
008300        IF WKS-PUNTOS-CONFIANZA >= 6
008310           MOVE 'ALTA'                TO WKS-CONFIANZA
008320        ELSE
008330           IF WKS-PUNTOS-CONFIANZA >= 3
008340              MOVE 'MEDIA'            TO WKS-CONFIANZA
008350           ELSE
008360              MOVE 'BAJA'             TO WKS-CONFIANZA
008370           END-IF
008380        END-IF
008390     END-IF.
008400 470-CONFIANZA-E. EXIT.
008410
008420******************************************************************
008430*     BLOQUE DE DETALLE DE LA PROPOSICION ANALIZADA               *
008440******************************************************************
008450 480-IMPRIME-DETALLE-PROP SECTION.
008460     MOVE SPACES                     TO LIN-REPPRP
008470     STRING '  ' PRP-PLAYER-NAME OF PRP-REGISTRO
008480            ' ' PRP-PROP-TYPE OF PRP-REGISTRO
008490            ' LINEA=' PRP-LINE OF PRP-REGISTRO
008500            DELIMITED BY SIZE        INTO LIN-REPPRP
008510     WRITE LIN-REPPRP
008520     MOVE SPACES                     TO LIN-REPPRP
008530     STRING '    PROMEDIOS  SEASON=' WKS-AVG-SEASON
008540            ' L10=' WKS-AVG-L10 ' L5=' WKS-AVG-L5
008550            ' MEDIANA=' WKS-MEDIANA ' PROY=' WKS-PROYECCION
008560            ' TEND=' WKS-TENDENCIA
008570            DELIMITED BY SIZE        INTO LIN-REPPRP
008580     WRITE LIN-REPPRP
008590     MOVE SPACES                     TO LIN-REPPRP
008600     STRING '    ACIERTO %  SEASON=' WKS-HIT-SEASON
008610            ' L10=' WKS-HIT-L10 ' L5=' WKS-HIT-L5
008620            DELIMITED BY SIZE        INTO LIN-REPPRP
008630     WRITE LIN-REPPRP
008640     MOVE SPACES                     TO LIN-REPPRP
008650     STRING '    MODELO=' WKS-P-MODELO ' MERCADO=' WKS-JUSTA-OVER
008660            ' EDGE%=' WKS-EDGE-PCT
008670            DELIMITED BY SIZE        INTO LIN-REPPRP
008680     WRITE LIN-REPPRP
008690     MOVE SPACES                     TO LIN-REPPRP
008700     STRING '    EV OVER=' WKS-EV-OVER ' EV UNDER=' WKS-EV-UNDER
008710            ' STK-OVER=' WKS-STAKE-DLR-OVER
008720            ' STK-UNDER=' WKS-STAKE-DLR-UNDER
008730            DELIMITED BY SIZE        INTO LIN-REPPRP
008740     WRITE LIN-REPPRP
008750     MOVE SPACES                     TO LIN-REPPRP
008760     IF WKS-RECOMENDACION = SPACES
008770        STRING '    RECOMENDACION: SIN BORDE'
008780               DELIMITED BY SIZE     INTO LIN-REPPRP
008790     ELSE
008800        STRING '    RECOMENDACION=' WKS-RECOMENDACION
008810               ' CONFIANZA=' WKS-CONFIANZA
008820               DELIMITED BY SIZE     INTO LIN-REPPRP
008830     END-IF
008840     WRITE LIN-REPPRP.
008850 480-IMPRIME-DETALLE-PROP-E. EXIT.
008860
008870******************************************************************
008880*     FILTRO DE MEJORES BORDES: RECOMENDADO, BORDE >= 5%, EV >=  *
008890*     0.03 Y MUESTRA MINIMA - SE ACUMULA PARA EL TOP 10 FINAL    *
008900******************************************************************
008910 490-EVALUA-CANDIDATO SECTION.
008920     IF WKS-RECOMENDACION NOT = SPACES
008930        IF WKS-EV-OVER > WKS-EV-UNDER
008940           MOVE WKS-EV-OVER           TO WKS-MEJOR-EV
008950        ELSE
008960           MOVE WKS-EV-UNDER          TO WKS-MEJOR-EV
008970        END-IF
008980        IF WKS-EDGE-PCT < 0
008990           COMPUTE WKS-EDGE-ABS = WKS-EDGE-PCT * -1
009000        ELSE
009010           MOVE WKS-EDGE-PCT          TO WKS-EDGE-ABS
009020        END-IF
009030        IF WKS-EDGE-ABS >= WKS-C-EDGE-FILTRO AND
009040           WKS-MEJOR-EV >= WKS-C-EV-FILTRO AND
009050           WKS-CANT-LOGS-JUGADOR >= WKS-C-MIN-JUEGOS
009060           ADD 1                      TO WKS-CONTADOR-CALIFICADOS
009070           PERFORM 495-ALTA-CANDIDATO
009080        END-IF
009090     END-IF.
009100 490-EVALUA-CANDIDATO-E. EXIT.
009110
009120 495-ALTA-CANDIDATO SECTION.
009130     ADD 1                           TO WKS-CANT-CANDIDATOS
009140     SET IDX-CAN                     TO WKS-CANT-CANDIDATOS
009150     MOVE PRP-PLAYER-NAME OF PRP-REGISTRO TO WKS-CAN-PLAYER(IDX-CAN)
009160     MOVE PRP-PROP-TYPE OF PRP-REGISTRO   TO WKS-CAN-PROP-TYPE(IDX-CAN)
009170     MOVE PRP-LINE OF PRP-REGISTRO        TO WKS-CAN-LINE(IDX-CAN)
009180     MOVE WKS-EDGE-PCT                    TO WKS-CAN-EDGE-PCT(IDX-CAN)
009190     MOVE WKS-MEJOR-EV                    TO WKS-CAN-MEJOR-EV(IDX-CAN)
009200     MOVE WKS-RECOMENDACION               TO WKS-CAN-RECOM(IDX-CAN).
009210 495-ALTA-CANDIDATO-E. EXIT.
009220
009230******************************************************************
009240*     RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (SIN USAR    *
009250*     NINGUNA FUNCION INTRINSECA)                                 *
009260******************************************************************
009270 495-CALCULA-RAIZ SECTION.
009280     IF WKS-RAIZ-RADICANDO = 0
009290        MOVE ZEROS                   TO WKS-RAIZ-RESULTADO
009300     ELSE
009310        COMPUTE WKS-RAIZ-RESULTADO = WKS-RAIZ-RADICANDO / 2
009320        MOVE ZEROS                   TO WKS-RAIZ-CONTADOR
009330        PERFORM UNTIL WKS-RAIZ-CONTADOR >= 20
009340           MOVE WKS-RAIZ-RESULTADO    TO WKS-RAIZ-ANTERIOR
009350           COMPUTE WKS-RAIZ-RESULTADO =
009360                   (WKS-RAIZ-ANTERIOR
009370                    + (WKS-RAIZ-RADICANDO / WKS-RAIZ-ANTERIOR)) / 2
009380           ADD 1                     TO WKS-RAIZ-CONTADOR
009390        END-PERFORM
009400     END-IF.
009410 495-CALCULA-RAIZ-E. EXIT.
009420
009430******************************************************************
009440*     SELECCIONA LAS 10 PROPOSICIONES CALIFICADAS CON MAYOR EV   *
009450******************************************************************
009460 500-SELECCIONA-MEJORES SECTION.
009470     IF WKS-CANT-CANDIDATOS > 0
009480        MOVE SPACES                  TO LIN-REPPRP
009490        WRITE LIN-REPPRP
009500        MOVE SPACES                  TO LIN-REPPRP
009510        MOVE '  TOP 10 - MEJORES BORDES CALIFICADOS' TO LIN-REPPRP
009520        WRITE LIN-REPPRP
009530        PERFORM 510-SELECCIONA-UNA-MEJOR
009540                VARYING WKS-CONTADOR-TOP FROM 1 BY 1
009550                UNTIL WKS-CONTADOR-TOP > 10 OR
009560                      WKS-CONTADOR-TOP > WKS-CANT-CANDIDATOS
009570     END-IF.
009580 500-SELECCIONA-MEJORES-E. EXIT.
009590
009600 510-SELECCIONA-UNA-MEJOR SECTION.
009610     PERFORM 520-BUSCA-MAYOR-EV
009620     PERFORM 530-IMPRIME-MEJOR-CANDIDATO.
009630 510-SELECCIONA-UNA-MEJOR-E. EXIT.
009640
009650 520-BUSCA-MAYOR-EV SECTION.
009660     MOVE 1                          TO WKS-IDX-MEJOR-CAN
009670     MOVE WKS-CAN-MEJOR-EV(1)        TO WKS-MEJOR-EV
009680     PERFORM VARYING IDX-CAN FROM 2 BY 1
009690             UNTIL IDX-CAN > WKS-CANT-CANDIDATOS
009700        IF WKS-CAN-MEJOR-EV(IDX-CAN) > WKS-MEJOR-EV
009710           SET WKS-IDX-MEJOR-CAN      TO IDX-CAN
009720           MOVE WKS-CAN-MEJOR-EV(IDX-CAN) TO WKS-MEJOR-EV
009730        END-IF
009740     END-PERFORM
009750     SET IDX-CAN                     TO WKS-IDX-MEJOR-CAN.
009760 520-BUSCA-MAYOR-EV-E. EXIT.
009770
009780 530-IMPRIME-MEJOR-CANDIDATO SECTION.
009790     MOVE SPACES                     TO LIN-REPPRP
009800     STRING '  ' WKS-CAN-PLAYER(IDX-CAN)
009810            ' ' WKS-CAN-PROP-TYPE(IDX-CAN)
009820            ' LINEA=' WKS-CAN-LINE(IDX-CAN)
009830            ' ' WKS-CAN-RECOM(IDX-CAN)
009840            ' EDGE%=' WKS-CAN-EDGE-PCT(IDX-CAN)
009850            ' EV=' WKS-CAN-MEJOR-EV(IDX-CAN)
009860            DELIMITED BY SIZE        INTO LIN-REPPRP
009870     WRITE LIN-REPPRP
009880
009890     MOVE -9.9999                    TO WKS-CAN-MEJOR-EV(IDX-CAN).
009900 530-IMPRIME-MEJOR-CANDIDATO-E. EXIT.
009910
009920******************************************************************
009930*     ENCABEZADO DEL REPORTE                                      *
009940******************************************************************
009950 800-IMPRIME-ENCABEZADO-REPORTE SECTION.
009960     MOVE SPACES                     TO LIN-REPPRP
009970     MOVE '  SPPRP010 - ANALISIS DE PROPOSICIONES DE JUGADOR'
009980                                      TO LIN-REPPRP
009990     WRITE LIN-REPPRP
010000     MOVE ALL '-'                    TO LIN-REPPRP
010010     WRITE LIN-REPPRP.
010020 800-IMPRIME-ENCABEZADO-REPORTE-E. EXIT.
010030
010040******************************************************************
010050*     BLOQUE DE ESTADISTICAS FINALES DEL PROCESO                 *
010060******************************************************************
010070 900-ESTADISTICAS SECTION.
010080     DISPLAY '****************************************'
010090     DISPLAY '*   SPPRP010 - RESUMEN DE EJECUCION     *'
010100     DISPLAY '****************************************'
010110     DISPLAY 'BITACORAS CARGADAS....: ' WKS-CANTIDAD-LOGS
010120     DISPLAY 'PROPS ANALIZADAS......: ' WKS-CANTIDAD-PROPS
010130     DISPLAY 'SIN BITACORA...........: ' WKS-CONTADOR-SIN-DATOS
010140     DISPLAY 'CALIFICADAS PARA TOP...: ' WKS-CONTADOR-CALIFICADOS.
010150 900-ESTADISTICAS-E. EXIT.

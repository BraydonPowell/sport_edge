000010******************************************************************
000020* FECHA       : 05/02/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPOMATH                                           *
000060* TIPO        : SUBPROGRAMA (CALL)                                *
000070* DESCRIPCION : RUTINA COMPARTIDA DE MATEMATICA DE CUOTAS. CONVIER*
000080*             : TE CUOTA AMERICANA A PROBABILIDAD IMPLICITA Y A   *
000090*             : CUOTA DECIMAL, QUITA EL VIG DE UN PAR DE PROBABI- *
000100*             : LIDADES, CALCULA VALOR ESPERADO, FRACCION DE      *
000110*             : KELLY, EL BORDE COMBINADO DE UN LADO Y LA GANANCIA*
000120*             : DE LIQUIDACION A CUOTA AMERICANA.                 *
000130* ARCHIVOS    : NO APLICA (SUBPROGRAMA SIN E/S)                   *
000140* PROGRAMA(S) : LLAMADO POR SPELOCA, SPBKT010, SPPRD010, SPSTL010,*
000150*             : SPPRP010, SPVFY010                                *
000160* BPM/RATIONAL: 4410                                              *
000170* NOMBRE      : MATEMATICA DE CUOTAS Y VALOR ESPERADO             *
000180******************************************************************
000190*                   B I T A C O R A   D E   C A M B I O S        *
000200******************************************************************
000210* 1991-02-05 EEDR TCK-4410 ALTA INICIAL DEL PROGRAMA             *SPM00010
000220* 1991-02-19 EEDR TCK-4412 SE AGREGA FUNCION DEVIG Y BORDE       *SPM00020
000230* 1991-03-04 EEDR TCK-4413 SE AGREGA FUNCION KELLY               *SPM00030
000240* 1991-04-22 JMRZ TCK-4461 SE AGREGA FUNCION GANANCIA LIQUIDACION*SPM00040
000250* 1991-06-30 JMRZ TCK-4500 REVISION DE REDONDEO A 6 DECIMALES    *SPM00050
000260* 1991-09-15 EEDR TCK-4531 SE AGREGA VALIDACION DE TOTAL CERO EN *SPM00060
000270*           VIG                                                  *SPM00061
000280* 1991-10-02 EEDR TCK-4543 SE QUITA SOBREESCRITO DE LK-P-VERDADE-*SPM00062
000290*           RA EN 150-CALCULO-BORDE-LADO; BORDE DEBE COMPARAR    *SPM00063
000300*           LA PROBABILIDAD DEL MODELO CONTRA LA PROBABILIDAD    *SPM00064
000310*           JUSTA DE MERCADO, NO CONTRA SI MISMA (EL PORCENTAJE  *SPM00065
000320*           DE BORDE SIEMPRE SALIA EN CERO)                      *SPM00066
000330* 1998-11-03 PEDR Y2K-0091 REVISION DE CAMPOS DE FECHA, NO APLICA*SPM00070
000340*           CAMPOS DE FECHA EN ESTE SUBPROGRAMA                  *SPM00071
000350* 1999-01-08 PEDR Y2K-0140 CIERRE DE REVISION Y2K, SIN CAMBIOS   *SPM00080
000360* 2001-05-14 LMQZ TCK-4620 SE REVISA EN AUDITORIA DE SISTEMAS LA *SPM00090
000370*            PRECISION DE BORDE/KELLY A 6 DECIMALES, SIN CAMBIOS *SPM00091
000380******************************************************************
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.                      SPOMATH.
000410 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000420 INSTALLATION.                   DATA-CENTRO S.A.
000430 DATE-WRITTEN.                   05/02/1991.
000440 DATE-COMPILED.
000450 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000500                            OFF STATUS IS WKS-TRAZA-OFF.
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530******************************************************************
000540*               C A M P O S    D E    T R A B A J O              *
000550******************************************************************
000560 01  WKS-CAMPOS-DE-TRABAJO.
000570     02  WKS-PROGRAMA             PIC X(08)  VALUE 'SPOMATH'.
000580     02  WKS-SUMA-PROBS           PIC S9(01)V9(06) COMP-3
000590                                              VALUE ZEROS.
000600     02  WKS-SUMA-PROBS-R REDEFINES WKS-SUMA-PROBS.
000610         03  WKS-SUMA-PROBS-BYTES PIC X(04).
000620     02  WKS-EDGE-DECIMAL         PIC S9(03)V9(06) COMP-3
000630                                              VALUE ZEROS.
000640     02  WKS-EDGE-DECIMAL-R REDEFINES WKS-EDGE-DECIMAL.
000650         03  WKS-EDGE-DECIMAL-BYTES PIC X(05).
000660     02  WKS-CONTADOR-LLAMADAS    PIC 9(07) COMP-5 VALUE ZEROS.
000670     02  FILLER                   PIC X(02).
000680 01  WKS-VALOR-ABSOLUTO           PIC S9(05)        VALUE ZEROS.
000690 01  WKS-VALOR-ABSOLUTO-R REDEFINES WKS-VALOR-ABSOLUTO.
000700     02  WKS-SIGNO-BYTE           PIC X(01).
000710     02  FILLER                   PIC X(04).
000720 01  WKS-CIEN                     PIC S9(05) COMP-3 VALUE +100.
000730******************************************************************
000740 LINKAGE SECTION.
000750******************************************************************
000760*              P A R A M E T R O S   D E   E N T R A D A         *
000770******************************************************************
000780 01  LK-PETICION.
000790     02  LK-FUNCION               PIC X(08).
000800         88  LK-ES-PROBAMER                VALUE 'PROBAMER'.
000810         88  LK-ES-DECIMAL                 VALUE 'DECIMAL'.
000820         88  LK-ES-DEVIG                   VALUE 'DEVIG'.
000830         88  LK-ES-VALESP                  VALUE 'VALESP'.
000840         88  LK-ES-KELLY                   VALUE 'KELLY'.
000850         88  LK-ES-BORDE                   VALUE 'BORDE'.
000860         88  LK-ES-GANANCIA                VALUE 'GANANCIA'.
000870     02  LK-ODDS-PROPIA           PIC S9(05).
000880     02  LK-ODDS-CONTRARIA        PIC S9(05).
000890     02  LK-PROB-PROPIA           PIC S9(01)V9(06).
000900     02  LK-PROB-CONTRARIA        PIC S9(01)V9(06).
000910     02  LK-P-VERDADERA           PIC S9(01)V9(06).
000920     02  LK-CUOTA-DECIMAL         PIC S9(03)V9(06).
000930     02  LK-FRACCION-APUESTA      PIC S9(01)V9(06).
000940     02  LK-STAKE-UNIDAD          PIC S9(07)V9(02).
000950******************************************************************
000960*              P A R A M E T R O S   D E   S A L I D A           *
000970******************************************************************
000980 01  LK-RESPUESTA.
000990     02  LK-RESP-PROB-IMPLICITA   PIC S9(01)V9(06).
001000     02  LK-RESP-PROB-JUSTA       PIC S9(01)V9(06).
001010     02  LK-RESP-CUOTA-DECIMAL    PIC S9(03)V9(06).
001020     02  LK-RESP-VALOR-ESPERADO   PIC S9(01)V9(06).
001030     02  LK-RESP-FRACCION-KELLY   PIC S9(01)V9(06).
001040     02  LK-RESP-EDGE-PORCENTAJE  PIC S9(03)V9(02).
001050     02  LK-RESP-GANANCIA         PIC S9(07)V9(02).
001060     02  LK-RESP-ERROR            PIC X(01).
001070         88  LK-RESP-HAY-ERROR             VALUE '1'.
001080         88  LK-RESP-SIN-ERROR             VALUE '0'.
001090******************************************************************
001100 PROCEDURE DIVISION USING LK-PETICION LK-RESPUESTA.
001110******************************************************************
001120 000-PRINCIPAL SECTION.
001130     ADD  1                   TO WKS-CONTADOR-LLAMADAS
001140     MOVE '0'                 TO LK-RESP-ERROR
001150     MOVE ZEROS               TO LK-RESP-PROB-IMPLICITA
001160                                 LK-RESP-PROB-JUSTA
001170                                 LK-RESP-CUOTA-DECIMAL
001180                                 LK-RESP-VALOR-ESPERADO
001190                                 LK-RESP-FRACCION-KELLY
001200                                 LK-RESP-EDGE-PORCENTAJE
001210                                 LK-RESP-GANANCIA
001220
001230     EVALUATE TRUE
001240        WHEN LK-ES-PROBAMER
001250             PERFORM 100-PROB-AMERICANA
001260        WHEN LK-ES-DECIMAL
001270             PERFORM 110-DECIMAL-AMERICANA
001280        WHEN LK-ES-DEVIG
001290             PERFORM 120-QUITAR-VIG
001300        WHEN LK-ES-VALESP
001310             PERFORM 130-VALOR-ESPERADO
001320        WHEN LK-ES-KELLY
001330             PERFORM 140-FRACCION-KELLY
001340        WHEN LK-ES-BORDE
001350             PERFORM 150-CALCULO-BORDE-LADO
001360        WHEN LK-ES-GANANCIA
001370             PERFORM 160-GANANCIA-CUOTA-AMERICANA
001380        WHEN OTHER
001390             MOVE '1'            TO LK-RESP-ERROR
001400     END-EVALUATE.
001410 000-PRINCIPAL-E. EXIT PROGRAM.
001420
001430******************************************************************
001440*     AMERICANA  ->  PROBABILIDAD IMPLICITA                      *
001450******************************************************************
001460 100-PROB-AMERICANA SECTION.
001470     IF LK-ODDS-PROPIA < 0
001480        PERFORM 190-CALCULA-ABSOLUTO
001490        COMPUTE LK-RESP-PROB-IMPLICITA ROUNDED =
001500                WKS-VALOR-ABSOLUTO /
001510                (WKS-VALOR-ABSOLUTO + 100)
001520     ELSE
001530        COMPUTE LK-RESP-PROB-IMPLICITA ROUNDED =
001540                100 / (LK-ODDS-PROPIA + 100)
001550     END-IF.
001560 100-PROB-AMERICANA-E. EXIT.
001570
001580******************************************************************
001590*     AMERICANA  ->  CUOTA DECIMAL                                *
001600******************************************************************
001610 110-DECIMAL-AMERICANA SECTION.
001620     IF LK-ODDS-PROPIA < 0
001630        PERFORM 190-CALCULA-ABSOLUTO
001640        COMPUTE LK-RESP-CUOTA-DECIMAL ROUNDED =
001650                1 + (100 / WKS-VALOR-ABSOLUTO)
001660     ELSE
001670        COMPUTE LK-RESP-CUOTA-DECIMAL ROUNDED =
001680                1 + (LK-ODDS-PROPIA / 100)
001690     END-IF.
001700 110-DECIMAL-AMERICANA-E. EXIT.
001710
001720******************************************************************
001730*     QUITA EL VIG: P-JUSTA = P-PROPIA / (P-PROPIA + P-CONTRARIA) *
001740******************************************************************
001750 120-QUITAR-VIG SECTION.
001760     COMPUTE WKS-SUMA-PROBS =
001770             LK-PROB-PROPIA + LK-PROB-CONTRARIA
001780     IF WKS-SUMA-PROBS = 0
001790        MOVE '1'                     TO LK-RESP-ERROR
001800     ELSE
001810        COMPUTE LK-RESP-PROB-JUSTA ROUNDED =
001820                LK-PROB-PROPIA / WKS-SUMA-PROBS
001830     END-IF.
001840 120-QUITAR-VIG-E. EXIT.
001850
001860******************************************************************
001870*     VALOR ESPERADO = P * (D - 1) - (1 - P)                     *
001880******************************************************************
001890 130-VALOR-ESPERADO SECTION.
001900     COMPUTE LK-RESP-VALOR-ESPERADO ROUNDED =
001910             (LK-P-VERDADERA * (LK-CUOTA-DECIMAL - 1))
001920             - (1 - LK-P-VERDADERA).
001930 130-VALOR-ESPERADO-E. EXIT.
001940
001950******************************************************************
001960*     FRACCION DE KELLY                                          *
001970******************************************************************
001980 140-FRACCION-KELLY SECTION.
001990     COMPUTE WKS-EDGE-DECIMAL ROUNDED =
002000             (LK-P-VERDADERA * LK-CUOTA-DECIMAL) - 1
002010     IF WKS-EDGE-DECIMAL NOT > 0 OR
002020        LK-CUOTA-DECIMAL = 1
002030        MOVE ZEROS                  TO LK-RESP-FRACCION-KELLY
002040     ELSE
002050        COMPUTE LK-RESP-FRACCION-KELLY ROUNDED =
002060                (WKS-EDGE-DECIMAL / (LK-CUOTA-DECIMAL - 1))
002070                 * LK-FRACCION-APUESTA
002080        IF LK-RESP-FRACCION-KELLY < 0
002090           MOVE ZEROS                TO LK-RESP-FRACCION-KELLY
002100        END-IF
002110     END-IF.
002120 140-FRACCION-KELLY-E. EXIT.
002130
002140******************************************************************
002150*     BORDE COMBINADO DE UN LADO: PROB IMPLICITA, CUOTA DECIMAL,  *
002160*     PROB JUSTA, VALOR ESPERADO Y PORCENTAJE DE BORDE            *
002170******************************************************************
002180 150-CALCULO-BORDE-LADO SECTION.
002190     PERFORM 100-PROB-AMERICANA
002200     MOVE LK-RESP-PROB-IMPLICITA  TO LK-PROB-PROPIA
002210
002220     PERFORM 110-DECIMAL-AMERICANA
002230     MOVE LK-RESP-CUOTA-DECIMAL   TO LK-CUOTA-DECIMAL
002240
002250     MOVE LK-ODDS-CONTRARIA       TO LK-ODDS-PROPIA
002260     PERFORM 100-PROB-AMERICANA
002270     MOVE LK-RESP-PROB-IMPLICITA  TO LK-PROB-CONTRARIA
002280
002290     PERFORM 120-QUITAR-VIG
002300     IF LK-RESP-HAY-ERROR
002310        CONTINUE
002320     ELSE
002330        PERFORM 130-VALOR-ESPERADO
002340        COMPUTE LK-RESP-EDGE-PORCENTAJE ROUNDED =
002350                (LK-P-VERDADERA - LK-RESP-PROB-JUSTA) * 100
002360     END-IF.
002370 150-CALCULO-BORDE-LADO-E. EXIT.
002380
002390******************************************************************
002400*     GANANCIA DE LIQUIDACION A CUOTA AMERICANA                  *
002410******************************************************************
002420 160-GANANCIA-CUOTA-AMERICANA SECTION.
002430     IF LK-ODDS-PROPIA > 0
002440        COMPUTE LK-RESP-GANANCIA ROUNDED =
002450                (LK-ODDS-PROPIA / 100) * LK-STAKE-UNIDAD
002460     ELSE
002470        PERFORM 190-CALCULA-ABSOLUTO
002480        COMPUTE LK-RESP-GANANCIA ROUNDED =
002490                (100 / WKS-VALOR-ABSOLUTO) *
002500                 LK-STAKE-UNIDAD
002510     END-IF.
002520 160-GANANCIA-CUOTA-AMERICANA-E. EXIT.
002530
002540******************************************************************
002550*     VALOR ABSOLUTO DE LK-ODDS-PROPIA (SIN FUNCTION INTRINSECA)  *
002560******************************************************************
002570 190-CALCULA-ABSOLUTO SECTION.
002580     IF LK-ODDS-PROPIA < 0
002590        COMPUTE WKS-VALOR-ABSOLUTO = LK-ODDS-PROPIA * -1
002600     ELSE
002610        MOVE LK-ODDS-PROPIA      TO WKS-VALOR-ABSOLUTO
002620     END-IF.
002630 190-CALCULA-ABSOLUTO-E. EXIT.

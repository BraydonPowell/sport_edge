000100******************************************************************
000200* COPY      : SPINJY                                              *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : LAYOUT DEL ARCHIVO DE LESIONES DE JUGADORES         *
000500* ARCHIVO   : INJURIES  - SECUENCIAL, LRECL 76                    *
000600******************************************************************
000700* 1991-02-14 EEDR TCK-4415 ALTA INICIAL DEL LAYOUT               *SPI00010
000800* 1991-08-20 JMRZ TCK-4520 SE AGREGAN 88 DE INJ-STATUS CONOCIDOS *SPI00020
000900******************************************************************
001000 01  LES-REGISTRO.
001100     02  LES-LLAVE.
001200         03  LES-LEAGUE           PIC X(03).
001300         03  LES-TEAM             PIC X(25).
001400         03  LES-PLAYER           PIC X(25).
001500     02  LES-DATOS.
001600         03  LES-POSITION         PIC X(03).
001700             88  LES-POSICION-CLAVE        VALUE 'QB' 'PG' 'C'
001800                                            'G'.
001900             88  LES-POSICION-MEDIA        VALUE 'RB' 'WR' 'SG'
002000                                            'SF'.
002100         03  LES-STATUS           PIC X(12).
002200             88  LES-ESTADO-OUT            VALUE 'OUT'.
002300             88  LES-ESTADO-SUSPENDIDO     VALUE 'SUSPENDED'.
002400             88  LES-ESTADO-DOUBTFUL       VALUE 'DOUBTFUL'.
002500             88  LES-ESTADO-QUESTIONABLE   VALUE 'QUESTIONABLE'.
002600             88  LES-ESTADO-DIA-A-DIA      VALUE 'DAY-TO-DAY'.
002700             88  LES-ESTADO-PROBABLE       VALUE 'PROBABLE'.
002800         03  LES-IMPACT           PIC S9(03).
002900     02  FILLER                   PIC X(05).

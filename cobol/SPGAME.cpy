000100******************************************************************
000200* COPY      : SPGAME                                              *
000300* SISTEMA   : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS        *
000400* CONTENIDO : LAYOUT DEL MAESTRO HISTORICO DE PARTIDOS (GAMES)    *
000500* ARCHIVO   : GAMES     - SECUENCIAL, LRECL 84                    *
000600******************************************************************
000700* 1991-02-05 EEDR TCK-4410 ALTA INICIAL DEL LAYOUT               *SPG00010
000800* 1991-06-11 EEDR TCK-4467 SE AGREGA 88 GAM-WINNER-NULO          *SPG00020
000900******************************************************************
001000 01  GAM-REGISTRO.
001100     02  GAM-LLAVE.
001200         03  GAM-GAME-ID          PIC X(12).
001300     02  GAM-DATOS.
001400         03  GAM-GAME-DATE        PIC 9(08).
001500         03  GAM-GAME-DATE-R REDEFINES GAM-GAME-DATE.
001600             04  GAM-ANIO         PIC 9(04).
001700             04  GAM-MES          PIC 9(02).
001800             04  GAM-DIA          PIC 9(02).
001900         03  GAM-LEAGUE           PIC X(03).
002000             88  GAM-LIGA-NBA              VALUE 'NBA'.
002100             88  GAM-LIGA-NHL              VALUE 'NHL'.
002200             88  GAM-LIGA-NFL              VALUE 'NFL'.
002300         03  GAM-HOME-TEAM        PIC X(25).
002400         03  GAM-AWAY-TEAM        PIC X(25).
002500         03  GAM-HOME-SCORE       PIC 9(03).
002600         03  GAM-AWAY-SCORE       PIC 9(03).
002700         03  GAM-WINNER           PIC X(04).
002800             88  GAM-WINNER-HOME           VALUE 'HOME'.
002900             88  GAM-WINNER-AWAY           VALUE 'AWAY'.
003000             88  GAM-WINNER-DRAW           VALUE 'DRAW'.
003100             88  GAM-WINNER-NULO           VALUE SPACES.
003200     02  FILLER                   PIC X(01).

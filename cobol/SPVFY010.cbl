000010******************************************************************
000020* FECHA       : 30/04/1991                                        *
000030* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000040* APLICACION  : SPORTS EDGE - DETECCION DE VALOR EN APUESTAS      *
000050* PROGRAMA    : SPVFY010                                          *
000060* TIPO        : PROCESO BATCH (DRIVER)                            *
000070* DESCRIPCION : VERIFICACION DE CONTENIDO DE LOS ARCHIVOS MAESTROS*
000080*             : GAMES Y ODDS. EMITE CONTEOS, MUESTRAS, RANGO DE   *
000090*             : FECHAS, PORCENTAJE DE COBERTURA DE COTIZACIONES Y *
000100*             : UN CALCULO DEMOSTRATIVO DE BORDE SOBRE LA PRIMERA *
000110*             : COTIZACION LEIDA                                  *
000120* ARCHIVOS    : GAMES     (ENTRADA, SECUENCIAL)                   *
000130*             : ODDS      (ENTRADA, SECUENCIAL)                   *
000140*             : REPVFY    (SALIDA,  IMPRESION)                    *
000150* PROGRAMA(S) : LLAMA A SPOMATH                                    *
000160* BPM/RATIONAL: 4570                                               *
000170* NOMBRE      : VERIFICACION DE DATOS MAESTROS                     *
000180******************************************************************
000190*                   B I T A C O R A   D E   C A M B I O S        *
000200******************************************************************
000210* 1991-04-30 EEDR TCK-4570 ALTA INICIAL DEL PROGRAMA            *SPV01010
000220* 1991-12-03 JMRZ TCK-4581 SE AGREGA CALCULO DEMOSTRATIVO DE     *SPV01020
000230*           BORDE SOBRE LA PRIMERA COTIZACION                   *SPV01021
000240* 1999-02-19 PEDR Y2K-0141 SE REVISA GAM-GAME-DATE Y ODS-TSTAMP  *SPV01030
000250*           YA TRAEN SIGLO COMPLETO, SIN CAMBIOS                *SPV01031
000260* 1999-08-09 EEDR TCK-4587 SE CORRIGE INDICE DEVUELTO POR LA     *SPV01032
000270*           BUSQUEDA DE JUEGO (NO QUEDABA POSICIONADO SOBRE EL  *SPV01033
000280*           JUEGO ENCONTRADO AL MARCAR LA COBERTURA DE ODDS)    *SPV01034
000290* 2001-02-27 LMQZ TCK-4600 SE REVISA EN AUDITORIA DE SISTEMAS EL *SPV01040
000300*            CALCULO DEMOSTRATIVO DE COBERTURA, SIN CAMBIOS      *SPV01041
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.                      SPVFY010.
000340 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000350 INSTALLATION.                   DATA-CENTRO S.A.
000360 DATE-WRITTEN.                   30/04/1991.
000370 DATE-COMPILED.
000380 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     UPSI-0 IS WKS-SW-TRAZA ON  STATUS IS WKS-TRAZA-ON
000440                            OFF STATUS IS WKS-TRAZA-OFF.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT GAMES     ASSIGN TO GAMES
000480                      ORGANIZATION IS SEQUENTIAL
000490                      FILE STATUS IS FS-GAMES.
000500     SELECT ODDS      ASSIGN TO ODDS
000510                      ORGANIZATION IS SEQUENTIAL
000520                      FILE STATUS IS FS-ODDS.
000530     SELECT REPVFY    ASSIGN TO REPVFY
000540                      ORGANIZATION IS SEQUENTIAL
000550                      FILE STATUS IS FS-REPVFY.
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  GAMES
000590     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD.
000610 COPY SPGAME.
000620 FD  ODDS
000630     RECORDING MODE IS F
000640     LABEL RECORDS ARE STANDARD.
000650 COPY SPODDS.
000660 FD  REPVFY
000670     RECORDING MODE IS F
000680     LABEL RECORDS ARE STANDARD.
000690 01  LIN-REPVFY                   PIC X(132).
000700 WORKING-STORAGE SECTION.
000710******************************************************************
000720*               C A M P O S    D E    T R A B A J O              *
000730******************************************************************
000740 01  FS-GAMES                     PIC 9(02)  VALUE ZEROS.
000750     88  FS-GAMES-OK                         VALUE 00.
000760     88  FS-GAMES-EOF                        VALUE 10.
000770 01  FS-ODDS                      PIC 9(02)  VALUE ZEROS.
000780     88  FS-ODDS-OK                          VALUE 00.
000790     88  FS-ODDS-EOF                         VALUE 10.
000800 01  FS-REPVFY                    PIC 9(02)  VALUE ZEROS.
000810     88  FS-REPVFY-OK                        VALUE 00.
000820 01  WKS-CAMPOS-DE-TRABAJO.
000830     02  WKS-PROGRAMA             PIC X(08)  VALUE 'SPVFY010'.
000840     02  WKS-CANTIDAD-GAMES       PIC 9(05) COMP-5 VALUE ZEROS.
000850     02  WKS-CANTIDAD-ODDS        PIC 9(05) COMP-5 VALUE ZEROS.
000860     02  WKS-CANT-GAMES-CON-ODDS  PIC 9(05) COMP-5 VALUE ZEROS.
000870     02  WKS-CONTADOR-MUESTRA-O   PIC 9(02) COMP-5 VALUE ZEROS.
000880     02  FILLER                   PIC X(03).
000890 01  WKS-CAMPOS-DE-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
000900     02  FILLER                   PIC X(23).
000910******************************************************************
000920*     77  WKS-P-VERDADERA-DEMO : PROBABILIDAD DEL MODELO PARA EL  *
000930*     CALCULO DEMOSTRATIVO, FIJA EN 0.55 PARA EL LOCAL             *
000940******************************************************************
000950 77  WKS-P-VERDADERA-DEMO         PIC S9(01)V9(06) VALUE +0.550000.
000960 77  WKS-TOPE-MUESTRA             PIC 9(02)        VALUE 5.
000970******************************************************************
000980*     CACHE DE TODOS LOS PARTIDOS, CON BANDERA DE COBERTURA DE    *
000990*     COTIZACIONES POR PARTIDO                                    *
001000******************************************************************
001010 01  WKS-TABLA-JUEGOS.
001020     02  WKS-JUE-GAME OCCURS 1 TO 5000 TIMES
001030                       DEPENDING ON WKS-CANTIDAD-GAMES
001040                       INDEXED BY IDX-JUEGO.
001050         03  WKS-JUE-GAME-ID      PIC X(12).
001060         03  WKS-JUE-FECHA        PIC 9(08).
001070         03  WKS-JUE-HOME         PIC X(25).
001080         03  WKS-JUE-AWAY         PIC X(25).
001090         03  WKS-JUE-HOME-SCORE   PIC 9(03).
001100         03  WKS-JUE-AWAY-SCORE   PIC 9(03).
001110         03  WKS-JUE-WINNER       PIC X(04).
001120         03  WKS-JUE-TIENE-ODDS   PIC X(01).
001130             88  WKS-JUE-CON-ODDS          VALUE 'S'.
001140 01  WKS-FECHA-MIN                PIC 9(08)  VALUE 99999999.
001150 01  WKS-FECHA-MIN-R REDEFINES WKS-FECHA-MIN.
001160     02  WKS-FMIN-ANIO            PIC 9(04).
001170     02  WKS-FMIN-MES             PIC 9(02).
001180     02  WKS-FMIN-DIA             PIC 9(02).
001190 01  WKS-FECHA-MAX                PIC 9(08)  VALUE ZEROS.
001200 01  WKS-FECHA-MAX-R REDEFINES WKS-FECHA-MAX.
001210     02  WKS-FMAX-ANIO            PIC 9(04).
001220     02  WKS-FMAX-MES             PIC 9(02).
001230     02  WKS-FMAX-DIA             PIC 9(02).
001240 01  WKS-GAME-ID-BUSCADO          PIC X(12)  VALUE SPACES.
001250 01  WKS-JUEGO-ENCONTRADO         PIC X(01)  VALUE 'N'.
001260     88  WKS-HAY-JUEGO                       VALUE 'S'.
001270 01  WKS-POSICION-ENCONTR-JUE     PIC 9(05) COMP-5 VALUE ZEROS.
001280 01  WKS-PORCENTAJE-COBERTURA     PIC S9(03)V9(02) VALUE ZEROS.
001290 01  WKS-HAY-DEMO                 PIC X(01)  VALUE 'N'.
001300     88  WKS-TIENE-DEMO                      VALUE 'S'.
001310 01  WKS-DEMO-ODDS.
001320     02  WKS-DEMO-HOME-ODDS       PIC S9(05) VALUE ZEROS.
001330     02  WKS-DEMO-AWAY-ODDS       PIC S9(05) VALUE ZEROS.
001340     02  FILLER                   PIC X(02).
001350 COPY SPOMACP.
001360******************************************************************
001370 PROCEDURE DIVISION.
001380******************************************************************
001390 000-PRINCIPAL SECTION.
001400     OPEN INPUT  GAMES
001410     OPEN INPUT  ODDS
001420     OPEN OUTPUT REPVFY
001430     IF NOT FS-GAMES-OK OR NOT FS-ODDS-OK OR NOT FS-REPVFY-OK
001440        DISPLAY '*** SPVFY010 - ERROR AL ABRIR ARCHIVOS ***'
001450     ELSE
001460        PERFORM 800-IMPRIME-ENCABEZADO-REPORTE
001470        PERFORM 100-CARGA-JUEGOS
001480        PERFORM 210-IMPRIME-CONTEO-GAMES
001490        PERFORM 200-MUESTRA-PARTIDOS
001500        PERFORM 300-PROCESA-ODDS
001510        PERFORM 340-IMPRIME-CONTEO-ODDS
001520        PERFORM 400-IMPRIME-RANGO-FECHAS
001530        PERFORM 500-CALCULA-COBERTURA
001540        PERFORM 600-EJEMPLO-BORDE
001550        PERFORM 900-ESTADISTICAS
001560     END-IF
001570     CLOSE GAMES ODDS REPVFY
001580     STOP RUN.
001590
001600******************************************************************
001610*     CARGA EL MAESTRO DE PARTIDOS EN MEMORIA Y DETERMINA LA      *
001620*     FECHA MAS ANTIGUA Y LA MAS RECIENTE                         *
001630******************************************************************
001640 100-CARGA-JUEGOS SECTION.
001650     PERFORM 110-LEER-JUEGO
001660     PERFORM UNTIL FS-GAMES-EOF
001670        PERFORM 120-ALTA-JUEGO
001680        PERFORM 110-LEER-JUEGO
001690     END-PERFORM.
001700 100-CARGA-JUEGOS-E. EXIT.
001710
001720 110-LEER-JUEGO SECTION.
001730     READ GAMES.
001740 110-LEER-JUEGO-E. EXIT.
001750
001760 120-ALTA-JUEGO SECTION.
001770     ADD 1                          TO WKS-CANTIDAD-GAMES
001780     SET IDX-JUEGO                  TO WKS-CANTIDAD-GAMES
001790     MOVE GAM-GAME-ID               TO WKS-JUE-GAME-ID(IDX-JUEGO)
001800     MOVE GAM-GAME-DATE             TO WKS-JUE-FECHA(IDX-JUEGO)
001810     MOVE GAM-HOME-TEAM             TO WKS-JUE-HOME(IDX-JUEGO)
001820     MOVE GAM-AWAY-TEAM             TO WKS-JUE-AWAY(IDX-JUEGO)
001830     MOVE GAM-HOME-SCORE            TO WKS-JUE-HOME-SCORE(IDX-JUEGO)
001840     MOVE GAM-AWAY-SCORE            TO WKS-JUE-AWAY-SCORE(IDX-JUEGO)
001850     MOVE GAM-WINNER                TO WKS-JUE-WINNER(IDX-JUEGO)
001860     MOVE 'N'                       TO WKS-JUE-TIENE-ODDS(IDX-JUEGO)
001870     IF GAM-GAME-DATE < WKS-FECHA-MIN
001880        MOVE GAM-GAME-DATE          TO WKS-FECHA-MIN
001890     END-IF
001900     IF GAM-GAME-DATE > WKS-FECHA-MAX
001910        MOVE GAM-GAME-DATE          TO WKS-FECHA-MAX
001920     END-IF.
001930 120-ALTA-JUEGO-E. EXIT.
001940
001950 210-IMPRIME-CONTEO-GAMES SECTION.
001960     MOVE SPACES                    TO LIN-REPVFY
001970     STRING '  PARTIDOS EN GAMES...........: ' WKS-CANTIDAD-GAMES
001980            DELIMITED BY SIZE       INTO LIN-REPVFY
001990     WRITE LIN-REPVFY.
002000 210-IMPRIME-CONTEO-GAMES-E. EXIT.
002010
002020******************************************************************
002030*     MUESTRA DE HASTA 5 PARTIDOS (FECHA, VISITA @ LOCAL, MARCA-  *
002040*     DOR Y GANADOR)                                               *
002050******************************************************************
002060 200-MUESTRA-PARTIDOS SECTION.
002070     MOVE SPACES                    TO LIN-REPVFY
002080     WRITE LIN-REPVFY
002090     MOVE '  MUESTRA DE PARTIDOS:'   TO LIN-REPVFY
002100     WRITE LIN-REPVFY
002110     IF WKS-CANTIDAD-GAMES > 0
002120        PERFORM 205-IMPRIME-MUESTRA-PARTIDO
002130                VARYING IDX-JUEGO FROM 1 BY 1
002140                UNTIL IDX-JUEGO > WKS-TOPE-MUESTRA OR
002150                      IDX-JUEGO > WKS-CANTIDAD-GAMES
002160     END-IF.
002170 200-MUESTRA-PARTIDOS-E. EXIT.
002180
002190 205-IMPRIME-MUESTRA-PARTIDO SECTION.
002200     MOVE SPACES                    TO LIN-REPVFY
002210     STRING '    ' WKS-JUE-FECHA(IDX-JUEGO)
002220            ' ' WKS-JUE-AWAY(IDX-JUEGO) ' @ ' WKS-JUE-HOME(IDX-JUEGO)
002230            ' ' WKS-JUE-AWAY-SCORE(IDX-JUEGO)
002240            '-' WKS-JUE-HOME-SCORE(IDX-JUEGO)
002250            ' GANADOR=' WKS-JUE-WINNER(IDX-JUEGO)
002260            DELIMITED BY SIZE       INTO LIN-REPVFY
002270     WRITE LIN-REPVFY.
002280 205-IMPRIME-MUESTRA-PARTIDO-E. EXIT.
002290
002300******************************************************************
002310*     RECORRE EL ARCHIVO DE COTIZACIONES, IMPRIME HASTA 5 COMO    *
002320*     MUESTRA, CAPTURA LA PRIMERA PARA EL CALCULO DEMOSTRATIVO Y  *
002330*     MARCA EN LA CACHE DE PARTIDOS CUALES TIENEN COTIZACION      *
002340******************************************************************
002350 300-PROCESA-ODDS SECTION.
002360     MOVE SPACES                    TO LIN-REPVFY
002370     WRITE LIN-REPVFY
002380     MOVE '  MUESTRA DE COTIZACIONES:' TO LIN-REPVFY
002390     WRITE LIN-REPVFY
002400     PERFORM 310-LEER-ODDS
002410     PERFORM UNTIL FS-ODDS-EOF
002420        ADD 1                       TO WKS-CANTIDAD-ODDS
002430        PERFORM 320-PROCESA-UNA-ODDS
002440        PERFORM 310-LEER-ODDS
002450     END-PERFORM.
002460 300-PROCESA-ODDS-E. EXIT.
002470
002480 310-LEER-ODDS SECTION.
002490     READ ODDS.
002500 310-LEER-ODDS-E. EXIT.
002510
002520 320-PROCESA-UNA-ODDS SECTION.
002530     IF WKS-CANTIDAD-ODDS <= WKS-TOPE-MUESTRA
002540        ADD 1                       TO WKS-CONTADOR-MUESTRA-O
002550        PERFORM 325-IMPRIME-MUESTRA-ODDS
002560     END-IF
002570     IF WKS-CANTIDAD-ODDS = 1
002580        MOVE 'S'                    TO WKS-HAY-DEMO
002590        MOVE ODS-HOME-ML            TO WKS-DEMO-HOME-ODDS
002600        MOVE ODS-AWAY-ML            TO WKS-DEMO-AWAY-ODDS
002610     END-IF
002620     MOVE ODS-GAME-ID               TO WKS-GAME-ID-BUSCADO
002630     PERFORM 330-BUSCA-JUEGO
002640     IF WKS-HAY-JUEGO AND
002650        NOT WKS-JUE-CON-ODDS(IDX-JUEGO)
002660        MOVE 'S'                    TO WKS-JUE-TIENE-ODDS(IDX-JUEGO)
002670        ADD 1                       TO WKS-CANT-GAMES-CON-ODDS
002680     END-IF.
002690 320-PROCESA-UNA-ODDS-E. EXIT.
002700
002710 325-IMPRIME-MUESTRA-ODDS SECTION.
002720     MOVE SPACES                    TO LIN-REPVFY
002730     STRING '    ' ODS-GAME-ID ' ' ODS-BOOK
002740            ' LOCAL=' ODS-HOME-ML ' VISITA=' ODS-AWAY-ML
002750            DELIMITED BY SIZE       INTO LIN-REPVFY
002760     WRITE LIN-REPVFY.
002770 325-IMPRIME-MUESTRA-ODDS-E. EXIT.
002780
002790 330-BUSCA-JUEGO SECTION.
002800     MOVE 'N'                       TO WKS-JUEGO-ENCONTRADO
002810     IF WKS-CANTIDAD-GAMES > 0
002820        PERFORM VARYING IDX-JUEGO FROM 1 BY 1
002830                UNTIL IDX-JUEGO > WKS-CANTIDAD-GAMES
002840           IF WKS-JUE-GAME-ID(IDX-JUEGO) = WKS-GAME-ID-BUSCADO
002850              MOVE 'S'               TO WKS-JUEGO-ENCONTRADO
002860*           TCK-4587 SE GUARDA LA POSICION ANTES DE FORZAR LA   SPV01035
002870*           SALIDA, SI NO EL INDICE QUEDABA UNA POSICION        SPV01036
002880*           ADELANTE DEL JUEGO ENCONTRADO                      SPV01037
002890              SET WKS-POSICION-ENCONTR-JUE TO IDX-JUEGO
002900              PERFORM 335-SALIR-BUSQUEDA-JUEGO
002910           END-IF
002920        END-PERFORM
002930        IF WKS-HAY-JUEGO
002940           SET IDX-JUEGO           TO WKS-POSICION-ENCONTR-JUE
002950        END-IF
002960     END-IF.
002970 330-BUSCA-JUEGO-E. EXIT.
002980
002990 335-SALIR-BUSQUEDA-JUEGO SECTION.
003000     SET IDX-JUEGO                  TO WKS-CANTIDAD-GAMES.
003010 335-SALIR-BUSQUEDA-JUEGO-E. EXIT.
003020
003030 340-IMPRIME-CONTEO-ODDS SECTION.
003040     MOVE SPACES                    TO LIN-REPVFY
003050     WRITE LIN-REPVFY
003060     MOVE SPACES                    TO LIN-REPVFY
003070     STRING '  COTIZACIONES EN ODDS........: ' WKS-CANTIDAD-ODDS
003080            DELIMITED BY SIZE       INTO LIN-REPVFY
003090     WRITE LIN-REPVFY.
003100 340-IMPRIME-CONTEO-ODDS-E. EXIT.
003110
003120******************************************************************
003130*     RANGO DE FECHAS DEL MAESTRO DE PARTIDOS                     *
003140******************************************************************
003150 400-IMPRIME-RANGO-FECHAS SECTION.
003160     MOVE SPACES                    TO LIN-REPVFY
003170     IF WKS-CANTIDAD-GAMES = 0
003180        MOVE '  SIN PARTIDOS - NO HAY RANGO DE FECHAS' TO LIN-REPVFY
003190     ELSE
003200        STRING '  FECHA MAS ANTIGUA=' WKS-FECHA-MIN
003210               ' FECHA MAS RECIENTE=' WKS-FECHA-MAX
003220               DELIMITED BY SIZE    INTO LIN-REPVFY
003230     END-IF
003240     WRITE LIN-REPVFY.
003250 400-IMPRIME-RANGO-FECHAS-E. EXIT.
003260
003270******************************************************************
003280*     PORCENTAJE DE PARTIDOS QUE TIENEN AL MENOS UNA COTIZACION  *
003290******************************************************************
003300 500-CALCULA-COBERTURA SECTION.
003310     MOVE SPACES                    TO LIN-REPVFY
003320     IF WKS-CANTIDAD-GAMES = 0
003330        MOVE ZEROS                  TO WKS-PORCENTAJE-COBERTURA
003340     ELSE
003350        COMPUTE WKS-PORCENTAJE-COBERTURA ROUNDED =
003360                (WKS-CANT-GAMES-CON-ODDS / WKS-CANTIDAD-GAMES) * 100
003370     END-IF
003380     STRING '  PARTIDOS CON COTIZACION.....: ' WKS-CANT-GAMES-CON-ODDS
003390            ' (' WKS-PORCENTAJE-COBERTURA '%)'
003400            DELIMITED BY SIZE       INTO LIN-REPVFY
003410     WRITE LIN-REPVFY.
003420 500-CALCULA-COBERTURA-E. EXIT.
003430
003440******************************************************************
003450*     CALCULO DEMOSTRATIVO DE BORDE SOBRE LA PRIMERA COTIZACION  *
003460*     LEIDA, USANDO UNA PROBABILIDAD DE MODELO FIJA DE 0.55 PARA *
003470*     EL EQUIPO LOCAL                                             *
003480******************************************************************
003490 600-EJEMPLO-BORDE SECTION.
003500     MOVE SPACES                    TO LIN-REPVFY
003510     WRITE LIN-REPVFY
003520     IF NOT WKS-TIENE-DEMO
003530        MOVE '  SIN COTIZACIONES - NO HAY EJEMPLO DE BORDE'
003540                                     TO LIN-REPVFY
003550        WRITE LIN-REPVFY
003560     ELSE
003570        MOVE 'BORDE'                 TO LK-OM-FUNCION
003580        MOVE WKS-DEMO-HOME-ODDS      TO LK-OM-ODDS-PROPIA
003590        MOVE WKS-DEMO-AWAY-ODDS      TO LK-OM-ODDS-CONTRARIA
003600        MOVE WKS-P-VERDADERA-DEMO    TO LK-OM-P-VERDADERA
003610        CALL 'SPOMATH' USING LK-OM-PETICION LK-OM-RESPUESTA
003620        MOVE '  EJEMPLO DE BORDE (LOCAL, P=0.55000):' TO LIN-REPVFY
003630        WRITE LIN-REPVFY
003640        MOVE SPACES                  TO LIN-REPVFY
003650        STRING '    PROB IMPLICITA=' LK-OM-RESP-PROB-IMPLIC
003660               ' PROB JUSTA=' LK-OM-RESP-PROB-JUSTA
003670               ' CUOTA DEC=' LK-OM-RESP-CUOTA-DEC
003680               DELIMITED BY SIZE     INTO LIN-REPVFY
003690        WRITE LIN-REPVFY
003700        MOVE SPACES                  TO LIN-REPVFY
003710        STRING '    VALOR ESPERADO=' LK-OM-RESP-VAL-ESPERADO
003720               ' BORDE%=' LK-OM-RESP-EDGE-PORC
003730               DELIMITED BY SIZE     INTO LIN-REPVFY
003740        WRITE LIN-REPVFY
003750     END-IF.
003760 600-EJEMPLO-BORDE-E. EXIT.
003770
003780******************************************************************
003790*     ENCABEZADO DEL REPORTE                                      *
003800******************************************************************
003810 800-IMPRIME-ENCABEZADO-REPORTE SECTION.
003820     MOVE SPACES                     TO LIN-REPVFY
003830     MOVE '  SPVFY010 - VERIFICACION DE DATOS MAESTROS' TO LIN-REPVFY
003840     WRITE LIN-REPVFY
003850     MOVE ALL '-'                    TO LIN-REPVFY
003860     WRITE LIN-REPVFY.
003870 800-IMPRIME-ENCABEZADO-REPORTE-E. EXIT.
003880
003890******************************************************************
003900*     BLOQUE DE ESTADISTICAS FINALES DEL PROCESO                 *
003910******************************************************************
003920 900-ESTADISTICAS SECTION.
003930     DISPLAY '****************************************'
003940     DISPLAY '*   SPVFY010 - RESUMEN DE EJECUCION     *'
003950     DISPLAY '****************************************'
003960     DISPLAY 'PARTIDOS LEIDOS........: ' WKS-CANTIDAD-GAMES
003970     DISPLAY 'COTIZACIONES LEIDAS....: ' WKS-CANTIDAD-ODDS
003980     DISPLAY 'CON COTIZACION.........: ' WKS-CANT-GAMES-CON-ODDS
003990     DISPLAY 'COBERTURA %............: ' WKS-PORCENTAJE-COBERTURA.
004000 900-ESTADISTICAS-E. EXIT.
